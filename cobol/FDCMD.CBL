000100*-----------------------------------------------------------------
000200* FDCMD.CBL FD + RECORD LAYOUT FOR THE REGISTER-COMMAND-FILE. THIS
000300* BATCH JOB HAS NO CASH-WRAP TERMINAL TO READ KEYSTROKES FROM, SO
000400* ONE COMMAND RECORD STANDS IN FOR ONE CASHIER ACTION;
000500* REGISTER-TRANSACTION-ENGINE READS THIS FILE THE WAY AN
000600* INTERACTIVE PROGRAM USED TO ACCEPT A MENU OPTION, ONE ACTION
000800* PER PASS.
000900* 1999-01-08  RGC  AP-4471  ORIGINAL LAYOUT.
001000* 2001-03-30  DLK  REG-063  ADDED CMD-RESUME-TX-ID FOR THE
001100*                           SUSPEND/RESUME WORK.
001200*-----------------------------------------------------------------
001300 FD  REGISTER-COMMAND-FILE
001400     LABEL RECORDS ARE OMITTED.
001500
001600 01  REGISTER-COMMAND-RECORD.
001700     05  CMD-CODE                     PIC X(10).
001800         88  CMD-IS-ADD-ITEM              VALUE "ADD-ITEM  ".
001900         88  CMD-IS-VOID-ITEM             VALUE "VOID-ITEM ".
002000         88  CMD-IS-CHANGE-QTY            VALUE "CHG-QTY   ".
002100         88  CMD-IS-DISCOUNT               VALUE "DISCOUNT  ".
002200         88  CMD-IS-VOID-TRANSACTION       VALUE "VOID-TX   ".
002300         88  CMD-IS-SUSPEND                VALUE "SUSPEND   ".
002400         88  CMD-IS-RESUME                 VALUE "RESUME    ".
002500         88  CMD-IS-PAY-CASH                VALUE "PAY-CASH  ".
002600         88  CMD-IS-PAY-CASH-EXACT          VALUE "PAY-CS-EX ".
002700         88  CMD-IS-PAY-CASH-NEXT-DOLLAR    VALUE "PAY-CS-ND ".
002800         88  CMD-IS-PAY-CREDIT              VALUE "PAY-CR    ".
002900     05  CMD-UPC                      PIC X(20).
003000     05  CMD-QUANTITY                 PIC S9(4).
003100     05  CMD-LINE-NO                  PIC 9(04).
003200     05  CMD-TENDERED-AMOUNT          PIC S9(7)V99.
003300     05  CMD-RESUME-TX-ID             PIC 9(09).
003400     05  CMD-VOID-REASON              PIC X(80).
003500     05  FILLER                       PIC X(05).
