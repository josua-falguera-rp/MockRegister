000100*-----------------------------------------------------------------
000200* FDCTRL.CBL FD + RECORD LAYOUT FOR THE REGISTER-CONTROL-FILE. ONE
000300* RECORD, ALWAYS KEYED 1, SAME ONE-RECORD KEY-ISSUING IDIOM
000400* USED ELSEWHERE IN THIS SHOP - HERE IT HANDS OUT THE NEXT TX-ID
000500* AND CARRIES THE DISCOUNT-SERVICE ADMINISTRATIVE SWITCH.
000600*-----------------------------------------------------------------
000700* 1999-01-08  RGC  AP-4471  ORIGINAL LAYOUT, ONE-RECORD CONTROL
000750*                           FILE.
000900* 2002-11-02  DLK  REG-091  ADDED CTL-DISCOUNT-SERVICE-STATUS
000950*                           SO THE DISCOUNT ENGINE CAN BE TURNED
001000*                           OFF WITHOUT A REBUILD.
001300*-----------------------------------------------------------------
001400 FD  REGISTER-CONTROL-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  REGISTER-CONTROL-RECORD.
001800     05  CONTROL-RECORD-KEY           PIC 9(01).
001900     05  CTL-LAST-TRANSACTION-NUMBER  PIC 9(09).
002000     05  CTL-DISCOUNT-SERVICE-STATUS  PIC X(08).
002100         88  CTL-DISCOUNT-ENABLED         VALUE "ENABLED ".
002200         88  CTL-DISCOUNT-DISABLED        VALUE "DISABLED".
002300         88  CTL-DISCOUNT-DOWN            VALUE "DOWN    ".
002400     05  CTL-TAX-RATE                 PIC S9V9(4).
002500     05  FILLER                       PIC X(50).
002600
002700*-----------------------------------------------------------------
002800* UNSIGNED VIEW OF THE TAX RATE, USED ONLY BY
002900* DISPLAY-CONTROL-RECORD SO THE OPERATOR'S SCREEN DOES NOT HAVE TO
003000* CARRY A SIGN THAT NEVER ACTUALLY TURNS NEGATIVE.
003100*-----------------------------------------------------------------
003200 01  CONTROL-TAX-RATE-VIEW REDEFINES REGISTER-CONTROL-RECORD.
003300     05  FILLER                       PIC X(18).
003400     05  CTLV-TAX-RATE-UNSIGNED       PIC 9V9(4).
003500     05  FILLER                       PIC X(50).
