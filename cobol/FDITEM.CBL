000100*-----------------------------------------------------------------
000200* FDITEM.CBL FD + RECORD LAYOUT FOR THE TRANSACTION-ITEM-FILE. ONE
000300* RECORD PER LINE OF A TRANSACTION, KEYED BY TI-TX-ID + TI-LINE-NO
000400* THE SAME WAY OTHER DETAIL LINES ELSEWHERE IN THIS SHOP KEY
000500* OFF A HEADER NUMBER PLUS A LINE SEQUENCE.
000600*-----------------------------------------------------------------
000700* 1999-01-08  RGC  AP-4471  ORIGINAL LAYOUT.
000800* 2000-08-14  RGC  AP-4560  ADDED TI-VOIDED-SW, LINE VOIDS USED
000900*                 TO BE A STRAIGHT DELETE AND THAT LOST THE AUDIT
001000*                 TRAIL.
001100*-----------------------------------------------------------------
001200 FD  TRANSACTION-ITEM-FILE
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  TRANSACTION-ITEM-RECORD.
001600     05  TI-TX-ID                     PIC 9(09).
001700     05  TI-LINE-NO                   PIC 9(04).
001800     05  TI-UPC                       PIC X(20).
001900     05  TI-NAME                      PIC X(40).
002000     05  TI-PRICE                     PIC S9(7)V99.
002100     05  TI-QUANTITY                  PIC S9(4).
002200     05  TI-TOTAL                     PIC S9(7)V99.
002300     05  TI-VOIDED-SW                 PIC 9(01).
002400         88  TI-IS-VOIDED                 VALUE 1.
002500         88  TI-NOT-VOIDED                VALUE 0.
002600     05  FILLER                       PIC X(26).
002700
002800*-----------------------------------------------------------------
002900* ALTERNATE VIEW OF THE PRICING BLOCK, SO RECOMPUTE-TRANSACTION-
003000* SUBTOTAL CAN WALK PRICE/QUANTITY/TOTAL AS ONE CONTIGUOUS GROUP
003100* INSTEAD OF THREE SEPARATE MOVES, THE WAY THE OLD SORT-RECORD /
003200* WORK-RECORD PAIR USED TO LINE MONEY FIELDS UP.
003300*-----------------------------------------------------------------
003400 01  TRANSACTION-ITEM-MONEY-VIEW
003500     REDEFINES TRANSACTION-ITEM-RECORD.
003600     05  FILLER                       PIC X(73).
003700     05  TIM-PRICE                    PIC S9(7)V99.
003800     05  TIM-QUANTITY                 PIC S9(4).
003900     05  TIM-TOTAL                    PIC S9(7)V99.
004000     05  FILLER                       PIC X(27).
