000100*-----------------------------------------------------------------
000200* FDJRNL.CBL FD + RECORD LAYOUT FOR THE VIRTUAL-JOURNAL-FILE, THE
000300* APPEND-ONLY AUDIT TRAIL EVERY REGISTER EVENT LANDS IN. OPENED
000400* EXTEND SO NOTHING ALREADY WRITTEN IS EVER DISTURBED.
000500*-----------------------------------------------------------------
000600* 1999-01-08  RGC  AP-4471  ORIGINAL LAYOUT.
000700*-----------------------------------------------------------------
000800 FD  VIRTUAL-JOURNAL-FILE
000900     LABEL RECORDS ARE OMITTED.
001000
001100 01  JOURNAL-LINE-RECORD.
001200     05  JOURNAL-LINE-TEXT            PIC X(120).
001300     05  FILLER                       PIC X(12).
