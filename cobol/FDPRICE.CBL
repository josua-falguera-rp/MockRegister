000100*-----------------------------------------------------------------
000200* FDPRICE.CBL FD + RECORD LAYOUT FOR THE PRICEBOOK-FILE, THE
000300* TAB-DELIMITED PRICE BOOK TEXT FEED THAT PRICEBOOK-LOADER READS
000400* TO REBUILD PRODUCT-FILE. ONE PHYSICAL LINE PER PRODUCT:
000500* UPC<TAB>NAME<TAB>PRICE.
000600*-----------------------------------------------------------------
000700* 1998-11-04  RGC  AP-4471  ORIGINAL LAYOUT.
000800*-----------------------------------------------------------------
000900 FD  PRICEBOOK-FILE
001000     LABEL RECORDS ARE OMITTED.
001100
001200 01  PRICEBOOK-LINE-RECORD.
001300     05  PRICEBOOK-LINE-TEXT          PIC X(120).
001400     05  FILLER                       PIC X(12).
