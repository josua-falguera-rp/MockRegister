000100*-----------------------------------------------------------------
000200* FDPROD.CBL FD + RECORD LAYOUT FOR THE PRODUCT-FILE (PRICE-BOOK
000300* CATALOG). ONE RECORD PER UPC. LOADED WHOLESALE BY
000400* PRICEBOOK-LOADER AND READ-ONLY AFTER THAT BY EVERY PROGRAM THAT
000500* PRICES A LINE ITEM.
000600*-----------------------------------------------------------------
000700* 1998-11-04  RGC  AP-4471  ORIGINAL LAYOUT, CARVED OUT OF THE
000800*                           SAME FD/SL PAIRING STYLE USED FOR THE
000900*                           REGISTER WORK.
001000* 2003-02-19  TMH  REG-118  ADDED PROD-LAST-UPDATE-DATE SO THE
001100*                           PRICEBOOK LOADER CAN STAMP WHEN A UPC
001200*                           LAST CHANGED.
001300*-----------------------------------------------------------------
001400 FD  PRODUCT-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  PRODUCT-RECORD.
001800     05  PROD-UPC                     PIC X(20).
001900     05  PROD-NAME                    PIC X(40).
002000     05  PROD-PRICE                   PIC S9(7)V99.
002100     05  PROD-QUICK-KEY-SWITCH        PIC 9(01).
002200         88  PROD-IS-QUICK-KEY            VALUE 1.
002300         88  PROD-NOT-QUICK-KEY           VALUE 0.
002400     05  PROD-QUICK-KEY-POS           PIC 9(02).
002500     05  PROD-LAST-UPDATE-DATE        PIC 9(08).
002600     05  FILLER                       PIC X(25).
002700
002800*-----------------------------------------------------------------
002900* ALTERNATE VIEW OF THE SAME 96-BYTE SLOT, BROKEN OUT BY CENTURY/
003000* YEAR/MONTH/DAY, THE WAY THE SHOP ALWAYS REDEFINES A PACKED DATE
003100* FIELD WHEN A REPORT NEEDS THE PIECES INSTEAD OF THE WHOLE
003200* NUMBER.
003300*-----------------------------------------------------------------
003400 01  PRODUCT-RECORD-DATE-VIEW REDEFINES PRODUCT-RECORD.
003500     05  FILLER                       PIC X(63).
003600     05  PROD-UPD-CCYY                PIC 9(04).
003700     05  PROD-UPD-MM                  PIC 9(02).
003800     05  PROD-UPD-DD                  PIC 9(02).
003900     05  FILLER                       PIC X(25).
