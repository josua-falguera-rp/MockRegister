000100*-----------------------------------------------------------------
000200* FDRCPT.CBL
000300* FD + RECORD LAYOUT FOR THE RECEIPT-FILE, THE APPEND-ONLY
000400* CUSTOMER RECEIPT PRINTOUT.  OPENED EXTEND THE SAME WAY VIRTUAL-
000500* JOURNAL-FILE IS, SO ONE REGISTER SESSION'S RECEIPTS SIMPLY
000600* STACK UP IN ORDER.
000700*-----------------------------------------------------------------
000800* 1999-02-05 RGC  AP-4490  ORIGINAL LAYOUT.
000900*-----------------------------------------------------------------
001000 FD  RECEIPT-FILE
001100     LABEL RECORDS ARE OMITTED.
001200
001300 01  RECEIPT-LINE-RECORD.
001400     05  RECEIPT-LINE-TEXT           PIC X(60).
001500     05  FILLER                      PIC X(20).
