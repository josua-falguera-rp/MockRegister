000100*----------------------------------------------------------------
000200* FDTRAN.CBL
000300* FD + RECORD LAYOUT FOR THE TRANSACTION-FILE (REGISTER HEADER).
000400* ONE RECORD PER RUNG-UP TRANSACTION, KEYED BY THE SEQUENTIAL
000500* TX-ID HANDED OUT BY REGISTER-CONTROL-FILE THE SAME
000600* READ/INCREMENT/REWRITE IDIOM USED ELSEWHERE IN THIS SHOP TO
000700* HAND OUT ANY OTHER SEQUENTIAL KEY.
000800*----------------------------------------------------------------
000900* 1999-01-08 RGC  AP-4471  ORIGINAL LAYOUT.
001000* 1999-06-22 RGC  AP-4502  ADDED TX-VOID-REASON, FREE TEXT, PER
001100*                 AUDIT REQUEST FROM THE LOSS-PREVENTION DESK.
001200* 2001-03-30 DLK  REG-063  ADDED TX-IS-SUSPENDED/TX-IS-RESUMED
001300*                 SO A REGISTER CAN BE PUT DOWN AND PICKED BACK
001400*                 UP.
001500* 2003-02-19 TMH  REG-118  WIDENED TX-PAYMENT-TYPE TO X(20),
001600*                 "CREDIT" WOULD NOT FIT IN THE OLD X(10).
001700*----------------------------------------------------------------
001800  FD  TRANSACTION-FILE
001900      LABEL RECORDS ARE STANDARD.
002000
002100  01  TRANSACTION-RECORD.
002200      05  TX-ID                        PIC 9(09).
002300      05  TX-DATE                      PIC X(19).
002400      05  TX-SUBTOTAL                  PIC S9(7)V99.
002500      05  TX-DISCOUNT                  PIC S9(7)V99.
002600      05  TX-TAX                       PIC S9(7)V99.
002700      05  TX-TOTAL                     PIC S9(7)V99.
002800      05  TX-PAYMENT-TYPE              PIC X(20).
002900      05  TX-AMOUNT-TENDERED           PIC S9(7)V99.
003000      05  TX-CHANGE-AMOUNT             PIC S9(7)V99.
003100      05  TX-STATUS-SWITCHES.
003200          10  TX-VOIDED-SW             PIC 9(01).
003300              88  TX-IS-VOIDED             VALUE 1.
003400              88  TX-NOT-VOIDED            VALUE 0.
003500          10  TX-SUSPENDED-SW          PIC 9(01).
003600              88  TX-IS-SUSPENDED          VALUE 1.
003700              88  TX-NOT-SUSPENDED         VALUE 0.
003800          10  TX-RESUMED-SW            PIC 9(01).
003900              88  TX-IS-RESUMED            VALUE 1.
004000              88  TX-NOT-RESUMED           VALUE 0.
004100          10  TX-COMPLETED-SW          PIC 9(01).
004200              88  TX-IS-COMPLETED          VALUE 1.
004300              88  TX-NOT-COMPLETED         VALUE 0.
004400      05  TX-VOID-REASON               PIC X(80).
004500      05  FILLER                       PIC X(20).
004600
004700*----------------------------------------------------------------
004800* DATE/TIME BROKEN OUT INTO PIECES, FOR THE HISTORY REPORT AND
004900* THE JOURNAL BANNER LINE - SAME IDEA AS ANOTHER RECORD'S DATE
005000* REDEFINES ELSEWHERE, JUST CARRYING A FULL TIMESTAMP
005100* INSTEAD OF A BARE DATE.
005200*----------------------------------------------------------------
005300  01  TRANSACTION-DATE-VIEW REDEFINES TRANSACTION-RECORD.
005400      05  FILLER                       PIC X(09).
005500      05  TX-DATE-CCYY                 PIC 9(04).
005600      05  FILLER                       PIC X(01).
005700      05  TX-DATE-MM                   PIC 9(02).
005800      05  FILLER                       PIC X(01).
005900      05  TX-DATE-DD                   PIC 9(02).
006000      05  FILLER                       PIC X(01).
006100      05  TX-DATE-HH                   PIC 9(02).
006200      05  FILLER                       PIC X(01).
006300      05  TX-DATE-MIN                  PIC 9(02).
006400      05  FILLER                       PIC X(01).
006500      05  TX-DATE-SS                   PIC 9(02).
006600      05  FILLER                       PIC X(178).
006700
