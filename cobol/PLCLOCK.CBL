000100*-----------------------------------------------------------------
000200* PLCLOCK.CBL SHARED PARAGRAPH, COPYD INTO THE PROCEDURE DIVISION
000300* OF ANY PROGRAM THAT NEEDS TO STAMP A TRANSACTION OR A JOURNAL
000400* LINE WITH THE CURRENT DATE AND TIME. REPLACES THE OLD PLDATE.CBL
000450* PROMPT-AND-VALIDATE PARAGRAPH, WHICH HAS NO MEANING ONCE NOBODY
000600* IS SITTING AT A TERMINAL TO ASK.
000700*-----------------------------------------------------------------
000800* 2001-03-30  DLK  REG-063  ORIGINAL PARAGRAPH.
000900*-----------------------------------------------------------------
001000GET-CURRENT-TIMESTAMP.
001100
001200    ACCEPT CLK-SYSTEM-DATE FROM DATE YYYYMMDD.
001300    ACCEPT CLK-SYSTEM-TIME FROM TIME.
001400
001500    MOVE CLK-SD-CCYY TO CLK-CCYY.
001600    MOVE CLK-SD-MM   TO CLK-MM.
001700    MOVE CLK-SD-DD   TO CLK-DD.
001800    MOVE CLK-ST-HH   TO CLK-HH.
001900    MOVE CLK-ST-MIN  TO CLK-MIN.
002000    MOVE CLK-ST-SS   TO CLK-SS.
002100
002200    STRING CLK-CCYY   DELIMITED BY SIZE
002300           "-"        DELIMITED BY SIZE
002400           CLK-MM     DELIMITED BY SIZE
002500           "-"        DELIMITED BY SIZE
002600           CLK-DD     DELIMITED BY SIZE
002700           " "        DELIMITED BY SIZE
002800           CLK-HH     DELIMITED BY SIZE
002900           ":"        DELIMITED BY SIZE
003000           CLK-MIN    DELIMITED BY SIZE
003100           ":"        DELIMITED BY SIZE
003200           CLK-SS     DELIMITED BY SIZE
003300      INTO CLK-FORMATTED-TIMESTAMP.
003400*-----------------------------------------------------------------
