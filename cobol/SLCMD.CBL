000100*-----------------------------------------------------------------
000200* SLCMD.CBL SELECT CLAUSE FOR THE REGISTER-COMMAND-FILE, THE BATCH
000300* FEED OF REGISTER ACTIONS FOR THE SESSION CURRENTLY BEING
000400* PROCESSED.
000500*-----------------------------------------------------------------
000600     SELECT REGISTER-COMMAND-FILE
000700            ASSIGN TO "REGCMD"
000800            ORGANIZATION IS LINE SEQUENTIAL.
