000100*-----------------------------------------------------------------
000200* SLCTRL.CBL SELECT CLAUSE FOR THE REGISTER-CONTROL-FILE, ONE
000300* INDEXED RECORD KEYED 1, SAME ONE-RECORD-FILE IDIOM AS THE OLD AP
000400* CONTROL-FILE.
000500*-----------------------------------------------------------------
000600     SELECT REGISTER-CONTROL-FILE
000700            ASSIGN TO "CTRLFILE"
000800            ORGANIZATION IS INDEXED
000900            ACCESS MODE IS DYNAMIC
001000            RECORD KEY IS CONTROL-RECORD-KEY.
