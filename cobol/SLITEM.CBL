000100*-----------------------------------------------------------------
000200* SLITEM.CBL SELECT CLAUSE FOR THE TRANSACTION-ITEM-FILE. COMPOUND
000300* KEY SO EVERY LINE OF A TRANSACTION CAN BE WALKED IN ENTRY ORDER
000400* WITH ACCESS MODE DYNAMIC + START, OR HIT DIRECTLY BY TX-ID/LINE
000500* NUMBER.
000600*-----------------------------------------------------------------
000700     SELECT TRANSACTION-ITEM-FILE
000800            ASSIGN TO "ITEMFILE"
000900            ORGANIZATION IS INDEXED
001000            ACCESS MODE IS DYNAMIC
001100            RECORD KEY IS TI-TX-ID TI-LINE-NO.
