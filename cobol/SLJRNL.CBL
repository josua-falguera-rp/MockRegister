000100*-----------------------------------------------------------------
000200* SLJRNL.CBL SELECT CLAUSE FOR THE VIRTUAL-JOURNAL-FILE.
000300*-----------------------------------------------------------------
000400     SELECT VIRTUAL-JOURNAL-FILE
000500            ASSIGN TO "REGJRNL"
000600            ORGANIZATION IS LINE SEQUENTIAL.
