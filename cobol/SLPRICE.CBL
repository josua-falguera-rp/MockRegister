000100*-----------------------------------------------------------------
000200* SLPRICE.CBL SELECT CLAUSE FOR THE PRICEBOOK-FILE. PLAIN
000300* LINE-SEQUENTIAL TEXT, DELIVERED BY PURCHASING AHEAD OF THE
000400* NIGHTLY LOAD.
000500*-----------------------------------------------------------------
000600     SELECT PRICEBOOK-FILE
000700            ASSIGN TO "PRICEBK"
000800            ORGANIZATION IS LINE SEQUENTIAL.
