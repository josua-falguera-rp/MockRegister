000100*-----------------------------------------------------------------
000200* SLPROD.CBL SELECT CLAUSE FOR THE PRODUCT-FILE. INDEXED BY UPC SO
000300* THE REGISTER ENGINE CAN PRICE A SCAN WITH A SINGLE RANDOM READ.
000400*-----------------------------------------------------------------
000500     SELECT PRODUCT-FILE
000600            ASSIGN TO "PRODFILE"
000700            ORGANIZATION IS INDEXED
000800            ACCESS MODE IS DYNAMIC
000900            RECORD KEY IS PROD-UPC.
