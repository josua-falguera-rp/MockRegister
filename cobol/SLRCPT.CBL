000100*-----------------------------------------------------------------
000200* SLRCPT.CBL
000300* SELECT CLAUSE FOR THE RECEIPT-FILE - THE CUSTOMER-COPY PRINTOUT
000400* THAT COMES OFF THE REGISTER ALONGSIDE THE VIRTUAL JOURNAL ENTRY.
000500*-----------------------------------------------------------------
000600* 1999-02-05 RGC  AP-4490  ORIGINAL LAYOUT.
000700*-----------------------------------------------------------------
000800     SELECT RECEIPT-FILE
000900            ASSIGN TO "RECEIPTS"
001000            ORGANIZATION IS LINE SEQUENTIAL.
