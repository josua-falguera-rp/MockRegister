000100*-----------------------------------------------------------------
000200* SLTRAN.CBL SELECT CLAUSE FOR THE TRANSACTION-FILE. INDEXED BY
000300* TX-ID SO A SUSPEND/RESUME CAN JUMP STRAIGHT TO THE HEADER
000400* WITHOUT A SCAN.
000500*-----------------------------------------------------------------
000600     SELECT TRANSACTION-FILE
000700            ASSIGN TO "TRANFILE"
000800            ORGANIZATION IS INDEXED
000900            ACCESS MODE IS DYNAMIC
001000            RECORD KEY IS TX-ID.
