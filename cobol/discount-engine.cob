000100*-----------------------------------------------------------------
000200* DISCOUNT-ENGINE
000300*-----------------------------------------------------------------
000400* CALLED SUBPROGRAM THAT STANDS IN FOR THE PRICING DEPARTMENT'S
000500* DISCOUNT WEB SERVICE, NOW THAT THE REGISTER RUNS UNATTENDED
000600* BATCH AND THERE IS NOTHING ON THE FAR END OF A CALL TO
000700* ANSWER IT.  REGISTER-TRANSACTION-ENGINE BUILDS A DISCOUNT-
000800* REQUEST-RECORD FROM THE TRANSACTION'S NON-VOIDED LINES, CALLS
000900* THIS PROGRAM, AND GETS BACK A DISCOUNT-RESPONSE-RECORD WITH THE
001000* DISCOUNT AMOUNT AND WHICH HOUSE RULES FIRED.
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. discount-engine.
001400 AUTHOR. D. L. KEMP.
001500 INSTALLATION. RETAIL SYSTEMS - FRONT END REGISTER PROJECT.
001600 DATE-WRITTEN. 09/18/1985.
001700 DATE-COMPILED.
001800 SECURITY. CALLED SUBPROGRAM ONLY.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 11/02/2002 DLK  REG-091  ORIGINAL PROGRAM.  REPLACES THE PRICING
002300*                 DEPARTMENT'S WEB CALL WITH A CALLED SUBPROGRAM
002400*                 THAT LOOKS AT REGISTER-CONTROL-FILE FOR THE SAME
002500*                 ENABLED/DISABLED/DOWN SWITCH THE WEB SERVICE
002600*                 USED TO REPORT ON ITS OWN STATUS PAGE.
002700* 11/02/2002 DLK  REG-091  HOUSE RULE VOLUME10 CARRIED OVER FROM
002800*                 THE OLD WEB SERVICE'S DEFAULT RULE SET - 5% OFF
002900*                 WHEN TEN OR MORE UNITS ARE RUNG UP.
003000* 03/14/2003 DLK  REG-091  ADDED HOUSE RULE BIGTICKET - A FURTHER
003100*                 3% OFF WHEN THE PRE-DISCOUNT SUBTOTAL REACHES
003200*                 $50.00, STACKED ON TOP OF VOLUME10 IF BOTH FIRE.
003300* 09/02/2004 TMH  REG-140  CTL-DISCOUNT-DOWN NOW COMES BACK AS
003400*                 STATUS FALLBACK, NOT DISABLED, SO THE VIRTUAL
003500*                 JOURNAL CAN TELL A DELIBERATE SHUTOFF FROM AN
003600*                 OUTAGE OPERATIONS NEEDS TO KNOW ABOUT.
003700*-----------------------------------------------------------------
003800*    A NOTE ON WHY THIS IS A CALLED SUBPROGRAM AND NOT A SECTION
003900*    OF REGISTER-TRANSACTION-ENGINE: WHEN THE WEB SERVICE WAS
004000*    STILL LIVE, THE REGISTER ENGINE ONLY KNEW HOW TO BUILD A
004100*    REQUEST AND PARSE A RESPONSE - IT NEVER KNEW WHAT RULES THE
004200*    PRICING DEPARTMENT WAS RUNNING ON THE OTHER END.  KEEPING
004300*    THE RULES BEHIND A CALL BOUNDARY MEANS PRICING CAN STILL
004400*    HAND OVER A NEW COPY OF THIS ONE PROGRAM WITHOUT TOUCHING
004500*    THE REGISTER ENGINE, THE SAME WAY THEY USED TO REDEPLOY
004600*    THEIR OWN SERVICE WITHOUT COORDINATING A REGISTER RELEASE.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900     CONFIGURATION SECTION.
005000     SPECIAL-NAMES.
005100         C01 IS TOP-OF-FORM.
005200     INPUT-OUTPUT SECTION.
005300     FILE-CONTROL.
005400
005500*    REGISTER-CONTROL-FILE IS THE SAME INDEXED FILE THE REGISTER
005600*    ENGINE AND THE VIRTUAL JOURNAL WRITER OPEN - ONE PHYSICAL
005700*    RECORD, KEYED ON A CONSTANT KEY OF 1, HOLDS EVERY OVERNIGHT
005800*    ON/OFF SWITCH FOR THE WHOLE REGISTER SYSTEM.
005900         COPY "SLCTRL.CBL".
006000
006100 DATA DIVISION.
006200     FILE SECTION.
006300
006400         COPY "FDCTRL.CBL".
006500
006600     WORKING-STORAGE SECTION.
006700
006800*-----------------------------------------------------------------
006900* RUNNING ACCUMULATORS FOR ONE CALL.  RESET TO ZERO AT THE TOP OF
007000* 150-SUM-REQUEST-ITEMS EVERY TIME THIS PROGRAM IS CALLED - THERE
007100* IS NO CARRY-FORWARD BETWEEN CALLS, SINCE EACH CALL PRICES A
007200* DIFFERENT TRANSACTION'S LINE ITEMS.  WS-QUANTITY-ACCUM IS
007220* CARRIED COMP - IT IS A PURE COUNT THAT NEVER MOVES TO A
007240* PRINT LINE, THE SAME RULE OF THUMB THIS SHOP USES EVERYWHERE.
007300*-----------------------------------------------------------------
007400     01  WS-DISCOUNT-WORK-COUNTERS.
007500         05  WS-SUBTOTAL-ACCUM          PIC S9(7)V99 VALUE 0.
007600         05  WS-QUANTITY-ACCUM          PIC S9(5)     VALUE 0
007650                                        COMP.
007700         05  WS-VOLUME-DISCOUNT-AMOUNT  PIC S9(7)V99 VALUE 0.
007800         05  WS-BIGTICKET-DISCOUNT-AMT  PIC S9(7)V99 VALUE 0.
007900         05  FILLER                     PIC X(11).
008000
008100*-----------------------------------------------------------------
008200* FLAT VIEW OF THE COUNTER GROUP, FOR A ONE-MOVE RESET AT THE TOP
008300* OF 200-APPLY-HOUSE-DISCOUNTS INSTEAD OF FOUR SEPARATE MOVES.
008400*-----------------------------------------------------------------
008500     01  WS-DISCOUNT-WORK-COUNTERS-FLAT
008600                             REDEFINES WS-DISCOUNT-WORK-COUNTERS
008700                             PIC X(42).
008800
008900*-----------------------------------------------------------------
009000* RULE NAMES - MOVED INTO RESP-APPLIED-DISCOUNTS WHEN A RULE
009100* FIRES SO THE RECEIPT AND THE VIRTUAL JOURNAL BOTH SHOW WHICH
009200* HOUSE DISCOUNT WAS GIVEN, NOT JUST HOW MUCH.  WORDED THE SAME
009300* WAY THE EXTERNAL PRICING SERVICE NAMED ITS RULES, SO NOBODY
009400* READING A RECEIPT NOTICED THE SERVICE HAD BEEN REPLACED.
009500*-----------------------------------------------------------------
009600     01  WS-DISCOUNT-RULE-NAMES.
009700         05  WS-VOLUME-RULE-NAME    PIC X(40)
009800                 VALUE "VOLUME10 - 5 PCT OFF 10 OR MORE UNITS".
009900         05  WS-BIGTICKET-RULE-NAME PIC X(40)
010000                 VALUE "BIGTICKET - 3 PCT OFF $50 SUBTOTAL".
010100         05  FILLER                 PIC X(10).
010200
010300     01  WS-DISCOUNT-RULE-NAMES-FLAT
010400                             REDEFINES WS-DISCOUNT-RULE-NAMES
010500                             PIC X(90).
010600
010700*-----------------------------------------------------------------
010800* END-OF-CALL TRACE LINE - DISPLAYED ONCE PER CALL SO THE
010900* OVERNIGHT SYSOUT SHOWS WHAT EVERY TRANSACTION'S DISCOUNT CALL
011000* ACTUALLY COMPUTED, THE SAME WAY PRICEBOOK-LOADER LOGS ITS
011010* COUNTS.  WITHOUT THIS LINE THE ONLY RECORD OF WHAT A GIVEN
011020* CALL DECIDED WOULD BE INSIDE THE CALLER'S OWN TRANSACTION -
011030* THE SYSOUT LINE LETS OPERATIONS SPOT-CHECK A NIGHT'S DISCOUNT
011040* TOTALS WITHOUT PULLING TRANSACTION-FILE.
011100*-----------------------------------------------------------------
011200     01  WS-DISCOUNT-TRACE-LINE.
011300         05  FILLER         PIC X(15) VALUE "DISCOUNT CALC: ".
011400         05  WS-DTL-SUBTOTAL        PIC ZZZZZZ9.99.
011500         05  FILLER                 PIC X(03) VALUE " / ".
011600         05  WS-DTL-DISCOUNT        PIC ZZZZZZ9.99.
011700         05  FILLER                 PIC X(21) VALUE SPACES.
011800
011900     01  WS-DISCOUNT-TRACE-FLAT REDEFINES WS-DISCOUNT-TRACE-LINE
012000                             PIC X(60).
012100
012200*-----------------------------------------------------------------
012300 LINKAGE SECTION.
012400
012500*    THE SAME COPYBOOK IS COPIED INTO REGISTER-TRANSACTION-
012600*    ENGINE'S WORKING-STORAGE, SO BOTH ENDS OF THE CALL AGREE ON
012700*    THE SHAPE OF THE EXCHANGE WITHOUT EITHER PROGRAM HAND-
012800*    CODING THE OTHER'S LAYOUT.
012900         COPY "wsdisc.cbl".
013000
013100*-----------------------------------------------------------------
013200 PROCEDURE DIVISION USING DISCOUNT-REQUEST-RECORD
013300                           DISCOUNT-RESPONSE-RECORD.
013400
013500*-----------------------------------------------------------------
013600* 000-MAIN-CONTROL CLEARS THE RESPONSE RECORD ON EVERY SINGLE
013700* CALL BEFORE LOOKING AT THE REQUEST - A CALLED PROGRAM CANNOT
013800* ASSUME LINKAGE STORAGE COMES IN ZEROED OR BLANK THE WAY A
013900* FRESH WORKING-STORAGE RECORD WOULD ON A FIRST CALL, AND THIS
014000* PROGRAM IS CALLED ONCE PER LINE-ITEM TRANSACTION ALL NIGHT
014100* LONG FROM THE SAME RUNNING REGISTER-TRANSACTION-ENGINE TASK -
014200* WHATEVER THE LAST CALL LEFT BEHIND IS STILL SITTING THERE.
014300*-----------------------------------------------------------------
014400 000-MAIN-CONTROL.
014500
014600*    ZERO THE MONEY FIELDS AND THE APPLIED-DISCOUNT COUNT FIRST -
014700*    IF THIS CALL RETURNS EARLY (NO ITEMS, OR THE SERVICE STATUS
014800*    CHECK FAILS) THE RESPONSE STILL COMES BACK CLEAN INSTEAD OF
014900*    CARRYING THE PRIOR TRANSACTION'S NUMBERS.
015000     MOVE 0 TO RESP-ORIGINAL-TOTAL RESP-DISCOUNT-AMOUNT
015100               RESP-FINAL-TOTAL.
015200     MOVE 0 TO RESP-APPLIED-DISCOUNT-COUNT.
015300     MOVE SPACES TO RESP-APPLIED-DISCOUNTS (1)
015400                    RESP-APPLIED-DISCOUNTS (2)
015500                    RESP-APPLIED-DISCOUNTS (3)
015600                    RESP-APPLIED-DISCOUNTS (4)
015700                    RESP-APPLIED-DISCOUNTS (5).
015800     MOVE SPACES TO RESP-ERROR-REASON.
015900
016000*    BUSINESS RULE - AN EMPTY REQUEST (EVERY LINE ON THE
016100*    TRANSACTION WAS VOIDED, OR THE CASHIER SUBTOTALED BEFORE
016200*    SCANNING ANYTHING) HAS NOTHING TO DISCOUNT.  THIS IS
016300*    REPORTED AS ITS OWN STATUS, NOITEMS, RATHER THAN SUCCESS
016400*    WITH A ZERO DISCOUNT, SO THE JOURNAL CAN TELL "NOTHING TO
016500*    DISCOUNT" APART FROM "DISCOUNTS RAN AND FOUND NOTHING TO
016600*    APPLY".
016700     IF DR-ITEM-COUNT = 0
016800        SET RESP-STATUS-NOITEMS TO TRUE
016900     ELSE
017000        PERFORM 100-CHECK-SERVICE-STATUS THRU 100-EXIT
017100        PERFORM 150-SUM-REQUEST-ITEMS THRU 150-EXIT
017200        IF RESP-STATUS-SUCCESS
017300           PERFORM 200-APPLY-HOUSE-DISCOUNTS THRU 200-EXIT
017400        ELSE
017500*          SERVICE DISABLED OR DOWN - STILL HAND BACK THE
017600*          UNDISCOUNTED SUBTOTAL AS BOTH THE ORIGINAL AND FINAL
017700*          TOTAL SO THE TRANSACTION CAN KEEP MOVING.  A CASHIER
017800*          NEVER SEES A DISCOUNT OUTAGE - THE CUSTOMER JUST DOES
017900*          NOT GET THE DISCOUNT THAT NIGHT.
018000           MOVE WS-SUBTOTAL-ACCUM TO RESP-ORIGINAL-TOTAL
018100           MOVE WS-SUBTOTAL-ACCUM TO RESP-FINAL-TOTAL
018200        END-IF
018300     END-IF.
018400
018500*    EXIT PROGRAM RETURNS CONTROL TO THE CALLER; STOP RUN IS
018600*    UNREACHABLE HERE BUT LEFT IN PLACE THE WAY THE SHOP WRITES
018700*    EVERY PROCEDURE DIVISION - A CALLED SUBPROGRAM STILL ENDS
018800*    ON A STOP RUN IN CASE IT IS EVER INVOKED STANDALONE.
018900     EXIT PROGRAM.
019000     STOP RUN.
019100*-----------------------------------------------------------------
019200
019300*-----------------------------------------------------------------
019400* 100-CHECK-SERVICE-STATUS - BUSINESS RULE - THE OLD WEB
019500* SERVICE'S ENABLED/DISABLED/UNREACHABLE STATES ARE NOW A SWITCH
019600* ON THE CONTROL FILE.  A MISSING OR UNREADABLE CONTROL RECORD
019700* IS TREATED THE SAME AS THE SERVICE BEING DOWN - DO NOT FAIL
019800* THE TRANSACTION OVER A DISCOUNT LOOKUP.  DISCOUNTS ARE A
019900* CONVENIENCE ON TOP OF A SALE, NEVER A REASON TO STOP ONE.
020000*-----------------------------------------------------------------
020100 100-CHECK-SERVICE-STATUS.
020200
020300*    OPEN/READ/CLOSE ON EVERY CALL RATHER THAN HOLDING THE FILE
020400*    OPEN ACROSS CALLS - REGISTER-CONTROL-FILE CAN BE UPDATED BY
020500*    A LATER STEP MID-RUN (OPERATIONS TOGGLING THE DISCOUNT
020600*    SWITCH ON A BAD NIGHT), SO EVERY CALL RE-READS RATHER THAN
020700*    TRUSTING A VALUE CACHED FROM AN EARLIER CALL.
020800     OPEN INPUT REGISTER-CONTROL-FILE.
020900     MOVE 1 TO CONTROL-RECORD-KEY.
021000
021100     READ REGISTER-CONTROL-FILE
021200         INVALID KEY
021300*            NO CONTROL RECORD AT ALL - THE FILE STARTED EMPTY,
021400*            OR SOMETHING DELETED THE ONE RECORD IT SHOULD
021500*            ALWAYS HOLD.  FALLBACK, NOT DISABLED, BECAUSE THIS
021600*            IS AN UNEXPECTED STATE, NOT A DELIBERATE SHUTOFF.
021700             SET RESP-STATUS-FALLBACK TO TRUE
021800             MOVE "CONTROL RECORD NOT FOUND" TO RESP-ERROR-REASON
021900         NOT INVALID KEY
022000             IF CTL-DISCOUNT-ENABLED
022100                SET RESP-STATUS-SUCCESS TO TRUE
022200             ELSE
022300             IF CTL-DISCOUNT-DISABLED
022400*                  DELIBERATE SHUTOFF - SOMEONE IN OPERATIONS
022500*                  FLIPPED THE SWITCH ON PURPOSE, SO THE JOURNAL
022600*                  RECORDS THIS AS DISABLED RATHER THAN FALLBACK.
022700                SET RESP-STATUS-DISABLED TO TRUE
022800             ELSE
022900*                  ANY OTHER SWITCH VALUE (INCLUDING THE DOWN
023000*                  STATE PER REG-140) FALLS BACK THE SAME AS A
023100*                  MISSING RECORD WOULD.
023200                SET RESP-STATUS-FALLBACK TO TRUE
023300                MOVE "DISCOUNT SERVICE MARKED DOWN"
023400                    TO RESP-ERROR-REASON
023500             END-IF
023600             END-IF
023700     END-READ.
023800
023900     CLOSE REGISTER-CONTROL-FILE.
024000
024100 100-EXIT.
024200     EXIT.
024300*-----------------------------------------------------------------
024400
024500*-----------------------------------------------------------------
024600* 150-SUM-REQUEST-ITEMS - BATCH FLOW - ORIGINAL TOTAL IS AN ECHO
024700* OF THE LINE TOTALS THE CALLER SENT, THE SAME NUMBER THE CALLER
024800* ALREADY HAS AS ITS OWN SUBTOTAL.  RECOMPUTING IT HERE RATHER
024900* THAN TRUSTING A TOTAL FIELD IN THE REQUEST RECORD MEANS THIS
025000* PROGRAM NEVER DEPENDS ON THE CALLER HAVING ADDED ITS OWN LINES
025100* UP CORRECTLY - BOTH ENDS OF THE CALL ARRIVE AT THE SAME NUMBER
025200* INDEPENDENTLY, THE SAME WAY A CASH DRAWER COUNT IS NEVER TAKEN
025300* ON THE CASHIER'S SAY-SO ALONE.
025400*-----------------------------------------------------------------
025500 150-SUM-REQUEST-ITEMS.
025600
025700     MOVE 0 TO WS-SUBTOTAL-ACCUM.
025800     MOVE 0 TO WS-QUANTITY-ACCUM.
025900
026000     PERFORM 155-SUM-ONE-ITEM THRU 155-EXIT
026100         VARYING DR-ITEM-IDX FROM 1 BY 1
026200         UNTIL DR-ITEM-IDX > DR-ITEM-COUNT.
026300
026400 150-EXIT.
026500     EXIT.
026600*-----------------------------------------------------------------
026700
026800*    155-SUM-ONE-ITEM RUNS ONCE PER OCCURRENCE OF DR-ITEM-TABLE.
026900*    QUANTITY IS SUMMED SEPARATELY FROM DOLLARS BECAUSE VOLUME10
027000*    KEYS OFF UNIT COUNT WHILE BIGTICKET KEYS OFF DOLLAR AMOUNT -
027100*    NEITHER RULE CAN BE EVALUATED FROM THE OTHER'S TOTAL ALONE.
027200 155-SUM-ONE-ITEM.
027300
027400     COMPUTE WS-SUBTOTAL-ACCUM = WS-SUBTOTAL-ACCUM +
027500             (DR-ITEM-PRICE (DR-ITEM-IDX) *
027600              DR-ITEM-QTY (DR-ITEM-IDX)).
027700     ADD DR-ITEM-QTY (DR-ITEM-IDX) TO WS-QUANTITY-ACCUM.
027800
027900 155-EXIT.
028000     EXIT.
028100*-----------------------------------------------------------------
028200
028300*-----------------------------------------------------------------
028400* 200-APPLY-HOUSE-DISCOUNTS - THE TWO HOUSE RULES STACK RATHER
028500* THAN BEING MUTUALLY EXCLUSIVE, BY DESIGN - REG-091'S ORIGINAL
028600* SPECIFICATION CARRIED THE OLD WEB SERVICE'S RULE SET FORWARD
028700* EXACTLY, INCLUDING THE STACKING BEHAVIOR, SO A LARGE ENOUGH
028800* SALE (TEN-PLUS UNITS AND FIFTY DOLLARS OR MORE) GETS BOTH
028900* DISCOUNTS ON THE SAME TRANSACTION.
029000*-----------------------------------------------------------------
029100 200-APPLY-HOUSE-DISCOUNTS.
029200
029300     MOVE WS-SUBTOTAL-ACCUM TO RESP-ORIGINAL-TOTAL.
029400     MOVE 0 TO WS-VOLUME-DISCOUNT-AMOUNT.
029500     MOVE 0 TO WS-BIGTICKET-DISCOUNT-AMT.
029600
029700*    VOLUME10 - FIVE PERCENT OFF WHEN TEN OR MORE UNITS ARE RUNG
029800*    UP ON THE TRANSACTION, REGARDLESS OF WHICH PRODUCTS THEY
029900*    ARE OR WHAT THEY COST INDIVIDUALLY.
030000     IF WS-QUANTITY-ACCUM >= 10
030100        COMPUTE WS-VOLUME-DISCOUNT-AMOUNT ROUNDED =
030200                WS-SUBTOTAL-ACCUM * 0.05
030300        ADD 1 TO RESP-APPLIED-DISCOUNT-COUNT
030400        MOVE WS-VOLUME-RULE-NAME TO
030500            RESP-APPLIED-DISCOUNTS (RESP-APPLIED-DISCOUNT-COUNT)
030600     END-IF.
030700
030800*    BIGTICKET - A FURTHER THREE PERCENT OFF ONCE THE PRE-
030900*    DISCOUNT SUBTOTAL REACHES FIFTY DOLLARS.  COMPUTED AGAINST
031000*    THE ORIGINAL SUBTOTAL, NOT AGAINST WHATEVER IS LEFT AFTER
031100*    VOLUME10 - THE TWO PERCENTAGES ARE INDEPENDENT CUTS OF THE
031200*    SAME PRE-DISCOUNT NUMBER, NOT COMPOUNDED ONE ON TOP OF THE
031300*    OTHER.
031400     IF WS-SUBTOTAL-ACCUM >= 50.00
031500        COMPUTE WS-BIGTICKET-DISCOUNT-AMT ROUNDED =
031600                WS-SUBTOTAL-ACCUM * 0.03
031700        ADD 1 TO RESP-APPLIED-DISCOUNT-COUNT
031800        MOVE WS-BIGTICKET-RULE-NAME TO
031900            RESP-APPLIED-DISCOUNTS (RESP-APPLIED-DISCOUNT-COUNT)
032000     END-IF.
032100
032200*    FINAL TOTAL IS ORIGINAL LESS THE COMBINED DISCOUNT - THE
032300*    CALLER NEVER SEES THE TWO DISCOUNTS SEPARATELY, ONLY THE
032400*    ONE COMBINED AMOUNT AND THE LIST OF WHICH RULES FIRED.
032500     COMPUTE RESP-DISCOUNT-AMOUNT =
032600             WS-VOLUME-DISCOUNT-AMOUNT +
032700             WS-BIGTICKET-DISCOUNT-AMT.
032800     COMPUTE RESP-FINAL-TOTAL =
032900             RESP-ORIGINAL-TOTAL - RESP-DISCOUNT-AMOUNT.
033000
033100*    LOG THE CALL TO SYSOUT BEFORE RETURNING - SEE THE NOTE ON
033200*    WS-DISCOUNT-TRACE-LINE ABOVE.
033300     MOVE WS-SUBTOTAL-ACCUM TO WS-DTL-SUBTOTAL.
033400     MOVE RESP-DISCOUNT-AMOUNT TO WS-DTL-DISCOUNT.
033500     DISPLAY WS-DISCOUNT-TRACE-FLAT.
033600
033700 200-EXIT.
033800     EXIT.
033900*-----------------------------------------------------------------
