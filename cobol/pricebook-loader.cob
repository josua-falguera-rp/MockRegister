000100*-----------------------------------------------------------------
000200* PRICEBOOK-LOADER
000300*-----------------------------------------------------------------
000400* NIGHTLY BATCH JOB THAT READS THE TAB-DELIMITED PRICE BOOK TEXT
000500* FEED PURCHASING DROPS OFF AND REBUILDS PRODUCT-FILE FROM IT
000600* WHOLESALE.  WHATEVER IS ON THE FILE WHEN THIS JOB RUNS IS THE
000700* CATALOG AFTER IT RUNS - THERE IS NO INCREMENTAL "JUST THIS UPC
000800* CHANGED" MODE, SO IF PURCHASING SENDS A PARTIAL FILE THE
000900* REGISTER WILL START PRICING OFF A PARTIAL CATALOG.  THAT IS A
001000* PURCHASING-DEPARTMENT PROBLEM, NOT A PROGRAM BUG - SEE THE
001100* 06/11/2004 ENTRY BELOW.
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. pricebook-loader.
001500 AUTHOR. R. CANTU.
001600 INSTALLATION. RETAIL SYSTEMS - FRONT END REGISTER PROJECT.
001700 DATE-WRITTEN. 02/23/1986.
001800 DATE-COMPILED.
001900 SECURITY. RUN FROM THE OVERNIGHT BATCH STREAM ONLY.  NOT AN
002000     ONLINE PROGRAM - NO OPERATOR INTERACTION IS EXPECTED OR
002100     PROVIDED FOR.
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* 11/04/1998 RGC  AP-4471  ORIGINAL PROGRAM.  READS PRICEBK AND
002600*                 REBUILDS PRODFILE, DELETE-ALL-THEN-INSERT-ALL,
002700*                 THE SAME WAY A FULL MASTER REBUILD ELSEWHERE
002800*                 IN THIS SHOP REPLACES A FILE FROM A FEED TAPE.
002900* 03/22/1999 RGC  AP-4471  ADDED REJECT COUNT TO THE END-OF-JOB
003000*                 DISPLAY.  OPERATIONS WAS BALANCING LINE COUNTS
003100*                 BY HAND AND ASKED FOR THIS.
003200* 01/14/1999 RGC  Y2K-119  DATE STAMP ON THE PRODUCT RECORD
003300*                 REVIEWED FOR CENTURY WINDOWING.  PROD-LAST-
003400*                 UPDATE-DATE IS STORED CCYYMMDD SO THERE IS NO
003500*                 WINDOWING TO DO - SIGNING OFF PER THE Y2K
003600*                 PROJECT CHECKLIST.
003700* 07/09/2000 DLK  AP-5502  UPC AND NAME COLUMNS WERE COMING IN
003800*                 WITH LEADING BLANKS FROM THE NEW EXPORT
003900*                 PURCHASING STARTED USING.  ADDED LEFT-TRIM-
004000*                 FIELD SO A BLANK-PADDED UPC DOES NOT COME OUT
004100*                 A DIFFERENT KEY THAN THE SAME UPC WITHOUT THE
004200*                 PADDING.
004300* 02/19/2003 TMH  REG-118  PROD-LAST-UPDATE-DATE ADDED TO
004400*                 FDPROD.CBL.  THIS PROGRAM NOW STAMPS TODAY'S
004500*                 DATE ON EVERY RECORD IT LOADS, NOT JUST THE
004600*                 NEW ONES.
004700* 06/11/2004 TMH  REG-140  PURCHASING SENT A ONE-LINE FILE BY
004800*                 MISTAKE AND WIPED THE CATALOG DOWN TO A SINGLE
004900*                 UPC.  ADDED THE WS-LINES-LOADED-COUNT SANITY
005000*                 DISPLAY SO THE OVERNIGHT LOG SHOWS A GLARING
005100*                 SMALL NUMBER, BUT WE STILL DO NOT ABORT THE
005200*                 LOAD - THAT DECISION STAYS WITH OPERATIONS,
005300*                 NOT WITH THIS PROGRAM.
005400* 09/02/2004 TMH  REG-140  SET UPSI-0 SO OPERATIONS CAN RUN A
005500*                 "-D" JCL OVERRIDE THAT ECHOES EVERY REJECTED
005600*                 LINE TO SYSOUT INSTEAD OF JUST COUNTING THEM.
005700*-----------------------------------------------------------------
005800*    THIS PROGRAM DOES NOT VALIDATE PRICE AGAINST ANY OTHER
005900*    SOURCE - WHATEVER PURCHASING PUTS IN THE FEED IS THE PRICE
006000*    THAT GOES ON THE REGISTER, RIGHT OR WRONG.  PRICING ERRORS
006100*    ARE CAUGHT BY THE STORE, NOT BY THIS JOB; THIS JOB ONLY
006200*    CATCHES LINES THAT CANNOT BE PARSED AS A PRICE AT ALL.
006300*-----------------------------------------------------------------
006400 ENVIRONMENT DIVISION.
006500     CONFIGURATION SECTION.
006600     SPECIAL-NAMES.
006700         C01 IS TOP-OF-FORM
006800         UPSI-0 ON STATUS IS DEBUG-MODE-REQUESTED.
006900     INPUT-OUTPUT SECTION.
007000     FILE-CONTROL.
007100
007200*    PRICEBOOK-FILE IS THE INBOUND FEED, LINE SEQUENTIAL SINCE
007300*    PURCHASING'S EXPORT TOOL WRITES PLAIN TEXT WITH TAB-
007400*    DELIMITED COLUMNS.  PRODUCT-FILE IS THE INDEXED CATALOG THE
007500*    REGISTER PRICES AGAINST ALL NIGHT.
007600         COPY "SLPRICE.CBL".
007700         COPY "SLPROD.CBL".
007800
007900 DATA DIVISION.
008000     FILE SECTION.
008100
008200         COPY "FDPRICE.CBL".
008300         COPY "FDPROD.CBL".
008400
008500     WORKING-STORAGE SECTION.
008600
008700*    PLCLOCK.CBL'S GET-CURRENT-TIMESTAMP FILLS CLK-SYSTEM-DATE SO
008800*    EVERY RECORD REWRITTEN TONIGHT CARRIES TONIGHT'S DATE IN
008900*    PROD-LAST-UPDATE-DATE, WHETHER OR NOT ITS PRICE ACTUALLY
009000*    CHANGED - SEE THE 02/19/2003 CHANGE LOG ENTRY.
009100         COPY "wsclock.cbl".
009200
009300*-----------------------------------------------------------------
009400* SWITCHES - ONE GROUP, ONE FILLER, THE WAY EVERY OTHER PROGRAM
009500* IN THIS SHOP KEEPS ITS SWITCH BYTES TOGETHER.
009600*-----------------------------------------------------------------
009700     01  WS-PRICEBOOK-LOAD-SWITCHES.
009800         05  WS-PRICEBOOK-EOF-SWITCH    PIC X     VALUE "N".
009900             88  PRICEBOOK-AT-EOF                 VALUE "Y".
010000         05  WS-CURRENT-LINE-VALID-SW   PIC X     VALUE "Y".
010100             88  CURRENT-LINE-IS-VALID            VALUE "Y".
010200             88  CURRENT-LINE-IS-REJECTED         VALUE "N".
010300         05  FILLER                     PIC X(10).
010400
010500*-----------------------------------------------------------------
010600* FLAT VIEW OF THE SWITCH GROUP, FOR THE ONE-SHOT DEBUG DISPLAY
010700* WHEN OPERATIONS RUNS THE "-D" OVERRIDE - SEE 09/02/2004 ABOVE.
010800*-----------------------------------------------------------------
010900     01  WS-PRICEBOOK-LOAD-SWITCHES-FLAT
011000                             REDEFINES WS-PRICEBOOK-LOAD-SWITCHES
011100                             PIC X(12).
011200
011300*-----------------------------------------------------------------
011400* WORK COUNTERS FOR THE END-OF-JOB BALANCE LINE.  READ SHOULD
011500* ALWAYS EQUAL LOADED PLUS REJECTED - IF IT DOES NOT, SOMETHING
011600* IN THE PARSE LOGIC BELOW SKIPPED A LINE WITHOUT COUNTING IT
011700* EITHER WAY, AND THAT IS A PROGRAM BUG WORTH LOOKING INTO.
011800*-----------------------------------------------------------------
011900     01  WS-PRICEBOOK-LOAD-COUNTERS.
012000*    THREE SEPARATE COMP COUNTERS RATHER THAN ONE COUNTER PLUS
012100*    SUBTRACTION, SO THE END-OF-JOB DISPLAY CAN SHOW ALL THREE
012200*    NUMBERS EXACTLY AS THEY WERE COUNTED, NOT ONE DERIVED FROM
012300*    THE OTHER TWO - IF THE ARITHMETIC EVER DISAGREES WITH THE
012400*    COUNTS, THAT IS ITSELF A SIGN SOMETHING WAS MISCOUNTED.
012500         05  WS-LINES-READ-COUNT        PIC 9(07) COMP.
012600         05  WS-LINES-LOADED-COUNT      PIC 9(07) COMP.
012700         05  WS-LINES-REJECTED-COUNT    PIC 9(07) COMP.
012800         05  FILLER                     PIC X(10).
012900
013000*-----------------------------------------------------------------
013100* ONE LINE OF THE PRICE BOOK, SPLIT ON THE TAB CHARACTER INTO
013200* ITS THREE RAW COLUMNS, THEN THE PRICE COLUMN SPLIT AGAIN ON
013300* THE DECIMAL POINT SO EACH HALF CAN BE NUMERIC-TESTED ALONE.
013400*-----------------------------------------------------------------
013500     01  WS-PRICEBOOK-PARSE-AREA.
013600*    ONE COPY OF THE PARSE AREA, REUSED FOR EVERY LINE OF THE
013700*    FEED - THE PARAGRAPHS BELOW ALWAYS MOVE SPACES INTO THE
013800*    RAW FIELDS BEFORE THE UNSTRING SO A SHORT LINE CANNOT LEAVE
013900*    BEHIND CHARACTERS FROM THE PREVIOUS LINE'S NAME OR PRICE.
014000         05  WS-TAB-CHARACTER           PIC X     VALUE X"09".
014100         05  WS-FIELD-COUNT             PIC 9(01) COMP VALUE 0.
014200         05  WS-RAW-UPC                 PIC X(20).
014300*        THE RAW UPC BROKEN OUT BY GS1 FIELD - NUMBER SYSTEM
014400*        DIGIT, MANUFACTURER CODE, PRODUCT CODE, CHECK DIGIT -
014500*        IN CASE A LATER REJECT RULE NEEDS ONE PIECE ALONE.
014600         05  WS-RAW-UPC-VIEW REDEFINES WS-RAW-UPC.
014700             10  WS-UPC-NUMBER-SYSTEM   PIC X(01).
014800             10  WS-UPC-MFR-CODE        PIC X(05).
014900             10  WS-UPC-PRODUCT-CODE    PIC X(05).
015000             10  WS-UPC-CHECK-DIGIT     PIC X(01).
015100             10  FILLER                 PIC X(08).
015200         05  WS-RAW-NAME                PIC X(40).
015300         05  WS-RAW-PRICE               PIC X(15).
015400*        SAME 15-BYTE PRICE COLUMN, VIEWED FLAT, FOR ECHOING A
015500*        PARSE FAILURE BACK ON THE REJECT-LINE DISPLAY WHOLE.
015600         05  WS-RAW-PRICE-VIEW REDEFINES WS-RAW-PRICE.
015700             10  WS-RPV-WHOLE           PIC X(10).
015800             10  WS-RPV-FRACTION        PIC X(05).
015900         05  WS-PRICE-PART-COUNT        PIC 9(01) COMP VALUE 0.
016000         05  WS-PRICE-WHOLE             PIC X(10).
016100         05  WS-PRICE-FRACTION          PIC X(05).
016200         05  WS-PRICE-FRACTION-PADDED   PIC X(02) VALUE "00".
016300         05  WS-PRICE-DOLLARS-NUM       PIC 9(07) VALUE 0.
016400         05  WS-PRICE-CENTS-NUM         PIC 9(02) VALUE 0.
016500         05  FILLER                     PIC X(10).
016600
016700*-----------------------------------------------------------------
016800* SMALL SCRATCH AREA LEFT-TRIM-FIELD BORROWS FOR WHICHEVER FIELD
016900* IT WAS CALLED FOR - SEE THE 07/09/2000 CHANGE ABOVE.  ONE
017000* SHARED WORK AREA RATHER THAN A SEPARATE PAIR FOR UPC AND A
017100* SEPARATE PAIR FOR NAME, SINCE THE TWO CALLS NEVER OVERLAP.
017200*-----------------------------------------------------------------
017300     01  WS-TRIM-WORK-AREA.
017400         05  WS-TRIM-SOURCE             PIC X(40).
017500         05  WS-TRIM-RESULT             PIC X(40).
017600         05  WS-TRIM-INDEX              PIC 9(02) COMP VALUE 1.
017700         05  FILLER                     PIC X(05).
017800
017900     77  WS-JOB-TITLE-LITERAL           PIC X(30)
018000             VALUE "PRICEBOOK-LOADER RUN COMPLETE.".
018100
018200*    77-LEVEL RATHER THAN FOLDED INTO A GROUP - THIS IS THE ONLY
018300*    LITERAL DISPLAYED VERBATIM AT END OF JOB AND IT NEVER CHANGES
018400*    SHAPE, SO IT DOES NOT NEED A GROUP AROUND IT.
018500
018600*-----------------------------------------------------------------
018700 PROCEDURE DIVISION.
018800
018900*-----------------------------------------------------------------
019000* 000-MAIN-CONTROL - THE WHOLE JOB IN THREE PERFORMS: SET UP THE
019100* FILES AND COUNTERS, WORK THE PRICE BOOK LINE BY LINE UNTIL
019200* END OF FILE, THEN CLOSE UP AND PRINT THE BALANCE LINE.  NOTHING
019300* IN THIS PROGRAM RUNS TWICE OR OUT OF ORDER - ONE PASS OVER THE
019400* FEED, START TO FINISH.
019500*-----------------------------------------------------------------
019600 000-MAIN-CONTROL.
019700
019800     PERFORM 100-INITIALIZE-LOAD THRU 100-EXIT.
019900     PERFORM 200-PROCESS-ONE-LINE THRU 200-EXIT
020000         UNTIL PRICEBOOK-AT-EOF.
020100     PERFORM 900-FINISH-LOAD THRU 900-EXIT.
020200
020300     STOP RUN.
020400*-----------------------------------------------------------------
020500
020600*-----------------------------------------------------------------
020700* 100-INITIALIZE-LOAD - DELETE-ALL: OPENING PRODUCT-FILE FOR
020800* OUTPUT BUILDS A BRAND NEW EMPTY FILE, THE SAME AS ANY OTHER
020900* FULL MASTER REBUILD ELSEWHERE IN THIS SHOP DOES.  THE FILE
021000* IS THEN CLOSED AND REOPENED I-O SO THE MAIN LOOP CAN WRITE NEW
021100* RECORDS AND REWRITE ANY DUPLICATE KEY IT HITS LATER IN THE SAME
021200* FEED WITHOUT A SEPARATE OPEN MODE SWITCH.
021300*-----------------------------------------------------------------
021400 100-INITIALIZE-LOAD.
021500
021600     OPEN OUTPUT PRODUCT-FILE.
021700     CLOSE PRODUCT-FILE.
021800
021900     OPEN INPUT PRICEBOOK-FILE.
022000     OPEN I-O PRODUCT-FILE.
022100
022200     PERFORM GET-CURRENT-TIMESTAMP.
022300
022400     MOVE 0 TO WS-LINES-READ-COUNT.
022500     MOVE 0 TO WS-LINES-LOADED-COUNT.
022600     MOVE 0 TO WS-LINES-REJECTED-COUNT.
022700
022800 100-EXIT.
022900     EXIT.
023000*-----------------------------------------------------------------
023100
023200*-----------------------------------------------------------------
023300* 200-PROCESS-ONE-LINE - ONE PASS OF THE MAIN LOOP PER PHYSICAL
023400* LINE OF THE FEED.  A LINE EITHER MAKES IT ALL THE WAY THROUGH
023500* SPLIT AND PRICE VALIDATION AND GETS WRITTEN TO PRODUCT-FILE, OR
023600* IT FAILS ONE OF THE TWO CHECKS AND IS COUNTED AS A REJECT - NO
023700* THIRD OUTCOME, AND NO PARTIAL WRITE EVER HAPPENS.
023800*-----------------------------------------------------------------
023900 200-PROCESS-ONE-LINE.
024000
024100     PERFORM 210-READ-PRICEBOOK-LINE THRU 210-EXIT.
024200
024300     IF NOT PRICEBOOK-AT-EOF
024400        ADD 1 TO WS-LINES-READ-COUNT
024500        PERFORM 220-SPLIT-PRICEBOOK-LINE THRU 220-EXIT
024600        IF CURRENT-LINE-IS-VALID
024700           PERFORM 230-VALIDATE-PRICEBOOK-PRICE THRU 230-EXIT
024800        END-IF
024900        IF CURRENT-LINE-IS-VALID
025000           PERFORM 240-REPLACE-PRODUCT-CATALOG THRU 240-EXIT
025100           ADD 1 TO WS-LINES-LOADED-COUNT
025200        ELSE
025300           PERFORM 250-REPORT-REJECTED-LINE THRU 250-EXIT
025400           ADD 1 TO WS-LINES-REJECTED-COUNT
025500        END-IF.
025600
025700 200-EXIT.
025800     EXIT.
025900*-----------------------------------------------------------------
026000
026100*    210-READ-PRICEBOOK-LINE - BATCH FLOW STEP 1 - ONE PHYSICAL
026200*    LINE PER RECORD.  LINE SEQUENTIAL READ, SO A BLANK LINE IN
026300*    THE FEED COMES BACK AS AN ALL-SPACES RECORD, NOT AN ERROR -
026400*    IT WILL FAIL THE FIELD-COUNT CHECK IN THE NEXT PARAGRAPH
026500*    AND BE COUNTED AS A REJECT LIKE ANY OTHER BAD LINE.
026600 210-READ-PRICEBOOK-LINE.
026700
026800*    A LINE-SEQUENTIAL READ NEVER RAISES AN INVALID KEY OR A
026900*    RECORD-NOT-FOUND CONDITION - THE ONLY OUTCOME BESIDES A
027000*    SUCCESSFUL READ IS END OF FILE, SO THAT IS THE ONLY
027100*    CONDITION THIS PARAGRAPH TESTS FOR.
027200     READ PRICEBOOK-FILE
027300         AT END
027400             SET PRICEBOOK-AT-EOF TO TRUE
027500     END-READ.
027600
027700 210-EXIT.
027800     EXIT.
027900*-----------------------------------------------------------------
028000
028100*-----------------------------------------------------------------
028200* 220-SPLIT-PRICEBOOK-LINE - BATCH FLOW STEP 2 - SPLIT ON TAB.
028300* FEWER THAN 3 FIELDS IS A REJECT, NOT AN ABEND - A SHORT LINE
028400* USUALLY MEANS PURCHASING'S EXPORT TOOL DROPPED A COLUMN FOR
028500* THAT ONE ROW, NOT THAT THE WHOLE FEED IS CORRUPT, SO THE JOB
028600* KEEPS GOING RATHER THAN STOPPING THE WHOLE LOAD OVER ONE ROW.
028700*-----------------------------------------------------------------
028800 220-SPLIT-PRICEBOOK-LINE.
028900
029000     SET CURRENT-LINE-IS-VALID TO TRUE.
029100     MOVE SPACES TO WS-RAW-UPC WS-RAW-NAME WS-RAW-PRICE.
029200     MOVE 0 TO WS-FIELD-COUNT.
029300
029400     UNSTRING PRICEBOOK-LINE-TEXT DELIMITED BY WS-TAB-CHARACTER
029500         INTO WS-RAW-UPC WS-RAW-NAME WS-RAW-PRICE
029600         TALLYING IN WS-FIELD-COUNT
029700     END-UNSTRING.
029800
029900*    UNSTRING STOPS FILLING RECEIVING FIELDS ONCE IT RUNS OUT OF
030000*    DELIMITERS, SO A TWO-COLUMN LINE LEAVES WS-RAW-PRICE
030100*    UNTOUCHED FROM THE SPACES MOVE ABOVE RATHER THAN HOLDING
030200*    LEFTOVER TEXT - THAT IS WHY THE FIELD-COUNT CHECK BELOW IS
030300*    ENOUGH BY ITSELF TO CATCH A SHORT LINE.
030400
030500     IF WS-FIELD-COUNT < 3
030600        SET CURRENT-LINE-IS-REJECTED TO TRUE
030700     ELSE
030800*           BATCH FLOW STEP 3 - TRIM UPC AND NAME.  BOTH
030900*           COLUMNS ARE RUN THROUGH THE SAME TRIM PARAGRAPH,
031000*           ONE AFTER THE OTHER, SINCE THE SCRATCH AREA IT
031100*           BORROWS ONLY HOLDS ONE FIELD AT A TIME.
031200        MOVE WS-RAW-UPC TO WS-TRIM-SOURCE
031300        PERFORM 800-LEFT-TRIM-FIELD THRU 800-EXIT
031400        MOVE WS-TRIM-RESULT TO WS-RAW-UPC
031500        MOVE WS-RAW-NAME TO WS-TRIM-SOURCE
031600        PERFORM 800-LEFT-TRIM-FIELD THRU 800-EXIT
031700        MOVE WS-TRIM-RESULT TO WS-RAW-NAME
031800     END-IF.
031900
032000 220-EXIT.
032100     EXIT.
032200*-----------------------------------------------------------------
032300
032400*-----------------------------------------------------------------
032500* 230-VALIDATE-PRICEBOOK-PRICE - BATCH FLOW STEP 2, CONTINUED -
032600* THE PRICE COLUMN MUST PARSE AS A NUMBER OR THE WHOLE LINE IS A
032700* REJECT.  A TAB FILE WITH "12.99" IN THE PRICE COLUMN HAS A
032800* DECIMAL POINT IN IT, WHICH IS NOT A DIGIT, SO IT IS SPLIT ON
032900* THE POINT AND EACH HALF IS NUMERIC-TESTED ON ITS OWN RATHER
033000* THAN TESTING THE WHOLE FIFTEEN-BYTE COLUMN AT ONCE.
033100*-----------------------------------------------------------------
033200 230-VALIDATE-PRICEBOOK-PRICE.
033300
033400     MOVE SPACES TO WS-PRICE-WHOLE WS-PRICE-FRACTION.
033500     MOVE 0 TO WS-PRICE-PART-COUNT.
033600
033700*    RESET BEFORE EVERY LINE FOR THE SAME REASON AS THE SPLIT
033800*    PARAGRAPH ABOVE - A ONE-PART PRICE (NO DECIMAL POINT AT ALL)
033900*    MUST NOT BE ABLE TO INHERIT A FRACTION LEFT OVER FROM THE
034000*    PREVIOUS GOOD LINE.
034100
034200     UNSTRING WS-RAW-PRICE DELIMITED BY "."
034300         INTO WS-PRICE-WHOLE WS-PRICE-FRACTION
034400         TALLYING IN WS-PRICE-PART-COUNT
034500     END-UNSTRING.
034600
034700     IF WS-PRICE-PART-COUNT NOT = 2
034800*        NO DECIMAL POINT AT ALL, OR MORE THAN ONE - EITHER WAY
034900*        THIS IS NOT A PRICE THE JOB KNOWS HOW TO READ.
035000        SET CURRENT-LINE-IS-REJECTED TO TRUE
035100     ELSE
035200        IF WS-PRICE-WHOLE NOT NUMERIC
035300           OR WS-PRICE-FRACTION NOT NUMERIC
035400           SET CURRENT-LINE-IS-REJECTED TO TRUE
035500        ELSE
035600*           WHOLE-DOLLAR PART MOVES STRAIGHT ACROSS.  THE CENTS
035700*           PART NEEDS PADDING IF PURCHASING SENT ONE DIGIT
035800*           AFTER THE POINT (".5" MEANS FIFTY CENTS, NOT FIVE) -
035900*           A SINGLE TRAILING DIGIT IS TREATED AS TENTHS AND
036000*           PADDED WITH A TRAILING ZERO, NEVER A LEADING ONE.
036100           MOVE WS-PRICE-WHOLE TO WS-PRICE-DOLLARS-NUM
036200           IF WS-PRICE-FRACTION(2:1) = SPACE
036300              STRING WS-PRICE-FRACTION(1:1) "0"
036400                  DELIMITED BY SIZE
036500                  INTO WS-PRICE-FRACTION-PADDED
036600           ELSE
036700              MOVE WS-PRICE-FRACTION(1:2)
036800                  TO WS-PRICE-FRACTION-PADDED
036900           END-IF
037000           MOVE WS-PRICE-FRACTION-PADDED TO WS-PRICE-CENTS-NUM
037100        END-IF
037200     END-IF.
037300
037400 230-EXIT.
037500     EXIT.
037600*-----------------------------------------------------------------
037700
037800*-----------------------------------------------------------------
037900* 240-REPLACE-PRODUCT-CATALOG - BATCH FLOW STEPS 4 AND 5 - INSERT
038000* OR REPLACE THIS UPC IN THE CATALOG.  A DUPLICATE UPC LATER IN
038100* THE FILE WINS OVER AN EARLIER ONE BECAUSE THE REWRITE ON
038200* INVALID KEY REPLACES WHATEVER THIS RUN ALREADY WROTE FOR THAT
038300* KEY - THE SAME WRITE/INVALID-KEY/REWRITE PATTERN THAT
038400* CONTROL-FILE-MAINTENANCE USES ON ITS CONTROL RECORD.  EVERY
038500* RECORD LOADED TONIGHT GETS RESET TO NOT-A-QUICK-KEY AND
038600* POSITION ZERO - A PRODUCT'S QUICK-KEY ASSIGNMENT IS OWNED BY
038700* PRODUCT-CATALOG-LOOKUP, NOT BY THIS JOB, SO A FULL RELOAD DOES
038800* NOT TRY TO GUESS WHICH BUTTON A REPRICED PRODUCT SHOULD KEEP.
038900*-----------------------------------------------------------------
039000 240-REPLACE-PRODUCT-CATALOG.
039100
039200     MOVE WS-RAW-UPC TO PROD-UPC.
039300     MOVE WS-RAW-NAME TO PROD-NAME.
039400
039500*    UPC MOVES STRAIGHT ACROSS AS THE RECORD KEY - PURCHASING'S
039600*    FEED IS EXPECTED TO CARRY THE SAME UPC FORMAT THE REGISTER
039700*    SCANS, SO NO REFORMATTING HAPPENS HERE.
039800     COMPUTE PROD-PRICE ROUNDED =
039900             WS-PRICE-DOLLARS-NUM + (WS-PRICE-CENTS-NUM / 100).
040000     SET PROD-NOT-QUICK-KEY TO TRUE.
040100     MOVE 0 TO PROD-QUICK-KEY-POS.
040200     MOVE CLK-SYSTEM-DATE TO PROD-LAST-UPDATE-DATE.
040300
040400     WRITE PRODUCT-RECORD
040500         INVALID KEY
040600             REWRITE PRODUCT-RECORD
040700     END-WRITE.
040800
040900 240-EXIT.
041000     EXIT.
041100*-----------------------------------------------------------------
041200
041300*    250-REPORT-REJECTED-LINE - ONLY DISPLAYS WHEN OPERATIONS
041400*    RUNS THE "-D" JCL OVERRIDE (UPSI-0 ON).  A NORMAL NIGHT'S
041500*    RUN ONLY SHOWS THE REJECT COUNT ON THE END-OF-JOB BALANCE
041600*    LINE, NOT EVERY REJECTED LINE ONE BY ONE - SEE 09/02/2004.
041700 250-REPORT-REJECTED-LINE.
041800
041900     IF DEBUG-MODE-REQUESTED
042000        DISPLAY "PRICEBOOK-LOADER REJECT LINE "
042100                WS-LINES-READ-COUNT " - " PRICEBOOK-LINE-TEXT
042200     END-IF.
042300
042400 250-EXIT.
042500     EXIT.
042600*-----------------------------------------------------------------
042700
042800*-----------------------------------------------------------------
042900* 800-LEFT-TRIM-FIELD - ADDED 07/09/2000 - SCANS WS-TRIM-SOURCE
043000* FOR THE FIRST NON-BLANK CHARACTER AND LEAVES THE REMAINDER,
043100* LEFT-JUSTIFIED, IN WS-TRIM-RESULT.  NO INTRINSIC FUNCTION FOR
043200* THIS ON THE COMPILER THIS SHOP RUNS, SO IT IS DONE THE OLD WAY,
043300* ONE CHARACTER AT A TIME, THE SAME AS EVERY OTHER TRIM ROUTINE
043400* WRITTEN IN-HOUSE BEFORE INTRINSIC FUNCTIONS WERE AN OPTION.
043500*-----------------------------------------------------------------
043600 800-LEFT-TRIM-FIELD.
043700
043800     MOVE SPACES TO WS-TRIM-RESULT.
043900     MOVE 1 TO WS-TRIM-INDEX.
044000
044100*    STARTING INDEX OF 1 MEANS A FIELD THAT IS ALREADY LEFT-
044200*    JUSTIFIED FALLS OUT OF THE VARYING LOOP ON ITS VERY FIRST
044300*    TEST, SO THE COMMON CASE - NO LEADING BLANKS AT ALL - COSTS
044400*    ONE COMPARISON, NOT A FULL SCAN.
044500     PERFORM 810-SCAN-PAST-BLANK THRU 810-EXIT
044600         VARYING WS-TRIM-INDEX FROM 1 BY 1
044700         UNTIL WS-TRIM-INDEX > 40
044800            OR WS-TRIM-SOURCE(WS-TRIM-INDEX:1) NOT = SPACE.
044900
045000*    IF THE WHOLE FIELD WAS BLANK, WS-TRIM-INDEX RUNS PAST 40 AND
045100*    THIS MOVE IS SKIPPED, LEAVING WS-TRIM-RESULT AT THE SPACES
045200*    SET ABOVE - A BLANK COLUMN COMES BACK BLANK, NOT GARBAGE.
045300     IF WS-TRIM-INDEX <= 40
045400        MOVE WS-TRIM-SOURCE(WS-TRIM-INDEX:) TO WS-TRIM-RESULT
045500     END-IF.
045600
045700 800-EXIT.
045800     EXIT.
045900*-----------------------------------------------------------------
046000
046100*    810-SCAN-PAST-BLANK - BODY IS EMPTY ON PURPOSE - PERFORM ...
046200*    VARYING DOES THE SCANNING; THIS PARAGRAPH ONLY EXISTS SO THE
046300*    PERFORM HAS AN OUT-OF-LINE PROCEDURE-NAME TO CALL AND A TEST
046400*    CONDITION TO STOP ON.
046500 810-SCAN-PAST-BLANK.
046600
046700     CONTINUE.
046800
046900 810-EXIT.
047000     EXIT.
047100*-----------------------------------------------------------------
047200
047300*-----------------------------------------------------------------
047400* 900-FINISH-LOAD - CLOSES BOTH FILES AND PRINTS THE BALANCE
047500* LINE OPERATIONS ASKED FOR UNDER AP-4471.  READ, LOADED, AND
047600* REJECTED ARE ALWAYS SHOWN TOGETHER SO A GLANCE AT THE SYSOUT
047700* TELLS THE NIGHT OPERATOR WHETHER TONIGHT'S FEED LOOKED NORMAL
047800* OR WHETHER SOMETHING LIKE THE 06/11/2004 INCIDENT IS HAPPENING
047900* AGAIN.
048000*-----------------------------------------------------------------
048100 900-FINISH-LOAD.
048200
048300     CLOSE PRICEBOOK-FILE.
048400     CLOSE PRODUCT-FILE.
048500
048600*    PRODUCT-FILE IS CLOSED HERE HAVING BEEN OPENED I-O SINCE
048700*    100-INITIALIZE-LOAD - THIS IS THE ONLY CLOSE THE FILE SEES
048800*    ALL NIGHT, EVEN THOUGH IT WAS OPENED TWICE (OUTPUT, THEN
048900*    I-O) DURING SET UP.
049000
049100     DISPLAY WS-JOB-TITLE-LITERAL.
049200     DISPLAY "LINES READ.......: " WS-LINES-READ-COUNT.
049300     DISPLAY "LINES LOADED.....: " WS-LINES-LOADED-COUNT.
049400     DISPLAY "LINES REJECTED...: " WS-LINES-REJECTED-COUNT.
049500
049600 900-EXIT.
049700     EXIT.
049800*-----------------------------------------------------------------
