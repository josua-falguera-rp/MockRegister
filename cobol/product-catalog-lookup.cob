000100*-----------------------------------------------------------------
000200* PRODUCT-CATALOG-LOOKUP
000300*-----------------------------------------------------------------
000400* SMALL CALLED SUBPROGRAM THAT OWNS EVERY READ OR UPDATE OF
000500* PRODUCT-FILE EXCEPT THE NIGHTLY REBUILD IN PRICEBOOK-LOADER.
000600* REGISTER-TRANSACTION-ENGINE CALLS IT ONCE PER SCAN TO PRICE A
000700* LINE ITEM, AND AGAIN WHENEVER AN OPERATOR ASSIGNS OR REVIEWS
000800* THE EIGHT QUICK-KEY BUTTONS.  KEEPING ALL THREE FUNCTIONS IN
000900* ONE SMALL SUBPROGRAM MEANS PRODUCT-FILE'S RECORD LAYOUT AND
001000* KEY STRUCTURE ONLY HAVE TO BE UNDERSTOOD IN ONE PLACE - IF THE
001100* FILE EVER CHANGES SHAPE, ONLY THIS PROGRAM AND PRICEBOOK-
001200* LOADER NEED TO KNOW.
001300*-----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. product-catalog-lookup.
001600 AUTHOR. R. CANTU.
001700 INSTALLATION. RETAIL SYSTEMS - FRONT END REGISTER PROJECT.
001800 DATE-WRITTEN. 07/14/1988.
001900 DATE-COMPILED.
002000 SECURITY. CALLED SUBPROGRAM ONLY.  NOT RUN DIRECTLY FROM THE
002100     BATCH STREAM OR FROM A TERMINAL SESSION.
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* 04/19/1999 RGC  AP-4471  ORIGINAL PROGRAM.  ONE FUNCTION CODE
002600*                 (LOOKUP) TO PRICE A SCANNED UPC.
002700* 11/02/1999 RGC  AP-4488  ADDED THE ASSIGN-QK FUNCTION SO THE
002800*                 QUICK-KEY PANEL COULD BE MAINTAINED WITHOUT A
002900*                 SEPARATE PROGRAM.
003000* 01/11/2000 DLK  Y2K-119  PROD-LAST-UPDATE-DATE IS CCYYMMDD
003100*                 THROUGHOUT THIS PROGRAM - NO TWO-DIGIT YEAR
003200*                 WINDOW EXISTS HERE TO REVIEW.  SIGNING OFF PER
003300*                 THE Y2K PROJECT CHECKLIST.
003400* 06/07/2000 DLK  AP-5488  ADDED THE LIST-QK FUNCTION AND THE
003500*                 QUICK-KEY TABLE IN THE RESPONSE SO THE PANEL
003600*                 CAN REDRAW ALL EIGHT BUTTONS IN POSITION ORDER
003700*                 WITH ONE CALL INSTEAD OF EIGHT.
003800* 08/30/2001 TMH  AP-5502  ASSIGN-QK NOW CLEARS WHATEVER PRODUCT
003900*                 PREVIOUSLY HELD THE REQUESTED POSITION.  BEFORE
004000*                 THIS FIX TWO PRODUCTS COULD END UP SHARING ONE
004100*                 QUICK-KEY BUTTON AND THE PANEL SHOWED WHICHEVER
004200*                 ONE THE BROWSE HAPPENED TO HIT FIRST.
004300*-----------------------------------------------------------------
004400*    THIS PROGRAM NEVER WRITES A NEW PRODUCT RECORD - IT ONLY
004500*    READS EXISTING ONES AND, FOR THE QUICK-KEY FUNCTIONS,
004600*    REWRITES THE QUICK-KEY FIELDS ON A RECORD THAT ALREADY
004700*    EXISTS.  A NEW PRODUCT ONLY ENTERS THE CATALOG THROUGH THE
004800*    OVERNIGHT PRICEBOOK LOAD.
004900*-----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100     CONFIGURATION SECTION.
005200     SPECIAL-NAMES.
005300         C01 IS TOP-OF-FORM.
005400     INPUT-OUTPUT SECTION.
005500     FILE-CONTROL.
005600
005700*    SAME SELECT AND SAME INDEXED KEY THE OVERNIGHT LOADER USES -
005800*    BOTH PROGRAMS AGREE ON UPC AS THE ONE KEY PRODUCT-FILE IS
005900*    ORGANIZED BY.
006000         COPY "SLPROD.CBL".
006100
006200 DATA DIVISION.
006300     FILE SECTION.
006400
006500         COPY "FDPROD.CBL".
006600
006700     WORKING-STORAGE SECTION.
006800
006900*-----------------------------------------------------------------
007000* SWITCHES FOR THE TWO KINDS OF FULL-CATALOG BROWSE THIS PROGRAM
007100* DOES (CLEAR-EXISTING-HOLDER AND LIST-QUICK-KEY-PRODUCTS).  BOTH
007200* BROWSES SHARE THE SAME EOF SWITCH SINCE THEY NEVER RUN AT THE
007300* SAME TIME WITHIN ONE CALL.
007400*-----------------------------------------------------------------
007500     01  WS-BROWSE-SWITCHES.
007600         05  WS-BROWSE-EOF-SWITCH       PIC X    VALUE "N".
007700             88  BROWSE-AT-EOF                   VALUE "Y".
007800         05  WS-FOUND-EXISTING-HOLDER   PIC X    VALUE "N".
007900             88  EXISTING-HOLDER-FOUND            VALUE "Y".
008000         05  FILLER                     PIC X(10).
008100
008200*-----------------------------------------------------------------
008300* FLAT VIEW OF THE SWITCH GROUP - NOT USED YET, KEPT FOR WHEN THE
008400* CALLER NEEDS TO ECHO BOTH BROWSE SWITCHES BACK IN ONE MOVE.
008500*-----------------------------------------------------------------
008600     01  WS-BROWSE-SWITCHES-FLAT REDEFINES WS-BROWSE-SWITCHES
008700                             PIC X(12).
008800
008900*-----------------------------------------------------------------
009000* WORK AREA FOR THE QUICK-KEY BUBBLE SORT IN 320-SORT-QUICK-KEY-
009100* TABLE.  A HELD ENTRY IS THE SAME SHAPE AS ONE ROW OF THE
009200* RESPONSE'S QUICK-KEY TABLE, SO A SWAP IS THREE PLAIN MOVES -
009300* INTO THE HOLD AREA, ACROSS, AND BACK OUT - THE SAME PATTERN AS
009400* ANY OTHER IN-MEMORY TABLE SWAP IN THIS SHOP.
009500*-----------------------------------------------------------------
009600     01  WS-SORT-WORK-AREA.
009700         05  WS-SORT-OUTER-IDX          PIC 9(02) COMP VALUE 0.
009800         05  WS-SORT-INNER-IDX          PIC 9(02) COMP VALUE 0.
009900         05  WS-SORT-NEXT-IDX           PIC 9(02) COMP VALUE 0.
010000         05  WS-SORT-SWAP-SWITCH        PIC X    VALUE "N".
010100             88  A-SWAP-WAS-MADE                 VALUE "Y".
010200         05  WS-SORT-HOLD-ENTRY.
010300             10  WS-HOLD-UPC            PIC X(20).
010400*            GS1 BREAKOUT OF THE HELD UPC - SAME FIELDS THE
010500*            PRICEBOOK LOADER CARRIES, KEPT HERE SO A SWAPPED
010600*            ENTRY CAN BE TRACED BACK TO ITS MANUFACTURER CODE.
010700             10  WS-HOLD-UPC-VIEW REDEFINES WS-HOLD-UPC.
010800                 15  WS-HOLD-UPC-NUMBER-SYSTEM  PIC X(01).
010900                 15  WS-HOLD-UPC-MFR-CODE       PIC X(05).
011000                 15  WS-HOLD-UPC-PRODUCT-CODE   PIC X(05).
011100                 15  WS-HOLD-UPC-CHECK-DIGIT    PIC X(01).
011200                 15  FILLER                     PIC X(08).
011300             10  WS-HOLD-NAME           PIC X(40).
011400             10  WS-HOLD-PRICE          PIC S9(7)V99.
011500             10  WS-HOLD-POS            PIC 9(02).
011600*        FLAT VIEW OF THE HOLD ENTRY - SAME WIDTH AS ONE ROW OF
011700*        THE LINKAGE QUICK-KEY TABLE, SO THE THREE MOVES IN
011800*        340-BUBBLE-COMPARE-SWAP CAN COPY A WHOLE ROW AS ONE
011900*        STRING WITHOUT MATCHING UP EVERY SUBFIELD BY NAME.
012000         05  WS-SORT-HOLD-ENTRY-FLAT REDEFINES WS-SORT-HOLD-ENTRY
012100                             PIC X(71).
012200         05  FILLER                     PIC X(10).
012300
012400*-----------------------------------------------------------------
012500 LINKAGE SECTION.
012600
012700*    THE CALLING CONTRACT - REQUEST AND RESPONSE - IS THE SAME
012800*    COPYBOOK REGISTER-TRANSACTION-ENGINE COPIES, SO A FIELD
012900*    ADDED HERE IS ADDED FOR BOTH SIDES OF THE CALL AT ONCE.
013000         COPY "wsprodlk.cbl".
013100
013200*-----------------------------------------------------------------
013300 PROCEDURE DIVISION USING PRODUCT-LOOKUP-REQUEST
013400                           PRODUCT-LOOKUP-RESPONSE.
013500
013600*-----------------------------------------------------------------
013700* 000-MAIN-CONTROL - DISPATCHES ON THE FUNCTION CODE THE CALLER
013800* PASSED IN.  THE RESPONSE IS CLEARED AND DEFAULTED TO NOT-FOUND
013900* BEFORE THE DISPATCH RUNS SO THAT AN UNRECOGNIZED FUNCTION CODE,
014000* OR A FUNCTION PARAGRAPH THAT FALLS THROUGH WITHOUT SETTING A
014100* STATUS, STILL LEAVES THE CALLER WITH A SAFE, UNAMBIGUOUS
014200* ANSWER RATHER THAN WHATEVER GARBAGE WAS SITTING IN LINKAGE
014300* STORAGE FROM THE CALLER'S OWN WORKING-STORAGE BEFORE THE CALL.
014400*-----------------------------------------------------------------
014500 000-MAIN-CONTROL.
014600
014700     MOVE SPACES TO PLRS-NAME PLRS-ERROR-REASON.
014800     MOVE 0 TO PLRS-PRICE PLRS-QUICK-KEY-COUNT.
014900     SET PLRS-PRODUCT-NOT-FOUND TO TRUE.
015000
015100*    THREE FUNCTION CODES, THREE PARAGRAPHS - THE NESTED IF-ELSE
015200*    LADDER IS THE ONLY DISPATCH THIS SHOP'S COMPILER SUPPORTS
015300*    WITHOUT AN EVALUATE, AND WITH ONLY THREE CODES A LADDER
015400*    READS NO WORSE THAN A TABLE-DRIVEN DISPATCH WOULD.
015500     IF PLR-FUNCTION-IS-LOOKUP
015600        PERFORM 100-LOOKUP-PRODUCT-BY-UPC THRU 100-EXIT
015700     ELSE
015800     IF PLR-FUNCTION-IS-ASSIGN-QK
015900        PERFORM 200-ASSIGN-QUICK-KEY-POSITION THRU 200-EXIT
016000     ELSE
016100     IF PLR-FUNCTION-IS-LIST-QK
016200        PERFORM 300-LIST-QUICK-KEY-PRODUCTS THRU 300-EXIT
016300     ELSE
016400*       A FUNCTION CODE OUTSIDE THE THREE THIS PROGRAM KNOWS
016500*       ABOUT MEANS THE CALLER AND CALLEE HAVE DRIFTED OUT OF
016600*       SYNC - LEFT AS AN ERROR RATHER THAN A DEFAULT LOOKUP SO
016700*       THE MISMATCH SHOWS UP IMMEDIATELY INSTEAD OF SILENTLY
016800*       PRICING THE WRONG THING.
016900        MOVE "UNKNOWN FUNCTION CODE" TO PLRS-ERROR-REASON
017000     END-IF
017100     END-IF
017200     END-IF.
017300
017400     EXIT PROGRAM.
017500     STOP RUN.
017600*-----------------------------------------------------------------
017700
017800*-----------------------------------------------------------------
017900* 100-LOOKUP-PRODUCT-BY-UPC - THE FUNCTION THE REGISTER CALLS ON
018000* EVERY SCANNED LINE ITEM.  OPENED AND CLOSED WITHIN THE ONE
018100* CALL RATHER THAN LEFT OPEN ACROSS CALLS, SINCE A CALLED
018200* SUBPROGRAM CANNOT COUNT ON BEING TORN DOWN CLEANLY BETWEEN
018300* TRANSACTIONS - AN OPEN FILE LEFT DANGLING ACROSS AN ABEND WOULD
018400* BE HARDER TO DIAGNOSE THAN THE SMALL COST OF OPENING IT AGAIN.
018500*-----------------------------------------------------------------
018600 100-LOOKUP-PRODUCT-BY-UPC.
018700
018800     OPEN INPUT PRODUCT-FILE.
018900     MOVE PLR-UPC TO PROD-UPC.
019000
019100*    RANDOM READ BY UPC - THE ONLY KEY PRODUCT-FILE HAS, AND THE
019200*    ONLY WAY THE REGISTER'S SCAN LOOP EVER ASKS FOR A PRICE.
019300     READ PRODUCT-FILE
019400         INVALID KEY
019500             SET PLRS-PRODUCT-NOT-FOUND TO TRUE
019600             MOVE "UPC NOT FOUND IN CATALOG" TO PLRS-ERROR-REASON
019700         NOT INVALID KEY
019800             SET PLRS-PRODUCT-FOUND TO TRUE
019900             MOVE PROD-NAME TO PLRS-NAME
020000             MOVE PROD-PRICE TO PLRS-PRICE
020100             MOVE PROD-QUICK-KEY-SWITCH TO PLRS-IS-QUICK-KEY
020200             MOVE PROD-QUICK-KEY-POS TO PLRS-QUICK-KEY-POS
020300     END-READ.
020400
020500     CLOSE PRODUCT-FILE.
020600
020700 100-EXIT.
020800     EXIT.
020900*-----------------------------------------------------------------
021000
021100*-----------------------------------------------------------------
021200* 200-ASSIGN-QUICK-KEY-POSITION - LETS AN OPERATOR PUT A PRODUCT
021300* ON ONE OF THE EIGHT QUICK-KEY BUTTONS.  BUSINESS RULE - ONLY
021400* ONE PRODUCT MAY OCCUPY A GIVEN QUICK-KEY POSITION AT A TIME, SO
021500* ANY PRODUCT ALREADY SITTING ON THE REQUESTED SLOT IS CLEARED
021600* FIRST - SEE THE 08/30/2001 CHANGE LOG ENTRY, WHICH WAS WRITTEN
021700* BECAUSE THIS CLEAR STEP DID NOT USED TO EXIST.
021800*-----------------------------------------------------------------
021900 200-ASSIGN-QUICK-KEY-POSITION.
022000
022100     OPEN I-O PRODUCT-FILE.
022200     PERFORM 210-CLEAR-EXISTING-HOLDER THRU 210-EXIT.
022300
022400     MOVE PLR-UPC TO PROD-UPC.
022500     READ PRODUCT-FILE
022600         INVALID KEY
022700             SET PLRS-PRODUCT-NOT-FOUND TO TRUE
022800             MOVE "UPC NOT FOUND IN CATALOG" TO PLRS-ERROR-REASON
022900         NOT INVALID KEY
023000*           THE NEW HOLDER IS SET AFTER THE OLD HOLDER HAS
023100*           ALREADY BEEN CLEARED AND REWRITTEN, SO THE TWO
023200*           REWRITES NEVER COLLIDE ON THE SAME RECORD EVEN WHEN
023300*           THE OLD AND NEW HOLDER HAPPEN TO BE THE SAME UPC.
023400             SET PROD-IS-QUICK-KEY TO TRUE
023500             MOVE PLR-QUICK-KEY-POS TO PROD-QUICK-KEY-POS
023600             REWRITE PRODUCT-RECORD
023700             SET PLRS-PRODUCT-FOUND TO TRUE
023800             MOVE PROD-NAME TO PLRS-NAME
023900             MOVE PROD-PRICE TO PLRS-PRICE
024000     END-READ.
024100
024200     CLOSE PRODUCT-FILE.
024300
024400 200-EXIT.
024500     EXIT.
024600*-----------------------------------------------------------------
024700
024800*-----------------------------------------------------------------
024900* 210-CLEAR-EXISTING-HOLDER - SEQUENTIAL BROWSE OF THE WHOLE
025000* CATALOG LOOKING FOR WHOEVER CURRENTLY HOLDS PLR-QUICK-KEY-POS.
025100* THE FILE IS KEYED BY UPC, NOT BY POSITION, SO THERE IS NO
025200* RANDOM READ FOR THIS - A FULL BROWSE IS THE ONLY WAY, THE SAME
025300* AS ANY OTHER PROGRAM IN THIS SHOP THAT HAS TO FIND A RECORD BY
025400* A FIELD THAT IS NOT THE FILE'S KEY.  THE BROWSE STOPS THE
025500* MOMENT A HOLDER IS FOUND SINCE ONLY ONE RECORD CAN EVER HOLD A
025600* GIVEN POSITION AT ONCE - THERE IS NO NEED TO READ THE REST OF
025700* THE FILE ONCE THAT ONE RECORD IS CLEARED.
025800*-----------------------------------------------------------------
025900 210-CLEAR-EXISTING-HOLDER.
026000
026100     SET WS-BROWSE-EOF-SWITCH TO "N".
026200     SET WS-FOUND-EXISTING-HOLDER TO "N".
026300     MOVE LOW-VALUES TO PROD-UPC.
026400
026500*    START ON LOW-VALUES POSITIONS THE FILE AT THE FIRST RECORD
026600*    IN KEY SEQUENCE SO THE READ-NEXT LOOP BELOW COVERS EVERY
026700*    UPC IN THE CATALOG, NOT JUST THOSE AFTER SOME PARTICULAR KEY.
026800     START PRODUCT-FILE KEY IS NOT LESS THAN PROD-UPC
026900         INVALID KEY
027000             SET BROWSE-AT-EOF TO TRUE
027100     END-START.
027200
027300     PERFORM 215-SCAN-ONE-PRODUCT THRU 215-EXIT
027400         UNTIL BROWSE-AT-EOF OR EXISTING-HOLDER-FOUND.
027500
027600 210-EXIT.
027700     EXIT.
027800*-----------------------------------------------------------------
027900
028000*    215-SCAN-ONE-PRODUCT - ONE STEP OF THE BROWSE.  THE UPC-
028100*    NOT-EQUAL TEST GUARDS AGAINST THE CASE WHERE THE PRODUCT
028200*    BEING RE-ASSIGNED ALREADY HOLDS THE REQUESTED POSITION -
028300*    WITHOUT IT THIS PARAGRAPH WOULD CLEAR THE SAME RECORD
028400*    200-ASSIGN-QUICK-KEY-POSITION IS ABOUT TO SET, LOSING THE
028500*    ASSIGNMENT BEFORE IT EVER TAKES EFFECT.
028600 215-SCAN-ONE-PRODUCT.
028700
028800     READ PRODUCT-FILE NEXT RECORD
028900         AT END
029000             SET BROWSE-AT-EOF TO TRUE
029100     END-READ.
029200
029300     IF NOT BROWSE-AT-EOF
029400        IF PROD-IS-QUICK-KEY
029500           AND PROD-QUICK-KEY-POS = PLR-QUICK-KEY-POS
029600           AND PROD-UPC NOT = PLR-UPC
029700              SET PROD-NOT-QUICK-KEY TO TRUE
029800              MOVE 0 TO PROD-QUICK-KEY-POS
029900              REWRITE PRODUCT-RECORD
030000              SET EXISTING-HOLDER-FOUND TO TRUE
030100        END-IF
030200     END-IF.
030300
030400 215-EXIT.
030500     EXIT.
030600*-----------------------------------------------------------------
030700
030800*-----------------------------------------------------------------
030900* 300-LIST-QUICK-KEY-PRODUCTS - REDRAWS ALL EIGHT QUICK-KEY
031000* BUTTONS WITH ONE CALL RATHER THAN MAKING THE PANEL CALL THIS
031100* PROGRAM EIGHT TIMES, ONE PER BUTTON - SEE THE 06/07/2000 CHANGE
031200* LOG ENTRY.  BROWSE THE WHOLE CATALOG ONCE, COLLECTING EVERY
031300* QUICK-KEY PRODUCT, THEN SORT THE HANDFUL FOUND (AT MOST 8) BY
031400* POSITION SO THE PANEL CAN DRAW THE BUTTONS IN ORDER RATHER THAN
031500* IN WHATEVER ORDER THE BROWSE HAPPENED TO FIND THEM IN UPC
031600* SEQUENCE.
031700*-----------------------------------------------------------------
031800 300-LIST-QUICK-KEY-PRODUCTS.
031900
032000     OPEN INPUT PRODUCT-FILE.
032100     SET WS-BROWSE-EOF-SWITCH TO "N".
032200     MOVE LOW-VALUES TO PROD-UPC.
032300
032400     START PRODUCT-FILE KEY IS NOT LESS THAN PROD-UPC
032500         INVALID KEY
032600             SET BROWSE-AT-EOF TO TRUE
032700     END-START.
032800
032900     PERFORM 310-COLLECT-ONE-PRODUCT THRU 310-EXIT
033000         UNTIL BROWSE-AT-EOF.
033100
033200     CLOSE PRODUCT-FILE.
033300
033400*    A ONE-ENTRY TABLE IS ALREADY IN ORDER BY DEFINITION - THE
033500*    SORT IS SKIPPED RATHER THAN RUN AND WASTED WHEN THERE IS
033600*    NOTHING TO PUT IN ORDER.
033700     IF PLRS-QUICK-KEY-COUNT > 1
033800        PERFORM 320-SORT-QUICK-KEY-TABLE THRU 320-EXIT
033900     END-IF.
034000
034100     SET PLRS-PRODUCT-FOUND TO TRUE.
034200
034300 300-EXIT.
034400     EXIT.
034500*-----------------------------------------------------------------
034600
034700*-----------------------------------------------------------------
034800* 310-COLLECT-ONE-PRODUCT - THE EIGHT-ENTRY CAP MATCHES THE
034900* PHYSICAL PANEL - THERE ARE ONLY EIGHT QUICK-KEY BUTTONS ON THE
035000* REGISTER, SO A NINTH QUICK-KEY PRODUCT (WHICH SHOULD NEVER
035100* HAPPEN GIVEN THE CLEAR-BEFORE-ASSIGN RULE ABOVE) IS SIMPLY NOT
035200* COLLECTED RATHER THAN OVERFLOWING THE TABLE.
035300*-----------------------------------------------------------------
035400 310-COLLECT-ONE-PRODUCT.
035500
035600     READ PRODUCT-FILE NEXT RECORD
035700         AT END
035800             SET BROWSE-AT-EOF TO TRUE
035900     END-READ.
036000
036100     IF NOT BROWSE-AT-EOF
036200        IF PROD-IS-QUICK-KEY
036300           AND PLRS-QUICK-KEY-COUNT < 8
036400              ADD 1 TO PLRS-QUICK-KEY-COUNT
036500              SET PLRS-QK-IDX TO PLRS-QUICK-KEY-COUNT
036600              MOVE PROD-UPC TO PLRS-QK-UPC (PLRS-QK-IDX)
036700              MOVE PROD-NAME TO PLRS-QK-NAME (PLRS-QK-IDX)
036800              MOVE PROD-PRICE TO PLRS-QK-PRICE (PLRS-QK-IDX)
036900              MOVE PROD-QUICK-KEY-POS TO PLRS-QK-POS (PLRS-QK-IDX)
037000        END-IF
037100     END-IF.
037200
037300 310-EXIT.
037400     EXIT.
037500*-----------------------------------------------------------------
037600
037700*-----------------------------------------------------------------
037800* 320-SORT-QUICK-KEY-TABLE - A HANDFUL OF ENTRIES (8 AT MOST)
037900* DOES NOT NEED A REAL SORT UTILITY - A PLAIN BUBBLE SORT ON THE
038000* TABLE IS THE OLD STAND-BY FOR A LIST THIS SMALL, AND IS FAST
038100* ENOUGH THAT THE COST OF AN OUTSIDE SORT STEP (A SEPARATE FILE,
038200* A SEPARATE JCL STEP) WOULD NOT BE WORTH IT FOR EIGHT ROWS.
038300*-----------------------------------------------------------------
038400 320-SORT-QUICK-KEY-TABLE.
038500
038600     MOVE 1 TO WS-SORT-OUTER-IDX.
038700     PERFORM 330-BUBBLE-ONE-PASS THRU 330-EXIT
038800         VARYING WS-SORT-OUTER-IDX FROM 1 BY 1
038900         UNTIL WS-SORT-OUTER-IDX >= PLRS-QUICK-KEY-COUNT.
039000
039100 320-EXIT.
039200     EXIT.
039300*-----------------------------------------------------------------
039400
039500*    330-BUBBLE-ONE-PASS - ONE OUTER PASS OF THE SORT.  RUN
039600*    COUNT-MINUS-ONE TIMES BECAUSE EACH PASS GUARANTEES ONE MORE
039700*    ENTRY HAS BUBBLED INTO ITS FINAL POSITION AT THE BOTTOM OF
039800*    THE TABLE, THE SAME AS ANY TEXTBOOK BUBBLE SORT.
039900 330-BUBBLE-ONE-PASS.
040000
040100     MOVE 1 TO WS-SORT-INNER-IDX.
040200     PERFORM 340-BUBBLE-COMPARE-SWAP THRU 340-EXIT
040300         VARYING WS-SORT-INNER-IDX FROM 1 BY 1
040400         UNTIL WS-SORT-INNER-IDX > PLRS-QUICK-KEY-COUNT - 1.
040500
040600 330-EXIT.
040700     EXIT.
040800*-----------------------------------------------------------------
040900
041000*    340-BUBBLE-COMPARE-SWAP - COMPARES TWO ADJACENT ENTRIES AND
041100*    SWAPS THEM THROUGH THE FLAT HOLD-ENTRY VIEW WHEN THEY ARE
041200*    OUT OF POSITION ORDER.  THE HOLD ENTRY IS ONLY EVER USED AS
041300*    A THIRD SLOT FOR A THREE-WAY SWAP - IT NEVER SURVIVES PAST
041400*    THE END OF THIS PARAGRAPH.
041500 340-BUBBLE-COMPARE-SWAP.
041600
041700     COMPUTE WS-SORT-NEXT-IDX = WS-SORT-INNER-IDX + 1.
041800     IF PLRS-QK-POS (WS-SORT-INNER-IDX) >
041900        PLRS-QK-POS (WS-SORT-NEXT-IDX)
042000           MOVE PLRS-QUICK-KEY-TABLE (WS-SORT-INNER-IDX)
042100               TO WS-SORT-HOLD-ENTRY
042200           MOVE PLRS-QUICK-KEY-TABLE (WS-SORT-NEXT-IDX)
042300               TO PLRS-QUICK-KEY-TABLE (WS-SORT-INNER-IDX)
042400           MOVE WS-SORT-HOLD-ENTRY
042500               TO PLRS-QUICK-KEY-TABLE (WS-SORT-NEXT-IDX)
042600     END-IF.
042700
042800 340-EXIT.
042900     EXIT.
043000*-----------------------------------------------------------------
