000100*-----------------------------------------------------------------
000200* REGISTER-BATCH-DRIVER
000300*-----------------------------------------------------------------
000400* TOP STEP OF THE OVERNIGHT REGISTER RUN.  JCL SETS THE UPSI
000500* SWITCHES AHEAD OF TIME TO SAY WHICH STEPS THIS PASS INCLUDES -
000600* THERE IS NO OPERATOR HERE TO ANSWER A MENU, SO THE OLD
000700* INTERACTIVE SCREEN MENU IS REPLACED HERE WITH THREE ON/OFF
000800* SWITCHES TESTED IN A FIXED ORDER: PRICEBOOK LOAD, REGISTER
000900* SESSION, TRANSACTION HISTORY REPORT.
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. register-batch-driver.
001300 AUTHOR. R. CANTU.
001400 INSTALLATION. RETAIL SYSTEMS - FRONT END REGISTER PROJECT.
001500 DATE-WRITTEN. 03/17/1983.
001600 DATE-COMPILED.
001700 SECURITY. RUN FROM THE OVERNIGHT BATCH STREAM.  UPSI-0/1/2
001800     ARE SET BY THE JCL STEP THAT INVOKES THIS PROGRAM - THERE
001900     IS NO OPERATOR CONSOLE TO PROMPT.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 01/11/1999 RGC  AP-4471  ORIGINAL PROGRAM.  REPLACES THE OLD
002400*                 SCREEN-DRIVEN MAIN MENU WITH A FIXED-ORDER,
002500*                 UPSI-SWITCHED STEP LIST FOR THE OVERNIGHT RUN.
002600* 01/22/1999 RGC  AP-4488  ADDED THE PRICEBOOK-LOAD STEP (UPSI-0).
002700* 03/30/2001 DLK  REG-063  ADDED THE HISTORY-REPORT STEP (UPSI-2)
002800*                 SO A REGISTER SESSION CAN BE FOLLOWED BY A
002900*                 REPORT STEP IN THE SAME OVERNIGHT RUN.
003000* 09/02/2004 TMH  REG-140  DISPLAY A BANNER AT THE START AND
003100*                 END OF EACH STEP FOR THE OPERATOR RUNBOOK -
003200*                 LOSS PREVENTION WANTED A PRINTED TRAIL OF
003300*                 WHICH STEPS ACTUALLY RAN ON A GIVEN NIGHT.
003400*-----------------------------------------------------------------
003500*    THE THREE STEPS BELOW ARE NOT INTERCHANGEABLE - PRICEBOOK
003600*    LOAD HAS TO LAND BEFORE THE REGISTER SESSION OR THE NIGHT'S
003700*    SALES PRICE OFF YESTERDAY'S CATALOG, AND THE HISTORY REPORT
003800*    HAS TO COME AFTER THE SESSION OR IT SORTS AN EMPTY OR STALE
003900*    TRANSACTION-FILE.  THAT IS WHY THIS PROGRAM RUNS THE THREE
004000*    PERFORMS IN A FIXED LINE ORDER INSTEAD OF LETTING THE UPSI
004100*    SWITCHES PICK THE ORDER - THE SWITCHES ONLY SAY YES OR NO,
004200*    NEVER WHEN.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500     CONFIGURATION SECTION.
004600     SPECIAL-NAMES.
004700         C01 IS TOP-OF-FORM
004800         UPSI-0 ON STATUS IS WS-RUN-PRICEBOOK-LOAD
004900                OFF STATUS IS WS-SKIP-PRICEBOOK-LOAD
005000         UPSI-1 ON STATUS IS WS-RUN-REGISTER-SESSION
005100                OFF STATUS IS WS-SKIP-REGISTER-SESSION
005200         UPSI-2 ON STATUS IS WS-RUN-HISTORY-REPORT
005300                OFF STATUS IS WS-SKIP-HISTORY-REPORT.
005400
005500 DATA DIVISION.
005600     WORKING-STORAGE SECTION.
005700
005800*-----------------------------------------------------------------
005900* STEP BANNER LINE - DISPLAYED BEFORE AND AFTER EACH STEP RUNS.
006000* WS-SBL-NAME IS SET ONCE AT THE TOP OF EACH STEP PARAGRAPH AND
006100* WS-SBL-VERB IS FLIPPED FROM STARTING TO FINISHED (OR SET TO
006200* SKIPPED) SO ONE RECORD LAYOUT SERVES ALL THREE STEPS AND ALL
006300* THREE BANNER LINES A STEP CAN PRODUCE.
006400*-----------------------------------------------------------------
006500     01  WS-STEP-BANNER-LINE.
006600         05  FILLER                  PIC X(10) VALUE "STEP ".
006700         05  WS-SBL-NAME             PIC X(30).
006800         05  WS-SBL-VERB             PIC X(10) VALUE SPACES.
006900         05  FILLER                  PIC X(10) VALUE SPACES.
007000
007100*    FLAT VIEW FOR THE DISPLAY STATEMENT - DISPLAY OF A GROUP
007200*    ITEM PRINTS EVERY FILLER, BUT A REDEFINES TAKEN AS ONE
007300*    ALPHANUMERIC FIELD PRINTS THE SAME SIXTY BYTES WITHOUT
007400*    NAMING EACH SUBORDINATE PIECE ON THE DISPLAY VERB ITSELF.
007500     01  WS-STEP-BANNER-FLAT REDEFINES WS-STEP-BANNER-LINE
007600                                      PIC X(60).
007700
007800*-----------------------------------------------------------------
007900* RUN-STARTED / RUN-FINISHED BANNER LINE.  ONE LINE BRACKETS THE
008000* WHOLE OVERNIGHT RUN THE SAME WAY THE STEP BANNER BRACKETS EACH
008100* STEP, SO THE OPERATOR LOG SHOWS BOTH WHEN THE JOB STARTED AND
008200* WHEN IT ACTUALLY GOT TO STOP RUN RATHER THAN HANGING PARTWAY.
008300*-----------------------------------------------------------------
008400     01  WS-RUN-BANNER-LINE.
008500         05  FILLER                  PIC X(23)
008600                 VALUE "REGISTER BATCH DRIVER ".
008700         05  WS-RBL-VERB             PIC X(10).
008800         05  FILLER                  PIC X(27) VALUE SPACES.
008900
009000     01  WS-RUN-BANNER-FLAT REDEFINES WS-RUN-BANNER-LINE
009100                                      PIC X(60).
009200
009300*-----------------------------------------------------------------
009400* END-OF-RUN TALLY LINE - HOW MANY STEPS RAN VS. WERE SKIPPED.
009500* THIS IS THE ONE LINE LOSS PREVENTION ACTUALLY ASKED FOR UNDER
009600* REG-140 - EVERYTHING ELSE IN THIS BANNER SET WAS ALREADY IN
009700* PLACE FOR THE OPERATOR'S BENEFIT BEFORE THAT REQUEST CAME IN.
009800*-----------------------------------------------------------------
009900     01  WS-RUN-TALLY-LINE.
010000         05  FILLER                  PIC X(15)
010010                 VALUE "STEPS RUN: ".
010100         05  WS-RTL-RUN              PIC Z9.
010200         05  FILLER                  PIC X(15)
010210                 VALUE ", SKIPPED: ".
010300         05  WS-RTL-SKIPPED          PIC Z9.
010400         05  FILLER                  PIC X(26) VALUE SPACES.
010500
010600     01  WS-RUN-TALLY-FLAT REDEFINES WS-RUN-TALLY-LINE
010700                                      PIC X(60).
010800
010900*-----------------------------------------------------------------
011000* COUNTERS - HELD SEPARATE FROM THE PRINT LINES ABOVE SINCE A
011100* COMP ITEM'S STORAGE LENGTH DOES NOT LINE UP WITH ITS DIGIT
011200* COUNT THE WAY A DISPLAY FIELD'S DOES.  BOTH COUNTERS START AT
011300* ZERO EVERY RUN - THIS PROGRAM RUNS ONCE AND STOPS, SO THERE IS
011400* NO CARRY-FORWARD FROM ONE NIGHT'S RUN INTO THE NEXT.
011500*-----------------------------------------------------------------
011600     01  WS-STEP-COUNTERS.
011700         05  WS-STEPS-RUN-COUNT      PIC 9(02) COMP VALUE 0.
011800         05  WS-STEPS-SKIPPED-COUNT  PIC 9(02) COMP VALUE 0.
011900         05  FILLER                  PIC X(10).
012000
012100*-----------------------------------------------------------------
012200 PROCEDURE DIVISION.
012300
012400*-----------------------------------------------------------------
012500* 000-MAIN-CONTROL IS THE ENTIRE CONTROL FLOW OF THE PROGRAM - ONE
012600* START BANNER, THE THREE STEPS IN THEIR FIXED ORDER, ONE FINISH
012700* BANNER, ONE TALLY LINE, THEN STOP RUN.  NOTHING ELSE IN THIS
012800* PROGRAM CAN RUN OUT OF ORDER BECAUSE NOTHING ELSE PERFORMS THE
012900* STEP PARAGRAPHS EXCEPT THIS ONE PLACE.
013000*-----------------------------------------------------------------
013100 000-MAIN-CONTROL.
013200
013300*    ANNOUNCE THE RUN BEFORE TOUCHING ANY STEP SO A JOB THAT
013400*    ABENDS ON THE VERY FIRST CALL STILL LEAVES A "STARTING"
013500*    LINE BEHIND FOR THE MORNING OPERATOR TO FIND.
013600     MOVE "STARTING" TO WS-RBL-VERB.
013700     DISPLAY WS-RUN-BANNER-FLAT.
013800
013900*    FIXED ORDER, NOT SWITCH ORDER - SEE THE NOTE ABOVE
014000*    SPECIAL-NAMES.  EACH PERFORM RUNS REGARDLESS OF ITS OWN
014100*    UPSI SETTING; THE SWITCH IS TESTED INSIDE THE STEP
014200*    PARAGRAPH, NOT OUT HERE.
014300     PERFORM 100-PRICEBOOK-LOAD-STEP THRU 100-EXIT.
014400     PERFORM 200-REGISTER-SESSION-STEP THRU 200-EXIT.
014500     PERFORM 300-HISTORY-REPORT-STEP THRU 300-EXIT.
014600
014700*    THE FINISH BANNER ONLY PRINTS IF ALL THREE STEPS RETURNED -
014800*    A CALLED PROGRAM ABENDING TAKES THIS WHOLE JOB DOWN WITH IT,
014900*    SO A MISSING FINISH LINE IN THE LOG MEANS LOOK AT WHICH STEP
015000*    STARTED LAST.
015100     MOVE "FINISHED" TO WS-RBL-VERB.
015200     DISPLAY WS-RUN-BANNER-FLAT.
015300
015400     MOVE WS-STEPS-RUN-COUNT TO WS-RTL-RUN.
015500     MOVE WS-STEPS-SKIPPED-COUNT TO WS-RTL-SKIPPED.
015600     DISPLAY WS-RUN-TALLY-FLAT.
015700
015800     STOP RUN.
015900
016000 000-EXIT.
016100     EXIT.
016200*-----------------------------------------------------------------
016300
016400*-----------------------------------------------------------------
016500* 100-PRICEBOOK-LOAD-STEP - GATED BY UPSI-0.  A NIGHT WHERE NO
016600* NEW PRICE BOOK CAME IN FROM THE BUYING OFFICE SKIPS THIS STEP
016700* AND KEEPS YESTERDAY'S CATALOG - PRICEBOOK-LOADER REBUILDS THE
016800* WHOLE PRODUCT-FILE FROM WHATEVER FEED IS PRESENT, SO RUNNING
016900* IT AGAINST AN OLD OR MISSING FEED WOULD BE WORSE THAN SKIPPING.
017000*-----------------------------------------------------------------
017100 100-PRICEBOOK-LOAD-STEP.
017200
017300*        BATCH FLOW - PRICEBOOK LOADER.  UPSI-0 GATES THIS STEP -
017400*        A NIGHT WHERE NO NEW PRICE BOOK CAME IN FROM THE BUYING
017500*        OFFICE SKIPS IT AND KEEPS YESTERDAY'S CATALOG.
017600
017700     MOVE "PRICEBOOK LOAD" TO WS-SBL-NAME.
017800
017900*    STARTING/FINISHED BRACKET THE CALL SO A HUNG OR ABENDED
018000*    PRICEBOOK-LOADER SHOWS UP IN THE LOG AS A STARTING LINE
018100*    WITH NO MATCHING FINISHED LINE BEHIND IT.
018200     IF WS-RUN-PRICEBOOK-LOAD
018300         MOVE "STARTING" TO WS-SBL-VERB
018400         DISPLAY WS-STEP-BANNER-FLAT
018500         CALL "pricebook-loader"
018600         ADD 1 TO WS-STEPS-RUN-COUNT
018700         MOVE "FINISHED" TO WS-SBL-VERB
018800         DISPLAY WS-STEP-BANNER-FLAT
018900     ELSE
019000*        SKIPPED STEPS STILL GET ONE BANNER LINE AND STILL
019100*        COUNT TOWARD THE END-OF-RUN TALLY - THE OPERATOR NEEDS
019200*        TO SEE A DELIBERATE SKIP, NOT A GAP IN THE LOG.
019300         MOVE "SKIPPED" TO WS-SBL-VERB
019400         DISPLAY WS-STEP-BANNER-FLAT
019500         ADD 1 TO WS-STEPS-SKIPPED-COUNT
019600     END-IF.
019700
019800 100-EXIT.
019900     EXIT.
020000*-----------------------------------------------------------------
020100
020200*-----------------------------------------------------------------
020300* 200-REGISTER-SESSION-STEP - GATED BY UPSI-1.  REGISTER-
020400* TRANSACTION-ENGINE READS ITS OWN REGISTER-COMMAND-FILE FOR THE
020500* NIGHT'S CASHIER ACTIVITY AND RUNS EVERY TRANSACTION IN IT TO
020600* COMPLETION, SO THIS STEP CARRIES THE BULK OF ANY GIVEN NIGHT'S
020700* RUN TIME - THE OTHER TWO STEPS ARE SHORT BY COMPARISON.
020800*-----------------------------------------------------------------
020900 200-REGISTER-SESSION-STEP.
021000
021100*        BATCH FLOW - THE REGISTER SESSION ITSELF.  UPSI-1 GATES
021200*        THIS STEP.  REGISTER-TRANSACTION-ENGINE READS ITS OWN
021300*        REGISTER-COMMAND-FILE FOR THE NIGHT'S CASHIER ACTIVITY.
021400
021500     MOVE "REGISTER SESSION" TO WS-SBL-NAME.
021600
021700*    SAME START/FINISH BRACKET PATTERN AS THE PRICEBOOK STEP -
021800*    KEPT DELIBERATELY IDENTICAL ACROSS ALL THREE STEPS SO THE
021900*    OPERATOR LOG READS THE SAME WAY REGARDLESS OF WHICH STEP
022000*    IS RUNNING.
022100     IF WS-RUN-REGISTER-SESSION
022200         MOVE "STARTING" TO WS-SBL-VERB
022300         DISPLAY WS-STEP-BANNER-FLAT
022400         CALL "register-transaction-engine"
022500         ADD 1 TO WS-STEPS-RUN-COUNT
022600         MOVE "FINISHED" TO WS-SBL-VERB
022700         DISPLAY WS-STEP-BANNER-FLAT
022800     ELSE
022900         MOVE "SKIPPED" TO WS-SBL-VERB
023000         DISPLAY WS-STEP-BANNER-FLAT
023100         ADD 1 TO WS-STEPS-SKIPPED-COUNT
023200     END-IF.
023300
023400 200-EXIT.
023500     EXIT.
023600*-----------------------------------------------------------------
023700
023800*-----------------------------------------------------------------
023900* 300-HISTORY-REPORT-STEP - GATED BY UPSI-2.  KEPT AS ITS OWN
024000* SWITCH, SEPARATE FROM UPSI-1, SO THE REPORT CAN BE RERUN ON ITS
024100* OWN (SAY, A REPRINT REQUEST FROM LOSS PREVENTION THE NEXT
024200* MORNING) WITHOUT REPLAYING THE REGISTER SESSION THAT PRODUCED
024300* THE TRANSACTIONS IT REPORTS ON.
024400*-----------------------------------------------------------------
024500 300-HISTORY-REPORT-STEP.
024600
024700*        BATCH FLOW - TRANSACTION HISTORY REPORT.  UPSI-2 GATES
024800*        THIS STEP.  USUALLY RUN ONCE A NIGHT AFTER THE REGISTER
024900*        SESSION STEP, BUT KEPT AS ITS OWN SWITCH SO THE REPORT
025000*        CAN BE RERUN ON ITS OWN WITHOUT REPLAYING THE SESSION.
025100
025200     MOVE "TRANSACTION HISTORY" TO WS-SBL-NAME.
025300
025400*    SAME BRACKET PATTERN A THIRD TIME - SEE THE NOTE AT
025500*    100-PRICEBOOK-LOAD-STEP.
025600     IF WS-RUN-HISTORY-REPORT
025700         MOVE "STARTING" TO WS-SBL-VERB
025800         DISPLAY WS-STEP-BANNER-FLAT
025900         CALL "transaction-history-report"
026000         ADD 1 TO WS-STEPS-RUN-COUNT
026100         MOVE "FINISHED" TO WS-SBL-VERB
026200         DISPLAY WS-STEP-BANNER-FLAT
026300     ELSE
026400         MOVE "SKIPPED" TO WS-SBL-VERB
026500         DISPLAY WS-STEP-BANNER-FLAT
026600         ADD 1 TO WS-STEPS-SKIPPED-COUNT
026700     END-IF.
026800
026900 300-EXIT.
027000     EXIT.
027100*-----------------------------------------------------------------
