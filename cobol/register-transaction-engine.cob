000100*-----------------------------------------------------------------
000200* REGISTER-TRANSACTION-ENGINE
000300*-----------------------------------------------------------------
000400* READS REGISTER-COMMAND-FILE, ONE CASHIER ACTION PER RECORD, AND
000500* RUNS THE WHOLE LIFE OF A REGISTER TRANSACTION AGAINST IT - LINE
000600* ITEMS, DISCOUNT, TAX AND TOTAL, TENDER, VOID, SUSPEND, RESUME.
000700* THIS PROGRAM HAS NO TERMINAL TO READ A KEYSTROKE FROM, SO A
000800* COMMAND RECORD STANDS IN FOR WHATEVER KEY THE CASHIER WOULD
000900* HAVE PRESSED ON THE OLD SCREEN-DRIVEN REGISTER.
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. register-transaction-engine.
001300 AUTHOR. R. CANTU.
001400 INSTALLATION. RETAIL SYSTEMS - FRONT END REGISTER PROJECT.
001500 DATE-WRITTEN. 04/12/1987.
001600 DATE-COMPILED.
001700 SECURITY. RUN FROM THE OVERNIGHT BATCH STREAM AGAINST A REGISTER
001800     COMMAND FILE PREPARED EARLIER IN THE DAY.  NOT AN ONLINE
001900     PROGRAM - NO OPERATOR INTERACTION IS PROVIDED FOR.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 01/08/1999 RGC  AP-4471  ORIGINAL PROGRAM.  ADD-ITEM, SUBTOTAL,
002400*                 AND PAY-CASH ONLY - THE REST OF THE OLD REGISTER
002500*                 SCREEN CAME LATER.
002600* 03/22/1999 RGC  AP-4488  ADDED VOID-ITEM AND CHG-QTY.
002700* 11/02/1999 RGC  AP-4488  WIRED IN THE DISCOUNT-ENGINE CALL.
002800* 01/11/2000 DLK  Y2K-119  TX-DATE IS BUILT FROM A CCYY-BASED
002900*                 SYSTEM CLOCK STAMP THROUGHOUT - NO TWO-DIGIT
003000*                 YEAR WINDOW EXISTS HERE TO REVIEW.  SIGNING OFF
003100*                 PER THE Y2K PROJECT CHECKLIST.
003200* 03/30/2001 DLK  REG-063  ADDED SUSPEND AND RESUME.  A SUSPENDED
003300*                 TRANSACTION'S HEADER AND LINES ARE WRITTEN TO
003400*                 THE MASTER FILES SO THE REGISTER CAN BE PUT
003500*                 DOWN AND PICKED BACK UP ON A LATER PASS.
003600* 08/30/2001 TMH  AP-5502  PAY-CS-EX AND PAY-CS-ND ADDED - THE
003700*                 EXACT-AMOUNT AND NEXT-DOLLAR CASH SHORTCUTS
003800*                 CASHIERS HAD BEEN ASKING FOR SINCE THE REGISTER
003900*                 WENT IN.
004000* 02/19/2003 TMH  REG-118  PAY-CR NOW FORCES THE TENDERED AMOUNT
004100*                 EQUAL TO THE TOTAL - A CREDIT TENDER RECORD
004200*                 THAT DID NOT MATCH THE TOTAL WAS CONFUSING THE
004300*                 END-OF-DAY BALANCE REPORT.
004400* 09/02/2004 TMH  REG-140  VOID-TX AND SUSPEND NOW REJECT AN
004500*                 EMPTY TRANSACTION INSTEAD OF WRITING A BLANK
004600*                 HEADER RECORD - LOSS PREVENTION FLAGGED SEVERAL
004700*                 ZERO-ITEM VOIDS ON THE AUDIT REPORT THAT TURNED
004800*                 OUT TO BE THIS PROGRAM WRITING A RECORD FOR A
004900*                 TRANSACTION THAT NEVER HAD AN ITEM ON IT.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200*-----------------------------------------------------------------
005300* C01 IS CARRIED FORWARD FROM THE OLDER REPORT PROGRAMS THIS
005400* SHOP MAINTAINS, EVEN THOUGH THIS PROGRAM PRINTS NO PAGE-EJECTED
005500* REPORT ITSELF - THE RECEIPT FILE IS A PLAIN SEQUENTIAL FILE.
005600*-----------------------------------------------------------------
005700     CONFIGURATION SECTION.
005800     SPECIAL-NAMES.
005900         C01 IS TOP-OF-FORM.
006000     INPUT-OUTPUT SECTION.
006100     FILE-CONTROL.
006200
006300*-----------------------------------------------------------------
006400* THE FIVE FILES THIS PROGRAM SELECTS - COMMAND INPUT, THE
006500* TRANSACTION AND TRANSACTION-ITEM MASTERS, THE SHARED REGISTER-
006600* CONTROL FILE (SAME COPYBOOK DISCOUNT-ENGINE SELECTS), AND THE
006700* CUSTOMER RECEIPT FILE.  ONE SELECT PER COPYBOOK, SHOP STANDARD.
006800*-----------------------------------------------------------------
006900         COPY "SLCMD.CBL".
007000         COPY "SLTRAN.CBL".
007100         COPY "SLITEM.CBL".
007200         COPY "SLCTRL.CBL".
007300         COPY "SLRCPT.CBL".
007400
007500 DATA DIVISION.
007600     FILE SECTION.
007700
007800*-----------------------------------------------------------------
007900* FD AND RECORD LAYOUT FOR EACH FILE ABOVE, IN THE SAME ORDER AS
008000* THE SELECT CLAUSES.  FDCTRL.CBL IS SHARED WITH DISCOUNT-ENGINE
008100* AND PRICEBOOK-LOADER - THE TAX RATE AND DISCOUNT SWITCH LIVE ON
008200* THAT SAME CONTROL RECORD.
008300*-----------------------------------------------------------------
008400         COPY "FDCMD.CBL".
008500         COPY "FDTRAN.CBL".
008600         COPY "FDITEM.CBL".
008700         COPY "FDCTRL.CBL".
008800         COPY "FDRCPT.CBL".
008900
009000     WORKING-STORAGE SECTION.
009100
009200*-----------------------------------------------------------------
009300* WORK AREAS SHARED WITH OTHER PROGRAMS - THE CLOCK STAMP LAYOUT,
009400* THE PRODUCT-CATALOG-LOOKUP REQUEST/RESPONSE, THE DISCOUNT-
009500* ENGINE REQUEST/RESPONSE, AND THE VIRTUAL-JOURNAL-WRITER EVENT
009600* LAYOUT.  KEPT IN THEIR OWN COPYBOOKS SO A CHANGE TO ONE PROGRAM
009700* IN THE CALL CHAIN DOES NOT REQUIRE HAND-EDITING EVERY CALLER.
009800*-----------------------------------------------------------------
009900         COPY "wsclock.cbl".
010000         COPY "wsprodlk.cbl".
010100         COPY "wsdisc.cbl".
010200         COPY "wsjrnl.cbl".
010300
010400*-----------------------------------------------------------------
010500* CUSTOMER RECEIPT PRINT LINES - AP-4490.  BUILT UP ELEMENTARY
010600* FIELD BY ELEMENTARY FIELD LIKE THE JOURNAL LINES ABOVE, THEN
010700* MOVED THROUGH A FLAT REDEFINES INTO RECEIPT-LINE-TEXT.
010800*-----------------------------------------------------------------
010900     01  WS-RECEIPT-RULE-LINE       PIC X(60) VALUE ALL "=".
011000
011100*-----------------------------------------------------------------
011200* THE TRANSACTION-NUMBER LINE AT THE TOP OF EVERY CUSTOMER
011300* RECEIPT.  BUILT ELEMENTARY FIELD BY ELEMENTARY FIELD SO THE
011400* NUMBER EDITS OUT ITS LEADING ZEROES, THEN FLATTENED BELOW.
011500*-----------------------------------------------------------------
011600     01  WS-RECEIPT-HEADER-LINE.
011700         05  FILLER                 PIC X(13)
011800                 VALUE "TRANSACTION #".
011900         05  WS-RHL-ID              PIC ZZZZZZZZ9.
012000         05  FILLER                 PIC X(38) VALUE SPACES.
012100
012200     01  WS-RECEIPT-HEADER-FLAT REDEFINES WS-RECEIPT-HEADER-LINE
012300                                    PIC X(60).
012400
012500*-----------------------------------------------------------------
012600* ONE LINE OF THE RECEIPT BODY PER NON-VOIDED LINE ITEM - NAME,
012700* QUANTITY, EXTENDED PRICE.  725-PRINT-ONE-RECEIPT-ITEM SKIPS
012800* VOIDED LINES SO A VOIDED ITEM NEVER REACHES THIS AREA AT ALL.
012900*-----------------------------------------------------------------
013000     01  WS-RECEIPT-ITEM-LINE.
013100         05  WS-RIL-NAME            PIC X(30).
013200         05  FILLER                 PIC X(1) VALUE SPACES.
013300         05  FILLER                 PIC X(1) VALUE "X".
013400         05  WS-RIL-QTY             PIC ZZ9.
013500         05  FILLER                 PIC X(1) VALUE SPACES.
013600         05  FILLER                 PIC X(1) VALUE "$".
013700         05  WS-RIL-TOTAL           PIC ZZZ9.99-.
013800         05  FILLER                 PIC X(15) VALUE SPACES.
013900
014000     01  WS-RECEIPT-ITEM-FLAT REDEFINES WS-RECEIPT-ITEM-LINE
014100                                    PIC X(60).
014200
014300*-----------------------------------------------------------------
014400* SHARED LAYOUT FOR EVERY LABEL-AND-DOLLAR-AMOUNT LINE ON THE
014500* RECEIPT - SUBTOTAL, DISCOUNT, TAX, TOTAL, TENDERED, CHANGE.
014600* 720-PRINT-RECEIPT RELOADS WS-RSL-LABEL AND WS-RSL-AMOUNT AND
014700* REFLATTENS THIS SAME GROUP ONCE PER SUMMARY LINE IT WRITES.
014800*-----------------------------------------------------------------
014900     01  WS-RECEIPT-SUMMARY-LINE.
015000         05  WS-RSL-LABEL           PIC X(20).
015100         05  FILLER                 PIC X(1) VALUE "$".
015200         05  WS-RSL-AMOUNT          PIC ZZZ9.99-.
015300         05  FILLER                 PIC X(31) VALUE SPACES.
015400
015500     01  WS-RECEIPT-SUMMARY-FLAT REDEFINES WS-RECEIPT-SUMMARY-LINE
015600                                    PIC X(60).
015700
015800*-----------------------------------------------------------------
015900* THE CASH-OR-CREDIT LINE ON THE RECEIPT.  UNLIKE THE OTHER
016000* RECEIPT AREAS THIS ONE IS NOT REDEFINED FLAT - IT IS ALREADY
016100* A SINGLE PIC X(60) GROUP AND MOVES STRAIGHT TO THE PRINT LINE.
016200*-----------------------------------------------------------------
016300     01  WS-RECEIPT-PAYMENT-LINE.
016400         05  FILLER                 PIC X(14)
016500                 VALUE "PAYMENT TYPE: ".
016600         05  WS-RPL-TYPE            PIC X(20).
016700         05  FILLER                 PIC X(26) VALUE SPACES.
016800
016900*-----------------------------------------------------------------
017000* RUN SWITCHES.
017100*-----------------------------------------------------------------
017200     01  WS-RUN-SWITCHES.
017300         05  WS-COMMAND-EOF-SWITCH      PIC 9(01) VALUE 0.
017400             88  COMMAND-AT-EOF                     VALUE 1.
017500         05  WS-FIND-LINE-SWITCH        PIC 9(01) VALUE 0.
017600             88  LINE-WAS-FOUND                     VALUE 1.
017700             88  LINE-NOT-FOUND                     VALUE 0.
017800         05  WS-NEEDS-START-BANNER-SW   PIC 9(01) VALUE 0.
017900             88  NEEDS-START-BANNER                 VALUE 1.
018000             88  NO-START-BANNER-NEEDED              VALUE 0.
018100*        SPARE - LEFT FOR WHATEVER THE NEXT REGISTER ENHANCEMENT
018200*        NEEDS WITHOUT FORCING A COPYBOOK RESIZE.
018300         05  FILLER                     PIC X(10).
018400
018500*-----------------------------------------------------------------
018600* THE TRANSACTION CURRENTLY BEING RUNG UP.  NOT WRITTEN TO
018700* TRANSACTION-FILE UNTIL IT IS VOIDED, SUSPENDED, OR PAID - SEE
018800* 700-PERSIST-TRANSACTION.
018900*-----------------------------------------------------------------
019000     01  WS-CURRENT-TRANSACTION.
019100*        ASSIGNED ONCE BY 306-GET-NEXT-TRANSACTION-NUMBER WHEN A
019200*        SALE OPENS.  NOTHING BELOW EVER CHANGES IT AGAIN UNTIL
019300*        THE NEXT SALE OPENS.
019400         05  WS-TX-ID                   PIC 9(09) VALUE 0.
019500         05  WS-TX-DATE                 PIC X(19).
019600         05  WS-TX-SUBTOTAL             PIC S9(7)V99 VALUE 0.
019700         05  WS-TX-DISCOUNT             PIC S9(7)V99 VALUE 0.
019800         05  WS-TX-TAX                  PIC S9(7)V99 VALUE 0.
019900         05  WS-TX-TOTAL                PIC S9(7)V99 VALUE 0.
020000         05  WS-TX-PAYMENT-TYPE         PIC X(20).
020100         05  WS-TX-AMOUNT-TENDERED      PIC S9(7)V99 VALUE 0.
020200         05  WS-TX-CHANGE-AMOUNT        PIC S9(7)V99 VALUE 0.
020300         05  WS-TX-VOIDED-SW            PIC 9(01) VALUE 0.
020400             88  WS-TX-IS-VOIDED            VALUE 1.
020500         05  WS-TX-SUSPENDED-SW         PIC 9(01) VALUE 0.
020600             88  WS-TX-IS-SUSPENDED         VALUE 1.
020700         05  WS-TX-RESUMED-SW           PIC 9(01) VALUE 0.
020800             88  WS-TX-IS-RESUMED           VALUE 1.
020900             88  WS-TX-NOT-RESUMED          VALUE 0.
021000         05  WS-TX-COMPLETED-SW         PIC 9(01) VALUE 0.
021100             88  WS-TX-IS-COMPLETED         VALUE 1.
021200         05  WS-TX-VOID-REASON          PIC X(80).
021300         05  WS-TX-OPEN-SW              PIC 9(01) VALUE 0.
021400             88  WS-TRANSACTION-IS-OPEN        VALUE 1.
021500             88  WS-TRANSACTION-NOT-OPEN       VALUE 0.
021600*        SPARE ROOM ON THE TRANSACTION HEADER, SAME REASON AS THE
021700*        FILLER ABOVE ON WS-RUN-SWITCHES.
021800         05  FILLER                     PIC X(10).
021900
022000*-----------------------------------------------------------------
022100* THE NON-VOIDED-AND-VOIDED LINES OF THE TRANSACTION ABOVE.  THE
022200* TABLE SUBSCRIPT IS THE LINE NUMBER - THE SAME NUMBER CMD-LINE-NO
022300* REFERS TO ON A VOID-ITEM OR CHG-QTY COMMAND.
022400*-----------------------------------------------------------------
022500     01  WS-LINE-ITEM-AREA.
022600         05  WS-LINE-ITEM-COUNT         PIC 9(02) COMP VALUE 0.
022700*        FIFTY LINES PER SALE - THE SAME CEILING WSDISC.CBL'S
022800*        DR-ITEM-TABLE CARRIES, SO A FULL TICKET NEVER OVERRUNS
022900*        THE DISCOUNT REQUEST BUILT FROM IT IN 405 BELOW.
023000         05  WS-LINE-ITEM-TABLE OCCURS 50 TIMES
023100                            INDEXED BY WS-LI-IDX.
023200*            ONE 10-LEVEL PER COLUMN OF THE LINE - UPC, NAME,
023300*            UNIT PRICE, QUANTITY, EXTENDED TOTAL, VOIDED FLAG.
023400             10  WS-LI-UPC              PIC X(20).
023500             10  WS-LI-NAME             PIC X(40).
023600             10  WS-LI-PRICE            PIC S9(7)V99.
023700             10  WS-LI-QUANTITY         PIC S9(4).
023800             10  WS-LI-TOTAL            PIC S9(7)V99.
023900             10  WS-LI-VOIDED-SW        PIC 9(01).
024000                 88  WS-LI-IS-VOIDED        VALUE 1.
024100*        SPARE ROOM ON THE LINE ITEM AREA.
024200         05  FILLER                     PIC X(10).
024300
024400*-----------------------------------------------------------------
024500* SCRATCH FIELDS FOR THE FIND-LINE, DISCOUNT-REQUEST-BUILD, AND
024600* NEXT-DOLLAR-TENDER PARAGRAPHS.
024700*-----------------------------------------------------------------
024800     01  WS-SCRATCH-AREA.
024900         05  WS-MATCHED-LINE-IDX        PIC 9(02) COMP VALUE 0.
025000*        THE QUANTITY BEFORE A CHG-QTY OVERWRITES IT - CARRIED
025100*        JUST LONG ENOUGH TO NAME THE JOURNAL EVENT'S OLD-QTY
025200*        FIELD IN 320 BELOW.
025300         05  WS-OLD-QUANTITY            PIC S9(4)      VALUE 0.
025400         05  WS-SCAN-IDX                PIC 9(02) COMP VALUE 0.
025500         05  WS-TOTAL-UNSIGNED-WORK     PIC 9(07)V99   VALUE 0.
025600*        SPARE ROOM ON THE SCRATCH AREA.
025700         05  FILLER                     PIC X(10).
025800
025900*-----------------------------------------------------------------
026000* HOLDS THE CALLER'S JOURNAL-EVENT-REQUEST WHILE 805-EMIT-START-
026100* BANNER BORROWS THE SAME COMMUNICATION AREA TO SEND A START
026200* EVENT AHEAD OF IT.  SIZED TO MATCH JOURNAL-EVENT-REQUEST IN
026300* WSJRNL.CBL EXACTLY - A MISMATCH HERE WOULD TRUNCATE OR PAD
026400* WHATEVER GOT SAVED.
026500*-----------------------------------------------------------------
026600     01  WS-JOURNAL-SAVE-AREA           PIC X(298).
026700
026800*-----------------------------------------------------------------
026900* 605-COMPUTE-NEXT-DOLLAR-TENDER SPLITS THE TRANSACTION TOTAL
027000* INTO WHOLE DOLLARS AND CENTS THROUGH THIS REDEFINES SO IT CAN
027100* TEST THE CENTS PORTION WITHOUT A REMAINDER OR DIVIDE.
027200*-----------------------------------------------------------------
027300     01  WS-TOTAL-PARTS REDEFINES WS-TOTAL-UNSIGNED-WORK.
027400         05  WS-TOTAL-DOLLARS           PIC 9(07).
027500         05  WS-TOTAL-CENTS             PIC 9(02).
027600
027700*-----------------------------------------------------------------
027800* LITERALS MOVED INTO WS-TX-PAYMENT-TYPE SO THE TWO TENDER
027900* PARAGRAPHS AND THE RECEIPT AND JOURNAL DO NOT EACH SPELL OUT
028000* THEIR OWN COPY OF THE WORD.
028100*-----------------------------------------------------------------
028200     77  WS-CASH-LITERAL     PIC X(20)  VALUE "CASH".
028300     77  WS-CREDIT-LITERAL   PIC X(20)  VALUE "CREDIT".
028400
028500*-----------------------------------------------------------------
028600 PROCEDURE DIVISION.
028700
028800*-----------------------------------------------------------------
028900* TOP OF THE RUN.  ONE PASS OF REGISTER-COMMAND-FILE FROM OPEN
029000* TO EOF IS THE ENTIRE JOB - THERE IS NO RESTART LOGIC BEYOND
029100* WHATEVER SUSPEND AND RESUME ALREADY PROVIDE AT THE TRANSACTION
029200* LEVEL.
029300*-----------------------------------------------------------------
029400*-----------------------------------------------------------------
029500* CALL CHAIN OUT OF THIS PROGRAM, TOP TO BOTTOM OF A TYPICAL
029600* TICKET: PRODUCT-CATALOG-LOOKUP ON EVERY ADD-ITEM, DISCOUNT-
029700* ENGINE ON A DISCOUNT COMMAND, VIRTUAL-JOURNAL-WRITER ON EVERY
029800* EVENT WORTH RECORDING.  NONE OF THE THREE CALL BACK INTO THIS
029900* PROGRAM.
030000* NOTHING IN THIS PROGRAM IS RESTARTABLE MID-COMMAND - A
030100* COMMAND EITHER COMPLETES OR IS REJECTED, THERE IS NO PARTIAL
030200* STATE LEFT FOR THE OPERATOR TO CLEAN UP BY HAND.
030300*-----------------------------------------------------------------
030400 000-MAIN-CONTROL.
030500
030600     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
030700     PERFORM 200-PROCESS-ONE-COMMAND THRU 200-EXIT
030800         UNTIL COMMAND-AT-EOF.
030900     PERFORM 900-FINISH-RUN THRU 900-EXIT.
031000
031100*     NO RETURN CODE IS SET - AN ABNORMAL CONDITION IN THIS RUN
031200*     SHOWS UP AS A REJECTED COMMAND ON THE DISPLAY LOG, NOT AS A
031300*     NON-ZERO COMPLETION CODE THE JCL COULD TEST.
031400     STOP RUN.
031500*-----------------------------------------------------------------
031600
031700*-----------------------------------------------------------------
031800* OPENS THE THREE FILES THIS PROGRAM TOUCHES ON EVERY RUN AND
031900* STARTS THE RUN WITH NO TRANSACTION OPEN.  REGISTER-CONTROL-
032000* FILE IS DELIBERATELY NOT OPENED HERE - SEE 306 BELOW.
032100* NO REPORT HEADING, NO PAGE COUNTER - THIS IS A PROCESSING
032200* PROGRAM, NOT A PRINT PROGRAM, SO INITIALIZATION IS JUST FILE
032300* OPENS AND A CLEAN WORK AREA.
032400*-----------------------------------------------------------------
032500 100-INITIALIZE-RUN.
032600
032700*        ALL THREE FILES ARE HELD OPEN FOR THE WHOLE RUN - THE
032800*        COMMAND FILE IS READ SEQUENTIALLY, THE TWO MASTERS ARE
032900*        BOTH READ AND WRITTEN AS TRANSACTIONS OPEN, CLOSE, OR
033000*        SUSPEND.
033100     OPEN INPUT REGISTER-COMMAND-FILE.
033200     OPEN I-O TRANSACTION-FILE.
033300*        WS-TX-ID OF ZERO MEANS NO TRANSACTION HAS BEEN NUMBERED
033400*        YET THIS RUN - 306-GET-NEXT-TRANSACTION-NUMBER OVERWRITES
033500*        IT ON THE FIRST ADD-ITEM.
033600     OPEN I-O TRANSACTION-ITEM-FILE.
033700
033800     MOVE 0 TO WS-TX-ID.
033900     MOVE 0 TO WS-LINE-ITEM-COUNT.
034000     SET WS-TRANSACTION-NOT-OPEN TO TRUE.
034100
034200 100-EXIT.
034300*    MARKS THE END OF 100-INITIALIZE-RUN.
034400     EXIT.
034500*-----------------------------------------------------------------
034600
034700*-----------------------------------------------------------------
034800* ONE COMMAND RECORD IN, ONE EVALUATE OUT TO THE PARAGRAPH THAT
034900* KNOWS HOW TO HANDLE IT.  THE THREE PAY-CASH VARIANTS ALL LAND
035000* ON 600 - THE FLAVOR OF CASH TENDER IS RESOLVED INSIDE 600 OFF
035100* THE SAME CMD-CODE 88-LEVELS TESTED HERE.
035200* ONE RECORD READ PER CALL - THE CALLER IN 000-MAIN-CONTROL
035300* KEEPS CALLING UNTIL COMMAND-AT-EOF, SO THIS PARAGRAPH NEVER
035400* LOOPS ON ITS OWN.
035500*-----------------------------------------------------------------
035600 200-PROCESS-ONE-COMMAND.
035700
035800     READ REGISTER-COMMAND-FILE
035900         AT END
036000             SET COMMAND-AT-EOF TO TRUE
036100     END-READ.
036200
036300     IF NOT COMMAND-AT-EOF
036400*        ONE WHEN PER CMD-CODE 88-LEVEL IN SLCMD.CBL.  THE THREE
036500*        PAY-CASH VARIANTS SHARE 600 - CMD-IS-PAY-CASH-EXACT AND
036600*        CMD-IS-PAY-CASH-NEXT-DOLLAR ARE RE-TESTED INSIDE 600
036700*        ITSELF TO PICK THE TENDER AMOUNT.
036800        EVALUATE TRUE
036900            WHEN CMD-IS-ADD-ITEM
037000*                ADD-ITEM - RING UP A UPC AND QUANTITY.
037100                PERFORM 300-ADD-ITEM-TO-TRANSACTION THRU 300-EXIT
037200            WHEN CMD-IS-VOID-ITEM
037300*                VOID-ITEM - BACK OUT ONE LINE ALREADY RUNG UP.
037400                PERFORM 310-VOID-TRANSACTION-ITEM THRU 310-EXIT
037500            WHEN CMD-IS-CHANGE-QTY
037600*                CHG-QTY - RE-PRICE ONE LINE FOR A NEW QUANTITY.
037700                PERFORM 320-CHANGE-ITEM-QUANTITY THRU 320-EXIT
037800            WHEN CMD-IS-DISCOUNT
037900*                DISCOUNT - RUN THE SALE THROUGH DISCOUNT-ENGINE.
038000                PERFORM 400-INVOKE-DISCOUNT-ENGINE THRU 400-EXIT
038100            WHEN CMD-IS-VOID-TRANSACTION
038200*                VOID-TX - BACK OUT THE WHOLE SALE.
038300                PERFORM 500-VOID-TRANSACTION THRU 500-EXIT
038400            WHEN CMD-IS-SUSPEND
038500*                SUSPEND - PARK THE SALE FOR A LATER RESUME.
038600                PERFORM 510-SUSPEND-TRANSACTION THRU 510-EXIT
038700            WHEN CMD-IS-RESUME
038800*                RESUME - PICK A SUSPENDED SALE BACK UP.
038900                PERFORM 520-RESUME-TRANSACTION THRU 520-EXIT
039000            WHEN CMD-IS-PAY-CASH
039100*                PAY-CASH - CASHIER KEYS THE TENDERED AMOUNT.
039200                PERFORM 600-TENDER-CASH-PAYMENT THRU 600-EXIT
039300            WHEN CMD-IS-PAY-CASH-EXACT
039400*                PAY-CS-EX - TENDERED AMOUNT EQUALS THE TOTAL.
039500                PERFORM 600-TENDER-CASH-PAYMENT THRU 600-EXIT
039600            WHEN CMD-IS-PAY-CASH-NEXT-DOLLAR
039700*                PAY-CS-ND - ROUND UP TO THE NEXT WHOLE DOLLAR.
039800                PERFORM 600-TENDER-CASH-PAYMENT THRU 600-EXIT
039900            WHEN CMD-IS-PAY-CREDIT
040000*                PAY-CR - TENDERED FORCED EQUAL TO THE TOTAL.
040100                PERFORM 610-TENDER-CREDIT-PAYMENT THRU 610-EXIT
040200*            UNRECOGNIZED CMD-CODE - LOGGED AND SKIPPED, NOT
040300*            ENOUGH REASON TO ABEND AN OVERNIGHT RUN.
040400            WHEN OTHER
040500                DISPLAY "REGISTER-TRANSACTION-ENGINE - UNKNOWN "
040600                        "COMMAND CODE: " CMD-CODE
040700        END-EVALUATE
040800     END-IF.
040900
041000 200-EXIT.
041100*    MARKS THE END OF 200-PROCESS-ONE-COMMAND.
041200     EXIT.
041300*-----------------------------------------------------------------
041400
041500 300-ADD-ITEM-TO-TRANSACTION.
041600
041700*        BUSINESS RULE - QUANTITY MUST BE A POSITIVE INTEGER OR
041800*        THE COMMAND IS REJECTED BEFORE IT TOUCHES THE
041900*        TRANSACTION.
042000*        A REJECTED ADD-ITEM NEVER OPENS A TRANSACTION IF ONE
042100*        WAS NOT ALREADY OPEN - 305 IS NOT PERFORMED UNTIL
042200*        AFTER THIS CHECK PASSES.
042300
042400     IF CMD-QUANTITY NOT > 0
042500        DISPLAY "ADD-ITEM REJECTED - QUANTITY NOT POSITIVE: "
042600                CMD-UPC
042700     ELSE
042800*        A NEW SALE OPENS ITSELF LAZILY ON ITS FIRST ADD-ITEM -
042900*        THERE IS NO SEPARATE START-SALE COMMAND ON THE OLD
043000*        REGISTER SCREEN AND THERE IS NONE HERE EITHER.
043100*           A LINE ALREADY OPEN FOR THIS UPC ABSORBS THE NEW
043200*           QUANTITY AND IS RE-EXTENDED AT ITS EXISTING PRICE -
043300*           NOT WHATEVER PRICE JUST CAME BACK FROM THE CATALOG,
043400*           IN CASE THE TWO SCANS STRADDLE A PRICE CHANGE.
043500        PERFORM 305-OPEN-TRANSACTION-IF-NEEDED THRU 305-EXIT
043600        MOVE "LOOKUP    " TO PLR-FUNCTION-CODE
043700        MOVE CMD-UPC TO PLR-UPC
043800        CALL "product-catalog-lookup" USING PRODUCT-LOOKUP-REQUEST
043900*        THE CATALOG LOOKUP HAPPENS ON EVERY ADD-ITEM, EVEN A
044000*        REPEAT SCAN OF A UPC ALREADY ON THE TICKET - PRICES CAN
044100*        CHANGE MID-DAY AND THE TICKET SHOULD REFLECT WHATEVER
044200*        PRICEBOOK-LOADER HAS ON FILE RIGHT NOW.
044300             PRODUCT-LOOKUP-RESPONSE
044400        IF PLRS-PRODUCT-NOT-FOUND
044500           DISPLAY "ADD-ITEM REJECTED - UPC NOT ON FILE: "
044600                   CMD-UPC
044700        ELSE
044800           PERFORM 307-FIND-LINE-BY-UPC THRU 307-EXIT
044900           IF LINE-WAS-FOUND
045000              ADD CMD-QUANTITY TO
045100                  WS-LI-QUANTITY (WS-MATCHED-LINE-IDX)
045200*           A REPEAT SCAN OF THE SAME UPC ADDS TO THE EXISTING
045300*           LINE'S QUANTITY RATHER THAN OPENING A SECOND LINE -
045400*           SEE 307-FIND-LINE-BY-UPC.
045500              COMPUTE WS-LI-TOTAL (WS-MATCHED-LINE-IDX) =
045600                      WS-LI-PRICE (WS-MATCHED-LINE-IDX) *
045700                      WS-LI-QUANTITY (WS-MATCHED-LINE-IDX)
045800           ELSE
045900              ADD 1 TO WS-LINE-ITEM-COUNT
046000              SET WS-LI-IDX TO WS-LINE-ITEM-COUNT
046100              MOVE CMD-UPC TO WS-LI-UPC (WS-LI-IDX)
046200              MOVE PLRS-NAME TO WS-LI-NAME (WS-LI-IDX)
046300              MOVE PLRS-PRICE TO WS-LI-PRICE (WS-LI-IDX)
046400              MOVE CMD-QUANTITY TO WS-LI-QUANTITY (WS-LI-IDX)
046500              MOVE 0 TO WS-LI-VOIDED-SW (WS-LI-IDX)
046600              COMPUTE WS-LI-TOTAL (WS-LI-IDX) =
046700                      PLRS-PRICE * CMD-QUANTITY
046800           END-IF
046900           PERFORM 350-RECOMPUTE-TRANSACTION-SUBTOTAL
047000               THRU 350-EXIT
047100           PERFORM 450-COMPUTE-TAX-AND-TOTAL THRU 450-EXIT
047200           MOVE "ITEM-ADD  " TO JE-EVENT-CODE
047300           MOVE CMD-UPC TO JE-ITEM-UPC
047400           MOVE PLRS-NAME TO JE-ITEM-NAME
047500           MOVE PLRS-PRICE TO JE-ITEM-PRICE
047600           MOVE CMD-QUANTITY TO JE-ITEM-QTY
047700           PERFORM 800-EMIT-JOURNAL-EVENT THRU 800-EXIT
047800           PERFORM 460-JOURNAL-TOTALS THRU 460-EXIT
047900        END-IF
048000     END-IF.
048100
048200 300-EXIT.
048300*    MARKS THE END OF 300-ADD-ITEM-TO-TRANSACTION.
048400     EXIT.
048500*-----------------------------------------------------------------
048600
048700*-----------------------------------------------------------------
048800* THE FIRST ADD-ITEM OF A NEW SALE FALLS THROUGH HERE TO ISSUE
048900* A TRANSACTION NUMBER AND CLEAR OUT THE HEADER WORK AREA - A
049000* SECOND ADD-ITEM ON THE SAME TRANSACTION SKIPS ALL OF IT
049100* BECAUSE WS-TRANSACTION-IS-OPEN IS ALREADY TRUE.
049200* CALLED FROM 300-ADD-ITEM-TO-TRANSACTION ONLY - EVERY OTHER
049300* COMMAND EXPECTS A TRANSACTION TO ALREADY BE OPEN AND REJECTS
049400* IF ONE IS NOT.
049500*-----------------------------------------------------------------
049600 305-OPEN-TRANSACTION-IF-NEEDED.
049700
049800     IF NOT WS-TRANSACTION-IS-OPEN
049900        PERFORM 306-GET-NEXT-TRANSACTION-NUMBER THRU 306-EXIT
050000        PERFORM GET-CURRENT-TIMESTAMP
050100        MOVE CLK-FORMATTED-TIMESTAMP TO WS-TX-DATE
050200        MOVE 0 TO WS-TX-SUBTOTAL WS-TX-DISCOUNT
050300                  WS-TX-TAX WS-TX-TOTAL WS-TX-AMOUNT-TENDERED
050400*        EVERY HEADER AMOUNT AND SWITCH STARTS THE SALE AT ZERO -
050500*        A LEFTOVER VALUE FROM THE PRIOR TRANSACTION'S WORK AREA
050600*        MUST NEVER BLEED INTO THE NEW ONE.
050700                  WS-TX-CHANGE-AMOUNT
050800        MOVE SPACES TO WS-TX-PAYMENT-TYPE WS-TX-VOID-REASON
050900        MOVE 0 TO WS-TX-VOIDED-SW WS-TX-SUSPENDED-SW
051000                  WS-TX-RESUMED-SW WS-TX-COMPLETED-SW
051100        MOVE 0 TO WS-LINE-ITEM-COUNT
051200        SET WS-TRANSACTION-IS-OPEN TO TRUE
051300        SET NEEDS-START-BANNER TO TRUE
051400     END-IF.
051500
051600 305-EXIT.
051700*    MARKS THE END OF 305-OPEN-TRANSACTION-IF-NEEDED.
051800     EXIT.
051900*-----------------------------------------------------------------
052000
052100 306-GET-NEXT-TRANSACTION-NUMBER.
052200
052300*        THE SAME READ/INCREMENT/REWRITE KEY-ISSUING IDIOM USED
052400*        ELSEWHERE IN THIS SHOP - ONE CONTROL RECORD, READ,
052500*        BUMPED, AND REWRITTEN.  OPENED AND CLOSED HERE,
052600*        NOT HELD OPEN FOR THE RUN, SINCE DISCOUNT-ENGINE ALSO
052700*        OPENS THIS SAME FILE ON ITS OWN WHENEVER IT IS CALLED.
052800*        THE CONTROL RECORD IS THE SAME ONE PRICEBOOK-LOADER
052900*        AND DISCOUNT-ENGINE BOTH READ FOR THE CURRENT TAX
053000*        RATE AND DISCOUNT-ENABLED SWITCH - ONLY THIS PROGRAM
053100*        EVER INCREMENTS THE TRANSACTION NUMBER ON IT.
053200
053300     OPEN I-O REGISTER-CONTROL-FILE.
053400     MOVE 1 TO CONTROL-RECORD-KEY.
053500     READ REGISTER-CONTROL-FILE
053600         INVALID KEY
053700             MOVE 0 TO CTL-LAST-TRANSACTION-NUMBER
053800             MOVE "ENABLED " TO CTL-DISCOUNT-SERVICE-STATUS
053900*        FIRST-EVER RUN AGAINST A BRAND NEW REGISTER-CONTROL-
054000*        FILE - SEEDS THE TAX RATE AND TURNS DISCOUNTING ON.
054100*        EVERY RUN AFTER THIS ONE FINDS THE RECORD ALREADY THERE
054200*        AND SKIPS STRAIGHT TO THE INVALID KEY'S NOT-INVALID SIDE.
054300             MOVE .0700 TO CTL-TAX-RATE
054400             WRITE REGISTER-CONTROL-RECORD
054500     END-READ.
054600
054700     ADD 1 TO CTL-LAST-TRANSACTION-NUMBER.
054800*     THE NUMBER IS ASSIGNED AND THE CONTROL RECORD REWRITTEN
054900*     BEFORE ANYTHING ELSE HAPPENS - A CRASH ONE STATEMENT LATER
055000*     STILL LEAVES THE NEXT RUN A CLEAN, UNUSED NUMBER TO HAND
055100*     OUT.
055200     MOVE CTL-LAST-TRANSACTION-NUMBER TO WS-TX-ID.
055300     REWRITE REGISTER-CONTROL-RECORD.
055400     CLOSE REGISTER-CONTROL-FILE.
055500
055600 306-EXIT.
055700*    MARKS THE END OF 306-GET-NEXT-TRANSACTION-NUMBER.
055800     EXIT.
055900*-----------------------------------------------------------------
056000
056100 307-FIND-LINE-BY-UPC.
056200
056300*        BUSINESS RULE - A NON-VOIDED LINE ALREADY ON THE UPC
056400*        MERGES BY QUANTITY RATHER THAN CREATING A DUPLICATE LINE.
056500*        LINE-NOT-FOUND IS THE CORRECT ANSWER, NOT AN ERROR,
056600*        WHEN THE UPC SIMPLY IS NOT ON THE TICKET YET.
056700
056800     SET LINE-NOT-FOUND TO TRUE.
056900     MOVE 0 TO WS-MATCHED-LINE-IDX.
057000
057100*        NOTHING TO SCAN ON THE FIRST LINE OF A BRAND NEW SALE.
057200     IF WS-LINE-ITEM-COUNT > 0
057300        PERFORM 308-SCAN-ONE-LINE-FOR-UPC THRU 308-EXIT
057400            VARYING WS-SCAN-IDX FROM 1 BY 1
057500            UNTIL WS-SCAN-IDX > WS-LINE-ITEM-COUNT
057600               OR LINE-WAS-FOUND
057700     END-IF.
057800
057900 307-EXIT.
058000*    MARKS THE END OF 307-FIND-LINE-BY-UPC.
058100     EXIT.
058200*-----------------------------------------------------------------
058300
058400*-----------------------------------------------------------------
058500* TESTS ONE TABLE ENTRY FOR 307 ABOVE.  A VOIDED LINE ON THE
058600* SAME UPC IS NOT A MATCH - THE NEXT ADD-ITEM FOR THAT UPC
058700* OPENS A FRESH LINE RATHER THAN UN-VOIDING THE OLD ONE.
058800* SET WS-LI-IDX ONLY ON A MATCH - AN UNSUCCESSFUL SCAN LEAVES
058900* IT POINTING AT WHATEVER LINE IT LAST TESTED, WHICH THE
059000* CALLER MUST NOT RELY ON.
059100*-----------------------------------------------------------------
059200 308-SCAN-ONE-LINE-FOR-UPC.
059300
059400     IF WS-LI-UPC (WS-SCAN-IDX) = CMD-UPC
059500        AND WS-LI-VOIDED-SW (WS-SCAN-IDX) = 0
059600           MOVE WS-SCAN-IDX TO WS-MATCHED-LINE-IDX
059700           SET WS-LI-IDX TO WS-SCAN-IDX
059800           SET LINE-WAS-FOUND TO TRUE
059900     END-IF.
060000
060100 308-EXIT.
060200*    MARKS THE END OF 308-SCAN-ONE-LINE-FOR-UPC.
060300     EXIT.
060400*-----------------------------------------------------------------
060500
060600*-----------------------------------------------------------------
060700* VOIDS ONE LINE BY TABLE POSITION.  THE LINE STAYS IN THE
060800* TABLE WITH ITS VOIDED SWITCH SET RATHER THAN BEING REMOVED -
060900* THE SUBTOTAL RECOMPUTE AND THE RECEIPT PRINT BOTH SKIP IT
061000* FROM THAT POINT ON.
061100* CMD-LINE-NO COMES STRAIGHT FROM THE COMMAND RECORD - THE
061200* CASHIER (OR WHATEVER FED THE COMMAND FILE) NAMES THE LINE BY
061300* ITS POSITION ON THE TICKET, NOT BY UPC.
061400*-----------------------------------------------------------------
061500 310-VOID-TRANSACTION-ITEM.
061600
061700     IF NOT WS-TRANSACTION-IS-OPEN
061800        OR CMD-LINE-NO > WS-LINE-ITEM-COUNT
061900           DISPLAY "VOID-ITEM REJECTED - NO SUCH LINE: "
062000                   CMD-LINE-NO
062100*        ONE GUARD COVERS BOTH A CLOSED TRANSACTION AND A LINE
062200*        NUMBER THAT WAS NEVER RUNG UP - EITHER WAY THERE IS
062300*        NOTHING VALID TO VOID.
062400     ELSE
062500        SET WS-LI-IDX TO CMD-LINE-NO
062600        SET WS-LI-IS-VOIDED (WS-LI-IDX) TO TRUE
062700        PERFORM 350-RECOMPUTE-TRANSACTION-SUBTOTAL THRU 350-EXIT
062800        PERFORM 450-COMPUTE-TAX-AND-TOTAL THRU 450-EXIT
062900        MOVE "ITEM-VOID " TO JE-EVENT-CODE
063000        MOVE WS-LI-UPC (WS-LI-IDX) TO JE-ITEM-UPC
063100        MOVE WS-LI-NAME (WS-LI-IDX) TO JE-ITEM-NAME
063200        MOVE WS-LI-QUANTITY (WS-LI-IDX) TO JE-ITEM-QTY
063300        PERFORM 800-EMIT-JOURNAL-EVENT THRU 800-EXIT
063400        PERFORM 460-JOURNAL-TOTALS THRU 460-EXIT
063500     END-IF.
063600
063700 310-EXIT.
063800*    MARKS THE END OF 310-VOID-TRANSACTION-ITEM.
063900     EXIT.
064000*-----------------------------------------------------------------
064100
064200*-----------------------------------------------------------------
064300* RE-PRICES ONE LINE FOR A NEW QUANTITY.  THE OLD QUANTITY IS
064400* KEPT LONG ENOUGH TO GO OUT ON THE QTY-CHANGE JOURNAL EVENT SO
064500* THE AUDIT TRAIL SHOWS BOTH SIDES OF THE CHANGE.
064600* LIKE VOID-ITEM, THE LINE IS NAMED BY ITS POSITION ON THE
064700* TICKET RATHER THAN BY UPC - TWO LINES CAN SHARE A UPC IF ONE
064800* OF THEM WAS ALREADY VOIDED.
064900*-----------------------------------------------------------------
065000 320-CHANGE-ITEM-QUANTITY.
065100
065200     IF NOT WS-TRANSACTION-IS-OPEN
065300        OR CMD-LINE-NO > WS-LINE-ITEM-COUNT
065400        OR CMD-QUANTITY NOT > 0
065500*        SAME THREE-WAY GUARD AS VOID-ITEM ABOVE, PLUS A CHECK
065600*        THAT THE NEW QUANTITY IS STILL POSITIVE - CHG-QTY IS NOT
065700*        A BACK-DOOR WAY TO VOID A LINE BY SETTING IT TO ZERO.
065800           DISPLAY "CHG-QTY REJECTED - LINE OR QUANTITY "
065900                   "INVALID: " CMD-LINE-NO
066000     ELSE
066100        SET WS-LI-IDX TO CMD-LINE-NO
066200*        THE OLD QUANTITY IS CAPTURED BEFORE IT IS OVERWRITTEN -
066300*        ONE STATEMENT LATER WOULD BE TOO LATE TO JOURNAL IT.
066400        MOVE WS-LI-QUANTITY (WS-LI-IDX) TO WS-OLD-QUANTITY
066500        MOVE CMD-QUANTITY TO WS-LI-QUANTITY (WS-LI-IDX)
066600        COMPUTE WS-LI-TOTAL (WS-LI-IDX) =
066700                WS-LI-PRICE (WS-LI-IDX) * CMD-QUANTITY
066800        PERFORM 350-RECOMPUTE-TRANSACTION-SUBTOTAL THRU 350-EXIT
066900        PERFORM 450-COMPUTE-TAX-AND-TOTAL THRU 450-EXIT
067000        MOVE "QTY-CHANGE" TO JE-EVENT-CODE
067100        MOVE WS-LI-UPC (WS-LI-IDX) TO JE-ITEM-UPC
067200        MOVE WS-LI-NAME (WS-LI-IDX) TO JE-ITEM-NAME
067300        MOVE WS-OLD-QUANTITY TO JE-ITEM-OLD-QTY
067400        MOVE CMD-QUANTITY TO JE-ITEM-QTY
067500        PERFORM 800-EMIT-JOURNAL-EVENT THRU 800-EXIT
067600        PERFORM 460-JOURNAL-TOTALS THRU 460-EXIT
067700     END-IF.
067800
067900 320-EXIT.
068000*    MARKS THE END OF 320-CHANGE-ITEM-QUANTITY.
068100     EXIT.
068200*-----------------------------------------------------------------
068300
068400*-----------------------------------------------------------------
068500* RE-ADDS EVERY NON-VOIDED LINE FROM SCRATCH RATHER THAN
068600* ADJUSTING THE OLD SUBTOTAL BY THE ONE LINE THAT CHANGED - A
068700* FEW EXTRA TABLE PASSES A TRANSACTION IS CHEAPER THAN CHASING
068800* A ROUNDING DRIFT SOMEDAY BECAUSE ONE CALLER FORGOT A CASE.
068900* CALLED AFTER EVERY LINE-LEVEL CHANGE - ADD, VOID, OR
069000* QUANTITY CHANGE - SO WS-TX-SUBTOTAL IS NEVER STALE WHEN 450
069100* NEXT COMPUTES TAX AND TOTAL FROM IT.
069200*-----------------------------------------------------------------
069300 350-RECOMPUTE-TRANSACTION-SUBTOTAL.
069400
069500     MOVE 0 TO WS-TX-SUBTOTAL.
069600
069700*        AN EMPTY TRANSACTION LEAVES THE SUBTOTAL AT THE ZERO
069800*        JUST MOVED IN ABOVE.
069900     IF WS-LINE-ITEM-COUNT > 0
070000        PERFORM 355-ADD-ONE-LINE-TO-SUBTOTAL THRU 355-EXIT
070100            VARYING WS-SCAN-IDX FROM 1 BY 1
070200            UNTIL WS-SCAN-IDX > WS-LINE-ITEM-COUNT
070300     END-IF.
070400
070500 350-EXIT.
070600*    MARKS THE END OF 350-RECOMPUTE-TRANSACTION-SUBTOTAL.
070700     EXIT.
070800*-----------------------------------------------------------------
070900
071000*-----------------------------------------------------------------
071100* THE VARIED-OVER BODY OF 350 ABOVE - ONE TABLE ENTRY PER CALL.
071200* NO COMMENT NEEDED BEYOND THE ONE ABOVE - THIS PARAGRAPH IS
071300* DELIBERATELY THE SMALLEST POSSIBLE VARYING BODY.
071400*-----------------------------------------------------------------
071500 355-ADD-ONE-LINE-TO-SUBTOTAL.
071600
071700     IF WS-LI-VOIDED-SW (WS-SCAN-IDX) = 0
071800        ADD WS-LI-TOTAL (WS-SCAN-IDX) TO WS-TX-SUBTOTAL
071900     END-IF.
072000
072100 355-EXIT.
072200*    MARKS THE END OF 355-ADD-ONE-LINE-TO-SUBTOTAL.
072300     EXIT.
072400*-----------------------------------------------------------------
072500
072600*-----------------------------------------------------------------
072700* DISCOUNT-ENGINE OWNS EVERY PRICING RULE - THIS PARAGRAPH ONLY
072800* PACKAGES THE CURRENT LINE ITEMS FOR IT AND POSTS BACK WHATEVER
072900* DISCOUNT AMOUNT COMES OUT.  A DISCOUNT COMMAND CAN BE ISSUED
073000* MORE THAN ONCE ON A TRANSACTION - THE LATEST ANSWER REPLACES
073100* WS-TX-DISCOUNT RATHER THAN ADDING TO IT.
073200* THE ONLY CALLER OF DISCOUNT-ENGINE IN THIS PROGRAM - IT IS
073300* NEVER INVOKED IMPLICITLY BY ADD-ITEM OR ANY OTHER COMMAND.
073400*-----------------------------------------------------------------
073500 400-INVOKE-DISCOUNT-ENGINE.
073600
073700     IF NOT WS-TRANSACTION-IS-OPEN
073800        DISPLAY "DISCOUNT REJECTED - NO OPEN TRANSACTION"
073900     ELSE
074000        PERFORM 405-BUILD-DISCOUNT-REQUEST THRU 405-EXIT
074100*        DISCOUNT-REQUEST-RECORD AND DISCOUNT-RESPONSE-RECORD ARE
074200*        THE ONLY TWO AREAS PASSED ON THE CALL - DISCOUNT-ENGINE
074300*        HAS NO OTHER WAY TO SEE THIS PROGRAM'S WORK AREAS.
074400        CALL "discount-engine" USING DISCOUNT-REQUEST-RECORD
074500             DISCOUNT-RESPONSE-RECORD
074600        MOVE RESP-DISCOUNT-AMOUNT TO WS-TX-DISCOUNT
074700        PERFORM 450-COMPUTE-TAX-AND-TOTAL THRU 450-EXIT
074800        PERFORM 460-JOURNAL-TOTALS THRU 460-EXIT
074900     END-IF.
075000
075100 400-EXIT.
075200*    MARKS THE END OF 400-INVOKE-DISCOUNT-ENGINE.
075300     EXIT.
075400*-----------------------------------------------------------------
075500
075600*-----------------------------------------------------------------
075700* LOADS DISCOUNT-REQUEST-RECORD FROM THE LINE ITEM TABLE.  THE
075800* 50-ITEM CAP MATCHES WS-LINE-ITEM-TABLE'S OWN OCCURS LIMIT SO
075900* A FULL TRANSACTION NEVER OVERRUNS DR-ITEM-TABLE ON THE OTHER
076000* SIDE OF THE CALL.
076100* REBUILT FROM SCRATCH EVERY TIME - NOTHING IS CARRIED OVER
076200* FROM A PRIOR DISCOUNT COMMAND ON THE SAME TICKET.
076300*-----------------------------------------------------------------
076400 405-BUILD-DISCOUNT-REQUEST.
076500
076600     MOVE 0 TO DR-ITEM-COUNT.
076700
076800*        AN EMPTY TRANSACTION SENDS A ZERO-ITEM REQUEST -
076900*        DISCOUNT-ENGINE SIMPLY HANDS BACK A ZERO DISCOUNT.
077000     IF WS-LINE-ITEM-COUNT > 0
077100        PERFORM 410-ADD-ONE-DISCOUNT-ITEM THRU 410-EXIT
077200            VARYING WS-SCAN-IDX FROM 1 BY 1
077300            UNTIL WS-SCAN-IDX > WS-LINE-ITEM-COUNT
077400               OR DR-ITEM-COUNT = 50
077500     END-IF.
077600
077700 405-EXIT.
077800*    MARKS THE END OF 405-BUILD-DISCOUNT-REQUEST.
077900     EXIT.
078000*-----------------------------------------------------------------
078100
078200*-----------------------------------------------------------------
078300* VOIDED LINES DO NOT GO OUT TO THE DISCOUNT ENGINE AT ALL - A
078400* VOIDED ITEM CANNOT EARN OR BLOCK A DISCOUNT.
078500* MIRRORS 355 ABOVE - ONE TABLE ENTRY IN, ONE REQUEST LINE
078600* OUT, SKIPPING VOIDED LINES BOTH TIMES.
078700*-----------------------------------------------------------------
078800 410-ADD-ONE-DISCOUNT-ITEM.
078900
079000     IF WS-LI-VOIDED-SW (WS-SCAN-IDX) = 0
079100        ADD 1 TO DR-ITEM-COUNT
079200        SET DR-ITEM-IDX TO DR-ITEM-COUNT
079300*        DR-ITEM-IDX TRACKS THE OUTGOING TABLE POSITION
079400*        SEPARATELY FROM WS-SCAN-IDX BECAUSE A VOIDED LINE
079500*        ADVANCES THE SCAN BUT NOT THE OUTGOING COUNT.
079600        MOVE WS-LI-UPC (WS-SCAN-IDX) TO DR-ITEM-UPC (DR-ITEM-IDX)
079700        MOVE WS-LI-NAME (WS-SCAN-IDX)
079800            TO DR-ITEM-NAME (DR-ITEM-IDX)
079900        MOVE WS-LI-PRICE (WS-SCAN-IDX)
080000            TO DR-ITEM-PRICE (DR-ITEM-IDX)
080100        MOVE WS-LI-QUANTITY (WS-SCAN-IDX)
080200            TO DR-ITEM-QTY (DR-ITEM-IDX)
080300     END-IF.
080400
080500 410-EXIT.
080600*    MARKS THE END OF 410-ADD-ONE-DISCOUNT-ITEM.
080700     EXIT.
080800*-----------------------------------------------------------------
080900
081000 450-COMPUTE-TAX-AND-TOTAL.
081100
081200*        BUSINESS RULE - TAX BASE IS THE SUBTOTAL AFTER DISCOUNT,
081300*        NEVER THE PRE-DISCOUNT SUBTOTAL.  FLAT 7 PCT, ROUNDED.
081400*        WS-TX-TAX IS RECOMPUTED FROM SCRATCH EVERY TIME, NEVER
081500*        ADJUSTED INCREMENTALLY - THE SAME REASONING AS THE
081600*        SUBTOTAL RECOMPUTE IN 350 ABOVE.
081700
081800     COMPUTE WS-TX-TAX ROUNDED =
081900             (WS-TX-SUBTOTAL - WS-TX-DISCOUNT) * 0.07.
082000     COMPUTE WS-TX-TOTAL =
082100             WS-TX-SUBTOTAL - WS-TX-DISCOUNT + WS-TX-TAX.
082200
082300 450-EXIT.
082400*    MARKS THE END OF 450-COMPUTE-TAX-AND-TOTAL.
082500     EXIT.
082600*-----------------------------------------------------------------
082700
082800*-----------------------------------------------------------------
082900* EVERY PARAGRAPH THAT CHANGES THE HEADER AMOUNTS - ADD-ITEM,
083000* VOID-ITEM, CHG-QTY, DISCOUNT - CALLS THIS AFTERWARD SO THE
083100* JOURNAL ALWAYS CARRIES A FRESH TOTALS EVENT BEHIND WHATEVER
083200* CHANGED THEM.
083300* FIRES AFTER ADD-ITEM, VOID-ITEM, CHG-QTY, AND DISCOUNT - THE
083400* FOUR COMMANDS THAT CAN MOVE THE HEADER AMOUNTS - BUT NOT
083500* AFTER VOID-TX OR SUSPEND, WHICH CLOSE THE TICKET INSTEAD.
083600*-----------------------------------------------------------------
083700 460-JOURNAL-TOTALS.
083800
083900     MOVE "TOTALS    " TO JE-EVENT-CODE.
084000     MOVE WS-TX-SUBTOTAL TO JE-SUBTOTAL-AMOUNT.
084100*     THE EVENT CODE IS PADDED TO TEN CHARACTERS LIKE EVERY OTHER
084200*     JE-EVENT-CODE LITERAL IN THIS PROGRAM - SEE WSJRNL.CBL.
084300     MOVE WS-TX-DISCOUNT TO JE-DISCOUNT-AMOUNT.
084400     MOVE WS-TX-TAX TO JE-TAX-AMOUNT.
084500     MOVE WS-TX-TOTAL TO JE-TOTAL-AMOUNT.
084600     PERFORM 800-EMIT-JOURNAL-EVENT THRU 800-EXIT.
084700
084800 460-EXIT.
084900*    MARKS THE END OF 460-JOURNAL-TOTALS.
085000     EXIT.
085100*-----------------------------------------------------------------
085200
085300 500-VOID-TRANSACTION.
085400
085500*        BUSINESS RULE - VOIDING AN EMPTY TRANSACTION IS A NO-OP
085600*        ERROR, NOT A BLANK HEADER RECORD.  SEE THE 09/02/2004
085700*        CHANGE ABOVE.
085800*        THE VOID REASON COMES OFF THE COMMAND RECORD VERBATIM
085900*        AND IS CARRIED BOTH ONTO THE MASTER RECORD AND OUT ON
086000*        THE JOURNAL EVENT FOR THE AUDIT TRAIL.
086100
086200     IF NOT WS-TRANSACTION-IS-OPEN OR WS-LINE-ITEM-COUNT = 0
086300        DISPLAY "VOID-TX REJECTED - TRANSACTION HAS NO ITEMS"
086400     ELSE
086500        SET WS-TX-IS-VOIDED TO TRUE
086600        MOVE CMD-VOID-REASON TO WS-TX-VOID-REASON
086700        PERFORM 700-PERSIST-TRANSACTION THRU 700-EXIT
086800        MOVE "TX-VOID   " TO JE-EVENT-CODE
086900        MOVE CMD-VOID-REASON TO JE-VOID-REASON
087000        PERFORM 800-EMIT-JOURNAL-EVENT THRU 800-EXIT
087100        SET WS-TRANSACTION-NOT-OPEN TO TRUE
087200*        THE TRANSACTION IS CLOSED OUT LAST - ONCE VOIDED, NO
087300*        FURTHER COMMAND FOR THIS SALE MAKES SENSE.
087400     END-IF.
087500
087600 500-EXIT.
087700*    MARKS THE END OF 500-VOID-TRANSACTION.
087800     EXIT.
087900*-----------------------------------------------------------------
088000
088100*-----------------------------------------------------------------
088200* SAME EMPTY-TRANSACTION GUARD AS 500-VOID-TRANSACTION ABOVE -
088300* SEE THE 09/02/2004 CHANGE LOG ENTRY.  A SUSPENDED TRANSACTION
088400* IS WRITTEN TO THE MASTER FILES JUST LIKE A VOIDED ONE, ONLY
088500* WITH WS-TX-SUSPENDED-SW SET INSTEAD OF WS-TX-VOIDED-SW.
088600* THE ONLY DIFFERENCE FROM 500-VOID-TRANSACTION ABOVE IS WHICH
088700* SWITCH GETS SET AND WHICH JOURNAL EVENT CODE GOES OUT - THE
088800* REST OF THE SHAPE IS IDENTICAL.
088900*-----------------------------------------------------------------
089000 510-SUSPEND-TRANSACTION.
089100
089200*     TX-ID THROUGH TX-VOID-REASON MOVE ACROSS IN THE SAME ORDER
089300*     THEY ARE DECLARED ON BOTH RECORDS - EASIER TO SPOT A
089400*     MISSED FIELD ON REVIEW THAN A MOVE LIST IN RANDOM ORDER.
089500     IF NOT WS-TRANSACTION-IS-OPEN OR WS-LINE-ITEM-COUNT = 0
089600        DISPLAY "SUSPEND REJECTED - TRANSACTION HAS NO ITEMS"
089700     ELSE
089800        SET WS-TX-IS-SUSPENDED TO TRUE
089900        SET WS-TX-NOT-RESUMED TO TRUE
090000        PERFORM 700-PERSIST-TRANSACTION THRU 700-EXIT
090100        MOVE "SUSPEND   " TO JE-EVENT-CODE
090200        PERFORM 800-EMIT-JOURNAL-EVENT THRU 800-EXIT
090300        SET WS-TRANSACTION-NOT-OPEN TO TRUE
090400*        CLOSED OUT THE SAME AS A VOID - THE NEXT COMMAND IN THE
090500*        FILE STARTS A NEW SALE OR RESUMES A DIFFERENT ONE.
090600     END-IF.
090700
090800 510-EXIT.
090900*    MARKS THE END OF 510-SUSPEND-TRANSACTION.
091000     EXIT.
091100*-----------------------------------------------------------------
091200
091300*-----------------------------------------------------------------
091400* THE ONLY PLACE IN THIS PROGRAM THAT READS TRANSACTION-FILE BY
091500* KEY INSTEAD OF WRITING IT - CMD-RESUME-TX-ID NAMES A
091600* PREVIOUSLY SUSPENDED TRANSACTION AND THE WORK AREA IS REBUILT
091700* FROM THE MASTER FILES AS IF THE CASHIER HAD NEVER PUT IT DOWN.
091800* THE COMMAND FILE CARRIES THE TRANSACTION ID TO RESUME - THE
091900* CASHIER MUST KNOW OR BE TOLD WHICH SUSPENDED TICKET TO PULL
092000* BACK UP, THE SAME AS ON THE OLD REGISTER SCREEN.
092100*-----------------------------------------------------------------
092200 520-RESUME-TRANSACTION.
092300
092400     MOVE CMD-RESUME-TX-ID TO TX-ID.
092500     READ TRANSACTION-FILE
092600         INVALID KEY
092700             DISPLAY "RESUME REJECTED - TX-ID NOT ON FILE: "
092800                     CMD-RESUME-TX-ID
092900         NOT INVALID KEY
093000             IF TX-NOT-SUSPENDED
093100*        A TRANSACTION THAT EXISTS BUT WAS NEVER SUSPENDED - A
093200*        COMPLETED OR VOIDED ONE - CANNOT BE RESUMED EITHER.
093300                DISPLAY "RESUME REJECTED - NOT SUSPENDED: "
093400                        CMD-RESUME-TX-ID
093500             ELSE
093600                PERFORM 525-RELOAD-SUSPENDED-HEADER
093700                    THRU 525-EXIT
093800                PERFORM 530-RELOAD-SUSPENDED-LINES
093900                    THRU 530-EXIT
094000                SET WS-TRANSACTION-IS-OPEN TO TRUE
094100                SET NEEDS-START-BANNER TO TRUE
094200             END-IF
094300     END-READ.
094400
094500 520-EXIT.
094600*    MARKS THE END OF 520-RESUME-TRANSACTION.
094700     EXIT.
094800*-----------------------------------------------------------------
094900
095000*-----------------------------------------------------------------
095100* FLIPS THE MASTER RECORD FROM SUSPENDED TO RESUMED BEFORE THE
095200* FIELD-BY-FIELD MOVE BACK INTO THE WORK AREA - IF THE RUN DIED
095300* RIGHT AFTER THIS REWRITE THE TRANSACTION WOULD NO LONGER LOOK
095400* RESUMABLE, WHICH IS THE SAFER FAILURE OF THE TWO.
095500* CALLED ONLY FROM 520 ABOVE - NOTHING ELSE IN THIS PROGRAM
095600* EVER NEEDS TO PULL A HEADER BACK OFF TRANSACTION-FILE.
095700*-----------------------------------------------------------------
095800 525-RELOAD-SUSPENDED-HEADER.
095900
096000     SET TX-IS-RESUMED TO TRUE.
096100     SET TX-NOT-SUSPENDED TO TRUE.
096200     REWRITE TRANSACTION-RECORD.
096300
096400     MOVE TX-ID TO WS-TX-ID.
096500     MOVE TX-DATE TO WS-TX-DATE.
096600*     FIELD BY FIELD RATHER THAN MOVE CORRESPONDING - THE
096700*     TRANSACTION-RECORD AND WS-CURRENT-TRANSACTION GROUPS DO NOT
096800*     SHARE ELEMENTARY NAMES, SO CORRESPONDING WOULD MOVE
096900*     NOTHING.
097000     MOVE TX-SUBTOTAL TO WS-TX-SUBTOTAL.
097100     MOVE TX-DISCOUNT TO WS-TX-DISCOUNT.
097200     MOVE TX-TAX TO WS-TX-TAX.
097300     MOVE TX-TOTAL TO WS-TX-TOTAL.
097400     MOVE TX-PAYMENT-TYPE TO WS-TX-PAYMENT-TYPE.
097500     MOVE TX-AMOUNT-TENDERED TO WS-TX-AMOUNT-TENDERED.
097600     MOVE TX-CHANGE-AMOUNT TO WS-TX-CHANGE-AMOUNT.
097700     MOVE TX-VOIDED-SW TO WS-TX-VOIDED-SW.
097800     MOVE TX-SUSPENDED-SW TO WS-TX-SUSPENDED-SW.
097900     MOVE TX-RESUMED-SW TO WS-TX-RESUMED-SW.
098000     MOVE TX-COMPLETED-SW TO WS-TX-COMPLETED-SW.
098100     MOVE TX-VOID-REASON TO WS-TX-VOID-REASON.
098200
098300 525-EXIT.
098400*    MARKS THE END OF 525-RELOAD-SUSPENDED-HEADER.
098500     EXIT.
098600*-----------------------------------------------------------------
098700
098800 530-RELOAD-SUSPENDED-LINES.
098900
099000*        THE ITEM FILE IS KEYED TX-ID + LINE-NO, SO A START ON
099100*        THE FIRST LINE FOR THIS TX-ID FOLLOWED BY SEQUENTIAL
099200*        READS PICKS UP EVERY LINE IN ORDER, THE SAME BROWSE
099300*        DEDUCTIBLES-REPORT USES OVER ITS SORTED WORK FILE.
099400*        THE SUSPENDED TICKET'S OWN LINE-ITEM RECORDS, WRITTEN
099500*        BY 700-PERSIST-TRANSACTION WHEN IT WAS SUSPENDED, ARE
099600*        WHAT GETS READ BACK HERE - NOTHING IS RECOMPUTED.
099700
099800*     TI-LINE-NO OF ZERO IS BELOW ANY REAL LINE NUMBER (LINES ARE
099900*     NUMBERED FROM 1), SO THE START LANDS ON THIS TRANSACTION'S
100000*     FIRST LINE OR, IF IT HAS NONE, THE FIRST LINE OF WHATEVER
100100*     TRANSACTION COMES NEXT ON THE FILE.
100200     MOVE 0 TO WS-LINE-ITEM-COUNT.
100300     MOVE WS-TX-ID TO TI-TX-ID.
100400     MOVE 0 TO TI-LINE-NO.
100500
100600     START TRANSACTION-ITEM-FILE KEY IS NOT LESS THAN TI-TX-ID
100700         INVALID KEY
100800             SET LINE-NOT-FOUND TO TRUE
100900     END-START.
101000
101100     SET LINE-NOT-FOUND TO TRUE.
101200     PERFORM 535-RELOAD-ONE-LINE THRU 535-EXIT
101300         UNTIL LINE-WAS-FOUND.
101400
101500 530-EXIT.
101600*    MARKS THE END OF 530-RELOAD-SUSPENDED-LINES.
101700     EXIT.
101800*-----------------------------------------------------------------
101900
102000*-----------------------------------------------------------------
102100* THE VARIED-OVER BODY OF 530 ABOVE.  THE FIRST RECORD WHOSE
102200* TI-TX-ID DOES NOT MATCH IS THE FIRST LINE OF THE NEXT
102300* TRANSACTION ON THE FILE - THAT RECORD IS NOT CONSUMED, IT
102400* JUST STOPS THE LOOP.
102500* MIRRORS 308 AND 355 ABOVE IN SHAPE - A SMALL VARIED-OVER
102600* BODY THAT DOES ONE THING TO ONE TABLE ENTRY OR ONE RECORD.
102700*-----------------------------------------------------------------
102800 535-RELOAD-ONE-LINE.
102900
103000     READ TRANSACTION-ITEM-FILE NEXT RECORD
103100         AT END
103200             SET LINE-WAS-FOUND TO TRUE
103300     END-READ.
103400
103500     IF NOT LINE-WAS-FOUND
103600        IF TI-TX-ID NOT = WS-TX-ID
103700           SET LINE-WAS-FOUND TO TRUE
103800        ELSE
103900           ADD 1 TO WS-LINE-ITEM-COUNT
104000           SET WS-LI-IDX TO WS-LINE-ITEM-COUNT
104100*        TWO DIFFERENT THINGS BOTH SET LINE-WAS-FOUND HERE - A
104200*        TRUE END OF FILE, OR A RECORD THAT BELONGS TO THE NEXT
104300*        TRANSACTION.  EITHER WAY THIS TRANSACTION HAS NO MORE
104400*        LINES TO READ.
104500           MOVE TI-UPC TO WS-LI-UPC (WS-LI-IDX)
104600           MOVE TI-NAME TO WS-LI-NAME (WS-LI-IDX)
104700           MOVE TI-PRICE TO WS-LI-PRICE (WS-LI-IDX)
104800           MOVE TI-QUANTITY TO WS-LI-QUANTITY (WS-LI-IDX)
104900           MOVE TI-TOTAL TO WS-LI-TOTAL (WS-LI-IDX)
105000           MOVE TI-VOIDED-SW TO WS-LI-VOIDED-SW (WS-LI-IDX)
105100        END-IF
105200     END-IF.
105300
105400 535-EXIT.
105500*    MARKS THE END OF 535-RELOAD-ONE-LINE.
105600     EXIT.
105700*-----------------------------------------------------------------
105800
105900*-----------------------------------------------------------------
106000* THE THREE PAY-CASH FLAVORS ALL MEET HERE.  EXACT-AMOUNT AND
106100* NEXT-DOLLAR BOTH COMPUTE THEIR OWN TENDERED AMOUNT BEFORE THE
106200* SHARED INSUFFICIENT-FUNDS CHECK AND CHANGE CALCULATION BELOW -
106300* SEE THE 08/30/2001 CHANGE LOG ENTRY FOR WHY THEY WERE ADDED.
106400* THE NESTED IF BELOW IS DELIBERATELY NOT FLATTENED WITH ELSE
106500* IF - THIS SHOP NESTS RATHER THAN CHAINS WHEN A CONDITION IS
106600* REALLY THREE MUTUALLY EXCLUSIVE CASES, NOT A LADDER.
106700*-----------------------------------------------------------------
106800 600-TENDER-CASH-PAYMENT.
106900
107000     IF NOT WS-TRANSACTION-IS-OPEN
107100        OR WS-LINE-ITEM-COUNT = 0
107200        OR WS-TX-TOTAL NOT > 0
107300           DISPLAY "PAY-CASH REJECTED - NOTHING TO PAY"
107400     ELSE
107500        IF CMD-IS-PAY-CASH-EXACT
107600           MOVE WS-TX-TOTAL TO WS-TX-AMOUNT-TENDERED
107700*        SAME NOTHING-TO-PAY GUARD AS PAY-CR BELOW - NO OPEN
107800*        TRANSACTION, NO LINES, OR A TOTAL OF ZERO ARE ALL
107900*        REASONS TO REJECT THE TENDER OUTRIGHT.
108000        ELSE
108100        IF CMD-IS-PAY-CASH-NEXT-DOLLAR
108200           PERFORM 605-COMPUTE-NEXT-DOLLAR-TENDER THRU 605-EXIT
108300        ELSE
108400           MOVE CMD-TENDERED-AMOUNT TO WS-TX-AMOUNT-TENDERED
108500        END-IF
108600        END-IF
108700        IF WS-TX-AMOUNT-TENDERED < WS-TX-TOTAL
108800           DISPLAY "PAY-CASH REJECTED - INSUFFICIENT AMOUNT"
108900        ELSE
109000           COMPUTE WS-TX-CHANGE-AMOUNT =
109100                   WS-TX-AMOUNT-TENDERED - WS-TX-TOTAL
109200           MOVE WS-CASH-LITERAL TO WS-TX-PAYMENT-TYPE
109300           PERFORM 650-POST-PAYMENT-TO-TRANSACTION THRU 650-EXIT
109400        END-IF
109500     END-IF.
109600
109700 600-EXIT.
109800*    MARKS THE END OF 600-TENDER-CASH-PAYMENT.
109900     EXIT.
110000*-----------------------------------------------------------------
110100
110200 605-COMPUTE-NEXT-DOLLAR-TENDER.
110300
110400*        BUSINESS RULE - "NEXT DOLLAR" ROUNDS THE TOTAL UP TO THE
110500*        NEXT WHOLE CURRENCY UNIT, E.G. $12.34 BECOMES $13.00.
110600*        ONLY REACHED FROM CMD-IS-PAY-CASH-NEXT-DOLLAR IN 600 -
110700*        THE OTHER TWO CASH FLAVORS NEVER NEED IT.
110800
110900     MOVE WS-TX-TOTAL TO WS-TOTAL-UNSIGNED-WORK.
111000
111100     IF WS-TOTAL-CENTS > 0
111200        COMPUTE WS-TX-AMOUNT-TENDERED = WS-TOTAL-DOLLARS + 1
111300     ELSE
111400        MOVE WS-TOTAL-DOLLARS TO WS-TX-AMOUNT-TENDERED
111500     END-IF.
111600
111700 605-EXIT.
111800*    MARKS THE END OF 605-COMPUTE-NEXT-DOLLAR-TENDER.
111900     EXIT.
112000*-----------------------------------------------------------------
112100
112200*-----------------------------------------------------------------
112300* CREDIT NEVER MAKES CHANGE - TENDERED IS FORCED EQUAL TO TOTAL
112400* SO THE POSTED RECORD ALWAYS BALANCES.  SEE THE 02/19/2003
112500* CHANGE LOG ENTRY.
112600* NO NEXT-DOLLAR OR EXACT-AMOUNT VARIANT EXISTS FOR CREDIT -
112700* THOSE TWO SHORTCUTS ONLY EVER MADE SENSE FOR CASH.
112800*-----------------------------------------------------------------
112900 610-TENDER-CREDIT-PAYMENT.
113000
113100     IF NOT WS-TRANSACTION-IS-OPEN
113200        OR WS-LINE-ITEM-COUNT = 0
113300        OR WS-TX-TOTAL NOT > 0
113400           DISPLAY "PAY-CR REJECTED - NOTHING TO PAY"
113500     ELSE
113600        MOVE WS-TX-TOTAL TO WS-TX-AMOUNT-TENDERED
113700        MOVE 0 TO WS-TX-CHANGE-AMOUNT
113800*        SAME GUARD AS PAY-CASH ABOVE - NOTHING TO CHARGE IS
113900*        NOTHING TO CHARGE REGARDLESS OF TENDER TYPE.
114000        MOVE WS-CREDIT-LITERAL TO WS-TX-PAYMENT-TYPE
114100        PERFORM 650-POST-PAYMENT-TO-TRANSACTION THRU 650-EXIT
114200     END-IF.
114300
114400 610-EXIT.
114500*    MARKS THE END OF 610-TENDER-CREDIT-PAYMENT.
114600     EXIT.
114700*-----------------------------------------------------------------
114800
114900*-----------------------------------------------------------------
115000* SHARED TAIL END FOR BOTH TENDER PARAGRAPHS ABOVE - MARK
115100* COMPLETED, WRITE THE MASTER RECORDS, JOURNAL THE PAYMENT AND
115200* THE COMPLETION SEPARATELY SO THE JOURNAL SHOWS BOTH EVENTS,
115300* THEN PRINT THE CUSTOMER'S RECEIPT LAST.
115400* THE LAST PARAGRAPH EITHER TENDER PARAGRAPH CALLS - EVERYTHING
115500* FROM HERE DOWN IS SHARED REGARDLESS OF HOW THE SALE WAS PAID.
115600*-----------------------------------------------------------------
115700 650-POST-PAYMENT-TO-TRANSACTION.
115800
115900     SET WS-TX-IS-COMPLETED TO TRUE.
116000     PERFORM 700-PERSIST-TRANSACTION THRU 700-EXIT.
116100
116200     MOVE "PAYMENT   " TO JE-EVENT-CODE.
116300*     PAYMENT TYPE GOES OUT ON THE PAYMENT EVENT SO THE JOURNAL
116400*     SHOWS CASH VS CREDIT WITHOUT HAVING TO CROSS-REFERENCE THE
116500*     TRANSACTION MASTER.
116600     MOVE WS-TX-PAYMENT-TYPE TO JE-PAYMENT-TYPE.
116700     MOVE WS-TX-AMOUNT-TENDERED TO JE-TENDERED-AMOUNT.
116800     MOVE WS-TX-CHANGE-AMOUNT TO JE-CHANGE-AMOUNT.
116900*     PERSIST BEFORE JOURNAL, JOURNAL BEFORE RECEIPT - IF THE RUN
117000*     DIED PARTWAY THROUGH, THE MASTER FILES ARE ALREADY RIGHT
117100*     AND ONLY THE JOURNAL OR THE RECEIPT WOULD BE SHORT.
117200     PERFORM 800-EMIT-JOURNAL-EVENT THRU 800-EXIT.
117300
117400     MOVE "COMPLETED " TO JE-EVENT-CODE.
117500     PERFORM 800-EMIT-JOURNAL-EVENT THRU 800-EXIT.
117600
117700     PERFORM 720-PRINT-RECEIPT THRU 720-EXIT.
117800     SET WS-TRANSACTION-NOT-OPEN TO TRUE.
117900
118000 650-EXIT.
118100*    MARKS THE END OF 650-POST-PAYMENT-TO-TRANSACTION.
118200     EXIT.
118300*-----------------------------------------------------------------
118400
118500 720-PRINT-RECEIPT.
118600
118700*        BATCH FLOW - THE CUSTOMER'S COPY GOES OUT TO ITS OWN
118800*        APPEND-ONLY FILE THE SAME WAY THE VIRTUAL JOURNAL DOES,
118900*        SO ONE REGISTER SESSION'S RECEIPTS SIMPLY STACK UP IN
119000*        ORDER.
119100*        RECEIPT-LINE-TEXT IS BUILT AND WRITTEN ONE LINE AT A
119200*        TIME, NOT ASSEMBLED INTO ONE LARGE RECORD - THE SAME
119300*        LINE-AT-A-TIME STYLE THE VIRTUAL JOURNAL USES.
119400
119500     OPEN EXTEND RECEIPT-FILE.
119600
119700     MOVE WS-RECEIPT-RULE-LINE TO RECEIPT-LINE-TEXT.
119800     WRITE RECEIPT-LINE-RECORD.
119900
120000     MOVE WS-TX-ID TO WS-RHL-ID.
120100     MOVE WS-RECEIPT-HEADER-FLAT TO RECEIPT-LINE-TEXT.
120200     WRITE RECEIPT-LINE-RECORD.
120300
120400     IF WS-LINE-ITEM-COUNT > 0
120500        PERFORM 725-PRINT-ONE-RECEIPT-ITEM THRU 725-EXIT
120600            VARYING WS-SCAN-IDX FROM 1 BY 1
120700            UNTIL WS-SCAN-IDX > WS-LINE-ITEM-COUNT
120800     END-IF.
120900
121000     MOVE "SUBTOTAL: " TO WS-RSL-LABEL.
121100     MOVE WS-TX-SUBTOTAL TO WS-RSL-AMOUNT.
121200*     SUBTOTAL PRINTS ON EVERY RECEIPT, DISCOUNTED OR NOT.
121300     MOVE WS-RECEIPT-SUMMARY-FLAT TO RECEIPT-LINE-TEXT.
121400     WRITE RECEIPT-LINE-RECORD.
121500
121600     IF WS-TX-DISCOUNT > 0
121700        MOVE "DISCOUNT: " TO WS-RSL-LABEL
121800        MOVE WS-TX-DISCOUNT TO WS-RSL-AMOUNT
121900*     DISCOUNT ONLY PRINTS WHEN THERE WAS ONE.
122000        MOVE WS-RECEIPT-SUMMARY-FLAT TO RECEIPT-LINE-TEXT
122100        WRITE RECEIPT-LINE-RECORD
122200     END-IF.
122300
122400     MOVE "TAX: " TO WS-RSL-LABEL.
122500     MOVE WS-TX-TAX TO WS-RSL-AMOUNT.
122600     MOVE WS-RECEIPT-SUMMARY-FLAT TO RECEIPT-LINE-TEXT.
122700     WRITE RECEIPT-LINE-RECORD.
122800
122900     MOVE "TOTAL: " TO WS-RSL-LABEL.
123000     MOVE WS-TX-TOTAL TO WS-RSL-AMOUNT.
123100     MOVE WS-RECEIPT-SUMMARY-FLAT TO RECEIPT-LINE-TEXT.
123200     WRITE RECEIPT-LINE-RECORD.
123300*     PAYMENT TYPE PRINTS BETWEEN THE TOTAL AND TENDERED LINES -
123400*     THE SAME ORDER A PAPER RECEIPT FROM THE OLD REGISTER USED.
123500
123600     MOVE WS-TX-PAYMENT-TYPE TO WS-RPL-TYPE.
123700*     TENDERED PRINTS EVEN ON AN EXACT-CASH OR CREDIT SALE.
123800     MOVE WS-RECEIPT-PAYMENT-LINE TO RECEIPT-LINE-TEXT.
123900     WRITE RECEIPT-LINE-RECORD.
124000
124100     MOVE "TENDERED: " TO WS-RSL-LABEL.
124200     MOVE WS-TX-AMOUNT-TENDERED TO WS-RSL-AMOUNT.
124300*     CHANGE ONLY PRINTS WHEN THERE WAS SOME TO GIVE BACK.
124400     MOVE WS-RECEIPT-SUMMARY-FLAT TO RECEIPT-LINE-TEXT.
124500     WRITE RECEIPT-LINE-RECORD.
124600
124700     IF WS-TX-CHANGE-AMOUNT NOT = 0
124800        MOVE "CHANGE: " TO WS-RSL-LABEL
124900        MOVE WS-TX-CHANGE-AMOUNT TO WS-RSL-AMOUNT
125000        MOVE WS-RECEIPT-SUMMARY-FLAT TO RECEIPT-LINE-TEXT
125100        WRITE RECEIPT-LINE-RECORD
125200     END-IF.
125300
125400     MOVE WS-RECEIPT-RULE-LINE TO RECEIPT-LINE-TEXT.
125500     WRITE RECEIPT-LINE-RECORD.
125600
125700     CLOSE RECEIPT-FILE.
125800
125900 720-EXIT.
126000*    MARKS THE END OF 720-PRINT-RECEIPT.
126100     EXIT.
126200*-----------------------------------------------------------------
126300
126400*-----------------------------------------------------------------
126500* THE VARIED-OVER BODY OF 720 ABOVE.  A VOIDED LINE NEVER
126600* APPEARS ON THE CUSTOMER'S RECEIPT AT ALL, NOT EVEN CROSSED
126700* OUT - IT IS AS IF THE ITEM WAS NEVER RUNG UP.
126800* MIRRORS 355 AND 410 ABOVE - THE THIRD PLACE THIS PROGRAM
126900* WALKS THE LINE TABLE SKIPPING VOIDED ENTRIES.
127000*-----------------------------------------------------------------
127100 725-PRINT-ONE-RECEIPT-ITEM.
127200
127300     IF NOT WS-LI-IS-VOIDED (WS-SCAN-IDX)
127400        MOVE WS-LI-NAME (WS-SCAN-IDX) TO WS-RIL-NAME
127500        MOVE WS-LI-QUANTITY (WS-SCAN-IDX) TO WS-RIL-QTY
127600        MOVE WS-LI-TOTAL (WS-SCAN-IDX) TO WS-RIL-TOTAL
127700        MOVE WS-RECEIPT-ITEM-FLAT TO RECEIPT-LINE-TEXT
127800        WRITE RECEIPT-LINE-RECORD
127900     END-IF.
128000
128100 725-EXIT.
128200*    MARKS THE END OF 725-PRINT-ONE-RECEIPT-ITEM.
128300     EXIT.
128400*-----------------------------------------------------------------
128500
128600 700-PERSIST-TRANSACTION.
128700
128800*        INSERT-OR-REPLACE ON THE HEADER, THE SAME WRITE/INVALID
128900*        KEY/REWRITE PATTERN PRICEBOOK-LOADER USES ON PRODUCT-
129000*        FILE, THEN ONE RECORD PER LINE ON TRANSACTION-ITEM-FILE.
129100*     TX-ID THROUGH TX-VOID-REASON AGAIN, THIS TIME OUT OF THE
129200*     WORK AREA AND ONTO THE RECORD ABOUT TO BE WRITTEN - THE
129300*     MIRROR IMAGE OF 525 ABOVE.
129400*        A VOID OR A SUSPEND ALSO ROUTES THROUGH HERE, NOT ONLY
129500*        A COMPLETED SALE - ANY TIME THE HEADER OR ITS LINES
129600*        NEED TO REACH THE MASTER FILES, THIS IS THE PARAGRAPH
129700*        THAT WRITES THEM.
129800
129900     MOVE WS-TX-ID TO TX-ID.
130000     MOVE WS-TX-DATE TO TX-DATE.
130100     MOVE WS-TX-SUBTOTAL TO TX-SUBTOTAL.
130200     MOVE WS-TX-DISCOUNT TO TX-DISCOUNT.
130300     MOVE WS-TX-TAX TO TX-TAX.
130400     MOVE WS-TX-TOTAL TO TX-TOTAL.
130500     MOVE WS-TX-PAYMENT-TYPE TO TX-PAYMENT-TYPE.
130600     MOVE WS-TX-AMOUNT-TENDERED TO TX-AMOUNT-TENDERED.
130700     MOVE WS-TX-CHANGE-AMOUNT TO TX-CHANGE-AMOUNT.
130800     MOVE WS-TX-VOIDED-SW TO TX-VOIDED-SW.
130900     MOVE WS-TX-SUSPENDED-SW TO TX-SUSPENDED-SW.
131000     MOVE WS-TX-RESUMED-SW TO TX-RESUMED-SW.
131100     MOVE WS-TX-COMPLETED-SW TO TX-COMPLETED-SW.
131200     MOVE WS-TX-VOID-REASON TO TX-VOID-REASON.
131300
131400     WRITE TRANSACTION-RECORD
131500         INVALID KEY
131600             REWRITE TRANSACTION-RECORD
131700     END-WRITE.
131800
131900*        A HEADER CAN REACH HERE WITH NO LINES YET IF THIS
132000*        PARAGRAPH IS EVER CALLED BEFORE THE FIRST ADD-ITEM - IT
132100*        IS NOT TODAY, BUT THE GUARD COSTS NOTHING TO KEEP.
132200     IF WS-LINE-ITEM-COUNT > 0
132300        PERFORM 710-PERSIST-ONE-LINE THRU 710-EXIT
132400            VARYING WS-SCAN-IDX FROM 1 BY 1
132500            UNTIL WS-SCAN-IDX > WS-LINE-ITEM-COUNT
132600     END-IF.
132700
132800 700-EXIT.
132900*    MARKS THE END OF 700-PERSIST-TRANSACTION.
133000     EXIT.
133100*-----------------------------------------------------------------
133200
133300*-----------------------------------------------------------------
133400* THE VARIED-OVER BODY OF 700 ABOVE.  SAME WRITE-THEN-REWRITE-
133500* ON-INVALID-KEY PATTERN AS THE HEADER, KEYED THIS TIME BY
133600* TRANSACTION ID PLUS LINE NUMBER SO A RESUMED TRANSACTION
133700* REWRITES ITS OWN LINES RATHER THAN DUPLICATING THEM.
133800* CALLED ONCE PER TABLE ENTRY BY 700 ABOVE, NEVER CALLED
133900* DIRECTLY BY ANY COMMAND-LEVEL PARAGRAPH.
134000*-----------------------------------------------------------------
134100 710-PERSIST-ONE-LINE.
134200
134300*     WS-SCAN-IDX DOUBLES AS THE LINE NUMBER HERE - THE SAME
134400*     SUBSCRIPT THAT WALKS THE TABLE ALSO BECOMES TI-LINE-NO ON
134500*     THE RECORD WRITTEN OUT.
134600     MOVE WS-TX-ID TO TI-TX-ID.
134700*     ONE TRANSACTION-ITEM-RECORD PER TABLE ENTRY, VOIDED LINES
134800*     INCLUDED - A VOIDED LINE STILL HAS TO BE ON THE MASTER FILE
134900*     SO A LATER RESUME OR AUDIT REPORT CAN SEE THAT IT EXISTED
135000*     AND WAS BACKED OUT.
135100     MOVE WS-SCAN-IDX TO TI-LINE-NO.
135200     MOVE WS-LI-UPC (WS-SCAN-IDX) TO TI-UPC.
135300     MOVE WS-LI-NAME (WS-SCAN-IDX) TO TI-NAME.
135400     MOVE WS-LI-PRICE (WS-SCAN-IDX) TO TI-PRICE.
135500     MOVE WS-LI-QUANTITY (WS-SCAN-IDX) TO TI-QUANTITY.
135600     MOVE WS-LI-TOTAL (WS-SCAN-IDX) TO TI-TOTAL.
135700     MOVE WS-LI-VOIDED-SW (WS-SCAN-IDX) TO TI-VOIDED-SW.
135800
135900     WRITE TRANSACTION-ITEM-RECORD
136000         INVALID KEY
136100             REWRITE TRANSACTION-ITEM-RECORD
136200     END-WRITE.
136300
136400 710-EXIT.
136500*    MARKS THE END OF 710-PERSIST-ONE-LINE.
136600     EXIT.
136700*-----------------------------------------------------------------
136800
136900 800-EMIT-JOURNAL-EVENT.
137000
137100*        A TRANSACTION THAT WAS JUST OPENED OR JUST RESUMED GETS
137200*        ITS START BANNER REPLAYED AHEAD OF WHATEVER EVENT
137300*        ACTUALLY TRIGGERED THIS CALL - SEE THE 03/30/2001 ENTRY
137400*        ABOVE.
137500*        CALLED FROM EVERY COMMAND-LEVEL PARAGRAPH THAT WANTS
137600*        SOMETHING ON THE JOURNAL - NO PARAGRAPH CALLS
137700*        VIRTUAL-JOURNAL-WRITER DIRECTLY.
137800
137900     IF NEEDS-START-BANNER
138000        PERFORM 805-EMIT-START-BANNER THRU 805-EXIT
138100        SET NO-START-BANNER-NEEDED TO TRUE
138200     END-IF.
138300
138400     MOVE WS-TX-ID TO JE-TRANSACTION-ID.
138500     CALL "virtual-journal-writer" USING JOURNAL-EVENT-REQUEST
138600*     JE-TRANSACTION-ID IS SET ON EVERY CALL, INCLUDING THE START
138700*     BANNER REPLAYED ABOVE - VIRTUAL-JOURNAL-WRITER SHOULD NEVER
138800*     SEE A ZERO TRANSACTION ID.
138900          JOURNAL-EVENT-RESPONSE.
139000
139100 800-EXIT.
139200*    MARKS THE END OF 800-EMIT-JOURNAL-EVENT.
139300     EXIT.
139400*-----------------------------------------------------------------
139500
139600 805-EMIT-START-BANNER.
139700
139800*        THE CALLER HAS ALREADY LOADED THE EVENT IT REALLY WANTS
139900*        INTO JOURNAL-EVENT-REQUEST - SAVE IT, SEND THE START
140000*        BANNER IN ITS PLACE, THEN PUT IT BACK.
140100*        NEEDS-START-BANNER IS TURNED BACK OFF BY THE CALLER IN
140200*        800 ABOVE, NOT HERE - THIS PARAGRAPH ONLY SENDS THE
140300*        EVENT.
140400
140500*     THE REQUEST AREA IS BLANKED BEFORE THE START EVENT IS
140600*     BUILT SO NO FIELD LEFT OVER FROM THE CALLER'S EVENT BLEEDS
140700*     INTO THE BANNER.
140800     MOVE JOURNAL-EVENT-REQUEST TO WS-JOURNAL-SAVE-AREA.
140900     MOVE SPACES TO JOURNAL-EVENT-REQUEST.
141000     MOVE "START     " TO JE-EVENT-CODE.
141100     MOVE WS-TX-ID TO JE-TRANSACTION-ID.
141200     MOVE WS-TX-DATE TO JE-TIMESTAMP.
141300     CALL "virtual-journal-writer" USING JOURNAL-EVENT-REQUEST
141400          JOURNAL-EVENT-RESPONSE.
141500     MOVE WS-JOURNAL-SAVE-AREA TO JOURNAL-EVENT-REQUEST.
141600
141700 805-EXIT.
141800*    MARKS THE END OF 805-EMIT-START-BANNER.
141900     EXIT.
142000*-----------------------------------------------------------------
142100
142200*-----------------------------------------------------------------
142300* CLOSES OUT THE RUN.  A TRANSACTION LEFT OPEN WHEN THE COMMAND
142400* FILE RUNS OUT - ONE THAT WAS NEITHER PAID, VOIDED, NOR
142500* SUSPENDED - SIMPLY EVAPORATES, THE SAME AS IF THE CASHIER HAD
142600* WALKED AWAY FROM THE OLD REGISTER MID-SALE WITHOUT A SUSPEND
142700* KEY.
142800* THE MIRROR IMAGE OF 100-INITIALIZE-RUN - EVERY FILE OPENED
142900* THERE IS CLOSED HERE, IN THE SAME ORDER THEY WERE OPENED.
143000*-----------------------------------------------------------------
143100 900-FINISH-RUN.
143200
143300     CLOSE REGISTER-COMMAND-FILE.
143400     CLOSE TRANSACTION-FILE.
143500     CLOSE TRANSACTION-ITEM-FILE.
143600
143700*     SAME ONE-LINE COMPLETION MESSAGE STYLE AS THE OTHER FOUR
143800*     REGISTER PROGRAMS - A QUICK VISUAL CHECK ON THE JOB LOG
143900*     THAT THE STEP RAN TO THE END RATHER THAN ABENDING PARTWAY
144000*     THROUGH THE COMMAND FILE.
144100     DISPLAY "REGISTER-TRANSACTION-ENGINE RUN COMPLETE.".
144200
144300 900-EXIT.
144400*    MARKS THE END OF 900-FINISH-RUN.
144500     EXIT.
144600*-----------------------------------------------------------------
