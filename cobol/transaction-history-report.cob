000100*-----------------------------------------------------------------
000200* TRANSACTION-HISTORY-REPORT
000300*-----------------------------------------------------------------
000400* TWO REPORT SECTIONS OFF THE ONE SORT PASS OVER TRANSACTION-FILE,
000500* NEWEST TRANSACTION FIRST (DESCENDING TX-ID, WHICH IS HANDED OUT
000600* SEQUENTIALLY SO IT DOUBLES AS A TIME ORDER): FIRST, TRANSACTIONS
000700* STILL SITTING SUSPENDED AND AVAILABLE FOR RESUME; SECOND, THE
000800* FULL HISTORY LISTING, EACH ROW'S STATUS DERIVED VOIDED OVER
000900* SUSPENDED OVER COMPLETED OVER IN PROGRESS.  MODELED ON THE OLD
001000* DEDUCTIBLES-REPORT'S SORT/WORK-FILE/PRINTER-FILE SHAPE.
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. transaction-history-report.
001400 AUTHOR. D. L. KRAUSE.
001500 INSTALLATION. RETAIL SYSTEMS - FRONT END REGISTER PROJECT.
001600 DATE-WRITTEN. 10/09/1989.
001700 DATE-COMPILED.
001800 SECURITY. RUN FROM THE OVERNIGHT BATCH STREAM.  UPSI-0/1 ARE SET
001900     BY THE JCL STEP THAT INVOKES THIS PROGRAM - THERE IS NO
002000     OPERATOR CONSOLE TO PROMPT.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 03/30/2001 DLK  REG-063  ORIGINAL PROGRAM.  WRITTEN ALONGSIDE
002500*                 THE SUSPEND/RESUME WORK IN REGISTER-TRANSACTION-
002600*                 ENGINE - LOSS PREVENTION WANTED A WAY TO SEE
002700*                 WHAT WAS SITTING SUSPENDED OVERNIGHT.
002800* 08/30/2001 TMH  AP-5502  ADDED THE FULL TRANSACTION HISTORY
002900*                 SECTION BELOW THE SUSPENDED LISTING SO ONE STEP
003000*                 COVERS BOTH REPORTS.
003100* 09/02/2004 TMH  REG-140  UPSI-0/UPSI-1 LET THE NIGHT OPERATOR
003200*                 EXCLUDE VOIDED AND/OR STILL-SUSPENDED ROWS FROM
003300*                 THE HISTORY SECTION WITHOUT A SEPARATE JCL STEP.
003400*-----------------------------------------------------------------
003500*    THIS PROGRAM IS READ-ONLY AGAINST TRANSACTION-FILE - IT SORTS
003600*    A COPY OF THE DAY'S TRANSACTIONS OUT TO WORK-FILE AND NEVER
003700*    OPENS TRANSACTION-FILE FOR ANYTHING BUT THE USING PHASE OF
003800*    THE SORT VERB BELOW.  NOTHING IN THE SOURCE FILE IS EVER
003900*    CHANGED BY A NIGHTLY RUN OF THIS REPORT.
004000*-----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200     CONFIGURATION SECTION.
004300     SPECIAL-NAMES.
004400         C01 IS TOP-OF-FORM
004500         UPSI-0 ON STATUS IS WS-EXCLUDE-VOIDED
004600                OFF STATUS IS WS-INCLUDE-VOIDED
004700         UPSI-1 ON STATUS IS WS-EXCLUDE-SUSPENDED
004800                OFF STATUS IS WS-INCLUDE-SUSPENDED.
004900     INPUT-OUTPUT SECTION.
005000     FILE-CONTROL.
005100
005200*    TRANSACTION-FILE'S SELECT AND KEY COME FROM THE SAME
005300*    COPYBOOK THE REGISTER ENGINE USES - THIS REPORT NEVER
005400*    DEFINES ITS OWN VIEW OF HOW THE FILE IS ORGANIZED.
005500         COPY "SLTRAN.CBL".
005600
005700*    PRINTER-FILE IS THE FINISHED REPORT, SPOOLED TO A FIXED
005800*    LOGICAL NAME FOR THE OVERNIGHT PRINT STEP TO PICK UP.
005900         SELECT PRINTER-FILE
006000                ASSIGN TO "TXHIST.PRN"
006100                ORGANIZATION IS LINE SEQUENTIAL.
006200
006300*    WORK-FILE HOLDS THE SORTED COPY OF THE DAY'S TRANSACTIONS -
006400*    BOTH REPORT SECTIONS BELOW READ IT FROM THE TOP, ONE AFTER
006500*    THE OTHER, RATHER THAN SORTING TWICE.
006600         SELECT WORK-FILE
006700                ASSIGN TO "TXHIST.WRK"
006800                ORGANIZATION IS SEQUENTIAL.
006900
007000*    SORT-FILE IS THE SCRATCH FILE THE SORT VERB OWNS FOR ITS OWN
007100*    INTERMEDIATE PASSES - THIS PROGRAM NEVER OPENS IT DIRECTLY.
007200         SELECT SORT-FILE
007300                ASSIGN TO "TXHIST.SRT".
007400
007500 DATA DIVISION.
007600     FILE SECTION.
007700
007800         COPY "FDTRAN.CBL".
007900
008000     FD  PRINTER-FILE
008100         LABEL RECORDS ARE OMITTED.
008200     01  PRINTER-RECORD              PIC X(80).
008300
008400*    PRINTER-RECORD IS A FLAT 80-BYTE LINE - EVERY GROUP MOVED
008500*    INTO IT (TITLES, HEADINGS, DETAIL LINES) IS PADDED OR CUT TO
008600*    THE SAME WIDTH SO THE PRINT SPOOL NEVER SEES A SHORT RECORD.
008700
008800     FD  WORK-FILE
008900         LABEL RECORDS ARE STANDARD.
009000*-----------------------------------------------------------------
009100* WORK-RECORD MIRRORS TRANSACTION-RECORD FIELD FOR FIELD, BYTE FOR
009200* BYTE.  SORT ... USING/GIVING MOVES THE WHOLE RECORD ACROSS BY
009300* POSITION, NOT BY NAME - IF THIS LAYOUT EVER DRIFTS FROM FDTRAN,
009400* THE SWITCH BYTES BELOW STOP LINING UP WITH THE RIGHT COLUMNS.
009500*-----------------------------------------------------------------
009600     01  WORK-RECORD.
009700         05  WORK-ID                 PIC 9(09).
009800         05  WORK-DATE               PIC X(19).
009900         05  WORK-SUBTOTAL           PIC S9(7)V99.
010000         05  WORK-DISCOUNT           PIC S9(7)V99.
010100         05  WORK-TAX                PIC S9(7)V99.
010200         05  WORK-TOTAL              PIC S9(7)V99.
010300         05  WORK-PAYMENT-TYPE       PIC X(20).
010400         05  WORK-AMOUNT-TENDERED    PIC S9(7)V99.
010500         05  WORK-CHANGE-AMOUNT      PIC S9(7)V99.
010600         05  WORK-STATUS-SWITCHES.
010700             10  WORK-VOIDED-SW      PIC 9(01).
010800             10  WORK-SUSPENDED-SW   PIC 9(01).
010900             10  WORK-RESUMED-SW     PIC 9(01).
011000             10  WORK-COMPLETED-SW   PIC 9(01).
011100         05  WORK-VOID-REASON        PIC X(80).
011200         05  FILLER                  PIC X(20).
011300
011400*    WORK-RESUMED-SW RIDES ALONG IN THE COPY BUT IS NEVER TESTED
011500*    BY THIS PROGRAM - A RESUMED SALE'S FINAL STATE IS FULLY
011600*    DESCRIBED BY WHETHER WORK-COMPLETED-SW ENDED UP ON, SO
011700*    240-DERIVE-HISTORY-STATUS NEVER LOOKS AT THE RESUMED BYTE.
011800
011900*-----------------------------------------------------------------
012000* SAME BROKEN-OUT-DATE IDEA AS FDTRAN.CBL'S TRANSACTION-DATE-VIEW,
012100* CARRIED THROUGH THE WORK FILE IN CASE THIS REPORT IS EVER SPLIT
012200* BY YEAR THE WAY THE OLD BILLS REPORT WAS.  NOT REFERENCED BY
012300* ANY PARAGRAPH TODAY - KEPT IN STEP WITH FDTRAN SO IT IS READY
012400* THE DAY SOMEONE ASKS FOR A YEAR OR MONTH BREAK ON THIS REPORT.
012500*-----------------------------------------------------------------
012600     01  WORK-DATE-VIEW REDEFINES WORK-RECORD.
012700         05  FILLER                  PIC X(09).
012800         05  WORK-DATE-CCYY          PIC 9(04).
012900         05  FILLER                  PIC X(01).
013000         05  WORK-DATE-MM            PIC 9(02).
013100         05  FILLER                  PIC X(01).
013200         05  WORK-DATE-DD            PIC 9(02).
013300         05  FILLER                  PIC X(01).
013400         05  WORK-DATE-HH            PIC 9(02).
013500         05  FILLER                  PIC X(01).
013600         05  WORK-DATE-MIN           PIC 9(02).
013700         05  FILLER                  PIC X(01).
013800         05  WORK-DATE-SS            PIC 9(02).
013900         05  FILLER                  PIC X(178).
014000
014100*-----------------------------------------------------------------
014200* SORT-RECORD IS THE SAME MIRROR OF TRANSACTION-RECORD, ONE MORE
014300* TIME - THE SD RECORD IS WHAT THE SORT VERB ACTUALLY MOVES THE
014400* TRANSACTION-FILE ROWS THROUGH ON THEIR WAY TO WORK-FILE.  THREE
014500* COPIES OF THE SAME LAYOUT (FDTRAN, SORT-RECORD, WORK-RECORD)
014600* SOUNDS LIKE DUPLICATION, BUT EACH ONE BELONGS TO A DIFFERENT
014700* FILE AND THE SORT/MERGE VERBS IN THIS COMPILER REQUIRE THEIR
014800* OWN SD AND FD DESCRIPTIONS - THERE IS NO SHARED-COPYBOOK
014900* SHORTCUT FOR AN SD RECORD THE WAY THERE IS FOR AN FD.
015000*-----------------------------------------------------------------
015100     SD  SORT-FILE.
015200
015300*    SORT-FILE IS DESCRIBED WITH AN SD ENTRY RATHER THAN AN FD -
015400*    THE SORT VERB OWNS ITS PHYSICAL RECORD FORMAT AND BLOCKING,
015500*    THIS PROGRAM ONLY EVER SEES SORT-RECORD THROUGH THE SORT
015600*    STATEMENT'S OWN INTERNAL RELEASE/RETURN LOGIC.
015700     01  SORT-RECORD.
015800         05  SORT-ID                 PIC 9(09).
015900         05  SORT-DATE               PIC X(19).
016000         05  SORT-SUBTOTAL           PIC S9(7)V99.
016100         05  SORT-DISCOUNT           PIC S9(7)V99.
016200         05  SORT-TAX                PIC S9(7)V99.
016300         05  SORT-TOTAL              PIC S9(7)V99.
016400         05  SORT-PAYMENT-TYPE       PIC X(20).
016500         05  SORT-AMOUNT-TENDERED    PIC S9(7)V99.
016600         05  SORT-CHANGE-AMOUNT      PIC S9(7)V99.
016700         05  SORT-STATUS-SWITCHES.
016800             10  SORT-VOIDED-SW      PIC 9(01).
016900             10  SORT-SUSPENDED-SW   PIC 9(01).
017000             10  SORT-RESUMED-SW     PIC 9(01).
017100             10  SORT-COMPLETED-SW   PIC 9(01).
017200         05  SORT-VOID-REASON        PIC X(80).
017300
017400*    SORT-VOID-REASON IS CARRIED THROUGH THE SORT PURELY SO IT
017500*    SURVIVES INTO WORK-RECORD - NO PARAGRAPH IN THIS PROGRAM
017600*    EVER PRINTS A VOID REASON, THAT BELONGS TO A DIFFERENT
017700*    REPORT ENTIRELY.
017800         05  FILLER                  PIC X(20).
017900
018000*    SAME DATE BREAKOUT AS WORK-DATE-VIEW ABOVE, KEPT ON THE SORT
018100*    RECORD FOR THE SAME REASON - NOT USED TODAY, READY IF A
018200*    FUTURE SORT KEY EVER NEEDS TO ORDER BY YEAR OR MONTH.
018300     01  SORT-DATE-VIEW REDEFINES SORT-RECORD.
018400
018500*    KEPT IN LOCKSTEP WITH WORK-DATE-VIEW ABOVE - IF ONE OF THE
018600*    TWO EVER CHANGES WITHOUT THE OTHER, A FUTURE DATE-BASED SORT
018700*    KEY WOULD BEHAVE DIFFERENTLY DEPENDING ON WHICH FILE IT WAS
018800*    APPLIED TO, WHICH WOULD BE A HARD BUG TO SPOT.
018900         05  FILLER                  PIC X(09).
019000         05  SORT-DATE-CCYY          PIC 9(04).
019100         05  FILLER                  PIC X(01).
019200         05  SORT-DATE-MM            PIC 9(02).
019300         05  FILLER                  PIC X(01).
019400         05  SORT-DATE-DD            PIC 9(02).
019500         05  FILLER                  PIC X(01).
019600         05  SORT-DATE-HH            PIC 9(02).
019700         05  FILLER                  PIC X(01).
019800         05  SORT-DATE-MIN           PIC 9(02).
019900         05  FILLER                  PIC X(01).
020000         05  SORT-DATE-SS            PIC 9(02).
020100         05  FILLER                  PIC X(178).
020200
020300
020400     WORKING-STORAGE SECTION.
020500
020600*-----------------------------------------------------------------
020700* SUSPENDED-LISTING SECTION HEADINGS AND DETAIL LINE - THE FIRST
020800* OF THE TWO REPORT SECTIONS PRINTED, SO LOSS PREVENTION SEES
020900* THE RESUME CANDIDATES BEFORE THE LONGER FULL-HISTORY LISTING.
021000*-----------------------------------------------------------------
021100     01  SUSPENDED-TITLE.
021200         05  FILLER                  PIC X(20) VALUE SPACES.
021300         05  FILLER                  PIC X(40)
021400                 VALUE "SUSPENDED TRANSACTIONS - AVAILABLE FOR".
021500         05  FILLER                  PIC X(20) VALUE " RESUME".
021600
021700     01  SUSPENDED-HEADING.
021800         05  FILLER                  PIC X(12) VALUE "TX-ID".
021900         05  FILLER                  PIC X(22) VALUE "DATE/TIME".
022000         05  FILLER                  PIC X(15) VALUE "TOTAL".
022100         05  FILLER              PIC X(20) VALUE "PAYMENT TYPE".
022200         05  FILLER                  PIC X(11) VALUE SPACES.
022300
022400     01  SUSPENDED-DETAIL.
022500
022600*    NOTE THIS DETAIL LINE HAS NO STATUS COLUMN THE WAY HISTORY-
022700*    DETAIL DOES - EVERY ROW ON THE SUSPENDED LISTING IS BY
022800*    DEFINITION SUSPENDED, SO THE STATUS WOULD BE THE SAME WORD
022900*    ON EVERY LINE AND ADDS NOTHING WORTH A COLUMN.
023000         05  SD-ID                   PIC ZZZZZZZZ9.
023100         05  FILLER                  PIC X(3) VALUE SPACES.
023200         05  SD-DATE                 PIC X(19).
023300         05  FILLER                  PIC X(3) VALUE SPACES.
023400         05  SD-TOTAL                PIC ZZZ,ZZ9.99-.
023500         05  FILLER                  PIC X(3) VALUE SPACES.
023600         05  SD-PAYMENT-TYPE         PIC X(20).
023700
023800*    FLAT VIEW USED WHEN THE SUSPENDED LINE IS SPOOLED TO THE
023900*    HOLD FILE AS ONE STRING - SEE 120-PRINT-ONE-SUSPENDED-ROW.
024000     01  SUSPENDED-DETAIL-FLAT REDEFINES SUSPENDED-DETAIL
024100*    68 BYTES MATCHES SUSPENDED-DETAIL'S TOTAL WIDTH EXACTLY -
024200*    9 (SD-ID) + 3 + 19 (SD-DATE) + 3 + 11 (SD-TOTAL) + 3 + 20
024300*    (SD-PAYMENT-TYPE) ADDS UP TO THE SAME 68 BYTES.
024400                                 PIC X(68).
024500
024600*-----------------------------------------------------------------
024700* HISTORY SECTION HEADINGS AND DETAIL LINE - THE SECOND, LONGER
024800* SECTION, ONE ROW PER TRANSACTION ON FILE REGARDLESS OF STATUS
024900* UNLESS AN OPERATOR UPSI SWITCH EXCLUDES IT.
025000*-----------------------------------------------------------------
025100     01  HISTORY-TITLE.
025200         05  FILLER                  PIC X(25) VALUE SPACES.
025300         05  FILLER                  PIC X(30)
025400                 VALUE "TRANSACTION HISTORY REPORT".
025500
025600     01  HISTORY-HEADING-1.
025700         05  FILLER                  PIC X(10) VALUE "TX-ID".
025800         05  FILLER                  PIC X(20) VALUE "DATE/TIME".
025900         05  FILLER                  PIC X(09) VALUE "SUBTOTAL".
026000         05  FILLER                  PIC X(09) VALUE "TAX".
026100         05  FILLER                  PIC X(09) VALUE "TOTAL".
026200         05  FILLER                  PIC X(11) VALUE "PAY TYPE".
026300         05  FILLER                  PIC X(11) VALUE "STATUS".
026400
026500*    DASHED RULE PRINTED UNDER THE COLUMN HEADINGS - REPRINTED
026600*    AT EVERY PAGE BREAK ALONG WITH THE HEADINGS THEMSELVES SO A
026700*    LOOSE PAGE PULLED OUT OF THE STACK STILL READS AS A REPORT
026800*    PAGE, NOT A BARE LIST OF NUMBERS.
026900     01  HISTORY-HEADING-2.
027000         05  FILLER                  PIC X(79) VALUE ALL "-".
027100         05  FILLER                  PIC X(01) VALUE SPACES.
027200
027300     01  HISTORY-DETAIL.
027400         05  HD-ID                   PIC ZZZZZZZZ9.
027500         05  FILLER                  PIC X(1) VALUE SPACES.
027600         05  HD-DATE                 PIC X(19).
027700         05  FILLER                  PIC X(1) VALUE SPACES.
027800         05  HD-SUBTOTAL             PIC ZZZ9.99-.
027900         05  FILLER                  PIC X(1) VALUE SPACES.
028000         05  HD-TAX                  PIC ZZZ9.99-.
028100         05  FILLER                  PIC X(1) VALUE SPACES.
028200         05  HD-TOTAL                PIC ZZZ9.99-.
028300         05  FILLER                  PIC X(1) VALUE SPACES.
028400         05  HD-PAYMENT-TYPE         PIC X(10).
028500         05  FILLER                  PIC X(1) VALUE SPACES.
028600         05  HD-STATUS               PIC X(11).
028700
028800*    HD-STATUS AT 11 BYTES IS SIZED FOR "IN PROGRESS", THE LONGEST
028900*    OF THE FOUR WORDS 240-DERIVE-HISTORY-STATUS CAN MOVE IN -
029000*    THE OTHER THREE (VOIDED, SUSPENDED, COMPLETED) ALL FIT WITH
029100*    ROOM TO SPARE.
029200
029300*-----------------------------------------------------------------
029400* SWITCHES AND COUNTERS - W-PRINTED-LINES DRIVES THE PAGE-FULL
029500* CONDITION BELOW, SET TO A 30-LINE PAGE THE SAME AS THE OLD
029600* DEDUCTIBLES-REPORT USED FOR ITS OWN PRINTER FILE.
029700*-----------------------------------------------------------------
029800     01  W-END-OF-FILE               PIC X VALUE "N".
029900         88  END-OF-FILE                     VALUE "Y".
030000
030100*    ONE END-OF-FILE SWITCH SERVES BOTH READ PARAGRAPHS (110-
030200*    AND 220-) SINCE THE TWO PASSES OVER WORK-FILE NEVER OVERLAP -
030300*    EACH SECTION OPENS, READS TO END, AND CLOSES BEFORE THE OTHER
030400*    SECTION EVER OPENS THE FILE AGAIN.
030500
030600     01  W-PRINTED-LINES             PIC 99.
030700         88  PAGE-FULL                       VALUE 30 THRU 99.
030800
030900*    30 LINES A PAGE MATCHES THE OLD DEDUCTIBLES-REPORT'S PAGE
031000*    DEPTH - BOTH RUN AGAINST THE SAME PRE-PRINTED CONTINUOUS-FORM
031100*    STOCK IN THE COMPUTER ROOM, SO THE PAGE BREAK HAS TO LINE UP.
031200
031300*    BOTH COUNTS ARE DISPLAYED NOWHERE TODAY EXCEPT INDIRECTLY -
031400*    W-SUSPENDED-COUNT AND W-HISTORY-COUNT ONLY DRIVE THE "NONE
031500*    FOUND" FALLBACK LINES BELOW, BUT ARE KEPT AS COMP COUNTERS
031600*    RATHER THAN SWITCHES SINCE A FUTURE CHANGE MAY WANT THE
031700*    ACTUAL COUNT DISPLAYED ON A TRAILER LINE.
031800     01  W-REPORT-COUNTERS.
031900
032000*    BOTH COUNTERS ARE COMP RATHER THAN DISPLAY SINCE THEY ARE
032100*    PURE ARITHMETIC WORK FIELDS NEVER MOVED TO A PRINT LINE -
032200*    THE SAME RULE OF THUMB THIS SHOP APPLIES TO EVERY COUNTER,
032300*    SUBSCRIPT AND ACCUMULATOR THAT NEVER APPEARS ON A REPORT.
032400         05  W-SUSPENDED-COUNT       PIC 9(04) COMP VALUE 0.
032500         05  W-HISTORY-COUNT         PIC 9(04) COMP VALUE 0.
032600         05  FILLER                 PIC X(10).
032700
032800*    KEEPING THE TWO COUNTS TOGETHER UNDER ONE GROUP ITEM IS THIS
032900*    SHOP'S USUAL HABIT FOR RELATED COMP COUNTERS - SEE THE SAME
033000*    PATTERN IN THE REGISTER ENGINE'S OWN COUNTER GROUPS.
033100
033200*-----------------------------------------------------------------
033300 PROCEDURE DIVISION.
033400
033500*-----------------------------------------------------------------
033600* 000-MAIN-CONTROL - ONE SORT, THEN THE TWO REPORT SECTIONS IN
033700* FIXED ORDER AGAINST THE SAME SORTED WORK FILE.  THE SORT RUNS
033800* ONCE FOR BOTH SECTIONS RATHER THAN ONCE PER SECTION, SINCE
033900* BOTH WANT THE SAME NEWEST-FIRST ORDER AND SORTING
034000* TRANSACTION-FILE TWICE WOULD DOUBLE THE I-O FOR NO BENEFIT.
034100*-----------------------------------------------------------------
034200 000-MAIN-CONTROL.
034300
034400*    THIS SHOP RUNS ONE PROGRAM PER JCL STEP - 000-MAIN-CONTROL
034500*    IS BOTH THE FIRST PARAGRAPH EXECUTED AND THE ONLY ONE THE
034600*    PROGRAM'S TWO REPORT SECTIONS ARE PERFORMED FROM.
034700
034800*    DESCENDING BY TX-ID PUTS THE NEWEST TRANSACTION FIRST SINCE
034900*    IDS ARE HANDED OUT SEQUENTIALLY BY THE REGISTER ENGINE - A
035000*    HIGHER ID ALWAYS MEANS A LATER TRANSACTION.
035100     SORT SORT-FILE
035200         ON DESCENDING KEY SORT-ID
035300         USING TRANSACTION-FILE
035400         GIVING WORK-FILE.
035500
035600*    SORT ... USING ... GIVING IS A ONE-STATEMENT SORT - NO INPUT
035700*    OR OUTPUT PROCEDURE NEEDED SINCE NEITHER SIDE FILTERS OR
035800*    TRANSFORMS A RECORD, THEY ONLY REORDER THEM.
035900
036000     OPEN OUTPUT PRINTER-FILE.
036100*    OUTPUT, NOT EXTEND - EACH NIGHTLY RUN STARTS ITS OWN FRESH
036200*    COPY OF TXHIST.PRN RATHER THAN APPENDING TO YESTERDAY'S.
036300
036400*    ONE PRINTER-FILE OPEN COVERS BOTH SECTIONS BELOW - THE
036500*    SUSPENDED LISTING AND THE HISTORY LISTING PRINT TO THE SAME
036600*    SPOOL FILE, ONE AFTER THE OTHER, NOT TWO SEPARATE STEPS.
036700
036800     PERFORM 100-PRINT-SUSPENDED-SECTION THRU 100-EXIT.
036900
037000*    THE EXPLICIT THRU RANGE IS THIS SHOP'S CONVENTION FOR
037100*    PERFORMING A WHOLE NAMED SECTION OF LOGIC RATHER THAN A
037200*    SINGLE PARAGRAPH - THE -EXIT PARAGRAPH AT THE BOTTOM OF EACH
037300*    SECTION MARKS WHERE THE RANGE ENDS.
037400     PERFORM 200-PRINT-HISTORY-SECTION THRU 200-EXIT.
037500
037600     CLOSE PRINTER-FILE.
037700
037800*    ONE CLOSE FOR THE ONE OPEN AT THE TOP OF THIS PARAGRAPH -
037900*    BOTH REPORT SECTIONS SHARE THE SAME OPEN PRINTER-FILE HANDLE
038000*    THE WHOLE RUN THROUGH.
038100
038200     EXIT PROGRAM.
038300
038400     STOP RUN.
038500
038600*    EXIT PROGRAM IS A HOLDOVER FROM WHEN THIS RAN AS A CALLED
038700*    SUBPROGRAM UNDER AN EARLIER DRIVER - LEFT IN PLACE SINCE STOP
038800*    RUN IMMEDIATELY BELOW MAKES IT HARMLESS WHEN RUN STANDALONE.
038900
039000 000-EXIT.
039100*    MARKS THE END OF THE 000-MAIN-CONTROL RANGE - NOTHING ELSE.
039200     EXIT.
039300*-----------------------------------------------------------------
039400
039500*-----------------------------------------------------------------
039600* 100-PRINT-SUSPENDED-SECTION - TRANSACTION LIFECYCLE - "LIST
039700* SUSPENDED TRANSACTIONS".  MOST RECENT FIRST, ONLY ROWS
039800* CURRENTLY SUSPENDED AND NEITHER COMPLETED NOR VOIDED - THE
039900* RESUME CANDIDATES.  WORK-FILE IS OPENED AND CLOSED WITHIN THIS
040000* PARAGRAPH RATHER THAN LEFT OPEN FOR BOTH SECTIONS, SINCE
040100* 200-PRINT-HISTORY-SECTION NEEDS TO START ITS OWN READ FROM THE
040200* TOP OF THE SAME FILE.
040300*-----------------------------------------------------------------
040400 100-PRINT-SUSPENDED-SECTION.
040500
040600*    NOTHING IN THIS PARAGRAPH TOUCHES TRANSACTION-FILE DIRECTLY -
040700*    IT WORKS ENTIRELY OFF THE SORTED COPY IN WORK-FILE PRODUCED
040800*    BY 000-MAIN-CONTROL'S SORT STATEMENT.
040900
041000     OPEN INPUT WORK-FILE.
041100     MOVE "N" TO W-END-OF-FILE.
041200
041300*    RESET TO "N" AT THE TOP OF EVERY OPEN, SINCE THIS PROGRAM
041400*    NEVER RELIES ON WORKING-STORAGE'S INITIAL VALUE CLAUSE ONCE
041500*    A SECOND PASS OVER A FILE IS POSSIBLE IN THE SAME RUN.
041600     MOVE 0 TO W-SUSPENDED-COUNT.
041700
041800*    W-END-OF-FILE AND W-SUSPENDED-COUNT ARE RESET HERE, RATHER
041900*    IN WORKING-STORAGE VALUE CLAUSES SINCE 200-PRINT-HISTORY-
042000*    SECTION REOPENS WORK-FILE LATER IN THE RUN AND NEEDS THE SAME
042100*    SWITCH BACK AT ITS STARTING STATE.
042200
042300     MOVE SPACES TO PRINTER-RECORD.
042400
042500*    A BLANK RECORD WRITTEN BEFORE ADVANCING TOP-OF-FORM IS HOW
042600*    THIS PROGRAM THROWS A FRESH PAGE - THE CONTENT OF THE BLANK
042700*    RECORD ITSELF NEVER APPEARS, ONLY THE CARRIAGE CONTROL DOES.
042800     WRITE PRINTER-RECORD BEFORE ADVANCING TOP-OF-FORM.
042900     MOVE SUSPENDED-TITLE TO PRINTER-RECORD.
043000     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
043100     MOVE SUSPENDED-HEADING TO PRINTER-RECORD.
043200     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
043300
043400*    THE BLANK-RECORD WRITE BEFORE ADVANCING TOP-OF-FORM IS WHAT
043500*    ACTUALLY THROWS THE PAGE ON THE LINE PRINTER - TOP-OF-FORM
043600*    IS WIRED TO CHANNEL 1 (C01) IN SPECIAL-NAMES ABOVE.
043700
043800     PERFORM 110-READ-WORK-NEXT-RECORD.
043900
044000*    PRIME THE READ BEFORE THE PERFORM ... UNTIL LOOP BELOW -
044100*    THE STANDARD READ-AHEAD PATTERN THIS SHOP USES FOR EVERY
044200*    SEQUENTIAL PASS, SO THE LOOP TEST SEES A REAL RECORD (OR
044300*    END-OF-FILE) ON ITS VERY FIRST ITERATION.
044400     PERFORM 120-PRINT-ONE-SUSPENDED-ROW
044500         UNTIL END-OF-FILE.
044600
044700*    A NIGHT WITH NO SUSPENDED TRANSACTIONS AT ALL STILL PRINTS
044800*    A SECTION - AN EMPTY REPORT PAGE WOULD LOOK LIKE THE JOB
044900*    FAILED RATHER THAN LIKE GOOD NEWS FOR LOSS PREVENTION.
045000     IF W-SUSPENDED-COUNT = 0
045100
045200*    TESTED AFTER THE READ LOOP HAS ALREADY RUN TO END-OF-FILE -
045300*    THERE IS NO WAY TO KNOW IN ADVANCE WHETHER ANY ROW WILL
045400*    QUALIFY WITHOUT FIRST READING THE WHOLE FILE.
045500         MOVE "  (NONE SUSPENDED)" TO PRINTER-RECORD
045600         WRITE PRINTER-RECORD BEFORE ADVANCING 1
045700     END-IF.
045800
045900*    A QUIET NIGHT WITH NOTHING SUSPENDED IS THE COMMON CASE, NOT
046000*    THE EXCEPTION - THIS FALLBACK LINE IS WHAT MOST NIGHTS' OWN
046100*    REPORTS ACTUALLY SHOW UNDER THE HEADING.
046200
046300     CLOSE WORK-FILE.
046400
046500*    CLOSED HERE RATHER THAN LEFT OPEN FOR 200-PRINT-HISTORY-
046600*    SECTION TO REUSE - THAT SECTION NEEDS TO START ITS OWN
046700*    READ FROM RECORD ONE, WHICH MEANS ITS OWN OPEN.
046800
046900 100-EXIT.
047000*    MARKS THE END OF THE SUSPENDED-SECTION PERFORM RANGE.
047100     EXIT.
047200*-----------------------------------------------------------------
047300
047400*    110-READ-WORK-NEXT-RECORD - SHARED READ PARAGRAPH FOR THE
047500*    SUSPENDED SECTION'S PASS OVER WORK-FILE.
047600 110-READ-WORK-NEXT-RECORD.
047700
047800*    THIS READ HAS NO INVALID KEY OR FILE-STATUS CHECK BEYOND AT
047900*    END - WORK-FILE IS A FRESH SORT OUTPUT FROM THIS SAME RUN,
048000*    SO THERE IS NO PRIOR-RUN GARBAGE TO GUARD AGAINST.
048100
048200     READ WORK-FILE
048300
048400*    AT END SETS THE SWITCH RATHER THAN FALLING THROUGH - THE
048500*    LOOP ABOVE TESTS END-OF-FILE, NOT THE FILE STATUS KEY,
048600*    SINCE THIS PROGRAM HAS NO NEED TO DISTINGUISH A GENUINE
048700*    END-OF-FILE FROM ANY OTHER I-O CONDITION.
048800         AT END MOVE "Y" TO W-END-OF-FILE
048900     END-READ.
049000
049100 110-EXIT.
049200*    MARKS THE END OF THE SHARED READ PARAGRAPH'S RANGE.
049300     EXIT.
049400*-----------------------------------------------------------------
049500
049600*-----------------------------------------------------------------
049700* 120-PRINT-ONE-SUSPENDED-ROW - THE THREE-WAY TEST BELOW IS THE
049800* EXACT DEFINITION OF "AVAILABLE FOR RESUME" - SUSPENDED, NOT
049900* VOIDED (A VOIDED SUSPENDED SALE CANNOT BE RESUMED), AND NOT
050000* COMPLETED (A RESUMED-THEN-FINISHED SALE IS NO LONGER WAITING).
050100*-----------------------------------------------------------------
050200 120-PRINT-ONE-SUSPENDED-ROW.
050300
050400*    THIS PARAGRAPH IS PERFORMED ONCE PER RECORD ON WORK-FILE,
050500*    NOT ONCE PER SUSPENDED RECORD - THE FILTER IF STATEMENT
050600*    BELOW IS WHAT MAKES MOST CALLS INTO THIS PARAGRAPH A NO-OP.
050700
050800     IF WORK-SUSPENDED-SW = 1
050900         AND WORK-VOIDED-SW = 0
051000         AND WORK-COMPLETED-SW = 0
051100         MOVE WORK-ID TO SD-ID
051200*    ZZZZZZZZ9 SUPPRESSES LEADING ZEROS ON THE TRANSACTION ID SO
051300*    A SMALL ID NUMBER PRINTS AS "1" INSTEAD OF "000000001".
051400         MOVE WORK-DATE TO SD-DATE
051500         MOVE WORK-TOTAL TO SD-TOTAL
051600         MOVE WORK-PAYMENT-TYPE TO SD-PAYMENT-TYPE
051700         MOVE SUSPENDED-DETAIL TO PRINTER-RECORD
051800
051900*    SAME WHOLE-GROUP MOVE APPROACH AS THE HISTORY DETAIL LINE -
052000*    SUSPENDED-DETAIL-FLAT EXISTS PURELY AS A REDEFINES FOR ANY
052100*    FUTURE CALLER THAT WANTS THIS ROW AS ONE FLAT STRING.
052200         WRITE PRINTER-RECORD BEFORE ADVANCING 1
052300         ADD 1 TO W-SUSPENDED-COUNT
052400     END-IF.
052500
052600*    ONLY TX-ID, DATE, TOTAL AND PAYMENT TYPE PRINT HERE - A
052700*    CASHIER RESUMING THE SALE DOES NOT NEED LINE-ITEM DETAIL,
052800*    ONLY ENOUGH TO FIND THE RIGHT TICKET AT THE REGISTER.
052900
053000     PERFORM 110-READ-WORK-NEXT-RECORD.
053100
053200 120-EXIT.
053300*    MARKS THE END OF THE PER-ROW PRINT PARAGRAPH'S RANGE.
053400     EXIT.
053500*-----------------------------------------------------------------
053600
053700*-----------------------------------------------------------------
053800* 200-PRINT-HISTORY-SECTION - BATCH FLOW - TRANSACTION HISTORY
053900* REPORT.  UPSI-0 EXCLUDES VOIDED ROWS, UPSI-1 EXCLUDES ROWS
054000* CURRENTLY SUSPENDED (AND NOT COMPLETED) - EACH INDEPENDENT OF
054100* THE OTHER, SO AN OPERATOR CAN EXCLUDE EITHER, BOTH, OR NEITHER
054200* WITHOUT A SEPARATE JCL STEP FOR EVERY COMBINATION.  A RESUMED-
054300* THEN-COMPLETED TRANSACTION SHOWS COMPLETED, NOT SUSPENDED,
054400* SINCE RESUME CLEARS THE SUSPENDED SWITCH - SEE
054500* 240-DERIVE-HISTORY-STATUS.
054600*-----------------------------------------------------------------
054700 200-PRINT-HISTORY-SECTION.
054800
054900*    THIS SECTION REOPENS WORK-FILE FROM SCRATCH RATHER THAN
055000*    CONTINUING WHERE 100-PRINT-SUSPENDED-SECTION LEFT OFF, SINCE
055100*    THE HISTORY LISTING NEEDS EVERY ROW, NOT JUST THE SUSPENDED
055200*    ONES THE FIRST SECTION STOPPED ON.
055300
055400     OPEN INPUT WORK-FILE.
055500
055600*    OPENED INPUT ONLY - THIS SECTION NEVER WRITES BACK TO
055700*    WORK-FILE, IT ONLY READS THE SORTED COPY THE MAIN CONTROL
055800*    PARAGRAPH'S SORT STATEMENT LEFT BEHIND.
055900     MOVE "N" TO W-END-OF-FILE.
056000     MOVE 0 TO W-HISTORY-COUNT.
056100
056200*    W-HISTORY-COUNT TALLIES PRINTED ROWS, NOT RECORDS READ - AN
056300*    EXCLUDED ROW UNDER UPSI-0/UPSI-1 IS READ BUT NEVER COUNTED,
056400*    SO THE ZERO-ROWS FALLBACK BELOW STILL FIRES CORRECTLY WHEN
056500*    EVERY RECORD ON FILE HAPPENS TO BE EXCLUDED.
056600     MOVE 0 TO W-PRINTED-LINES.
056700
056800*    W-PRINTED-LINES STARTS AT ZERO HERE AND IS SET TO 4 INSIDE
056900*    210-PRINT-HISTORY-HEADINGS ONCE THE HEADING BLOCK IS
057000*    ACTUALLY WRITTEN, NOT BEFORE.
057100
057200     PERFORM 210-PRINT-HISTORY-HEADINGS.
057300
057400     PERFORM 220-READ-WORK-NEXT-RECORD.
057500     PERFORM 230-PRINT-ONE-HISTORY-ROW
057600         UNTIL END-OF-FILE.
057700
057800*    SAME "STILL PRINT THE SECTION" PRINCIPLE AS THE SUSPENDED
057900*    LISTING ABOVE - AN EMPTY TRANSACTION-FILE (A STORE THAT
058000*    NEVER OPENED) STILL GETS A REPORT PAGE SAYING SO.
058100     IF W-HISTORY-COUNT = 0
058200         MOVE "  (NO TRANSACTIONS ON FILE)" TO PRINTER-RECORD
058300         WRITE PRINTER-RECORD BEFORE ADVANCING 1
058400     END-IF.
058500
058600     CLOSE WORK-FILE.
058700
058800 200-EXIT.
058900*    MARKS THE END OF THE HISTORY-SECTION PERFORM RANGE.
059000     EXIT.
059100*-----------------------------------------------------------------
059200
059300*    210-PRINT-HISTORY-HEADINGS - CALLED BOTH AT THE START OF
059400*    THE SECTION AND AGAIN FROM 230-PRINT-ONE-HISTORY-ROW
059500*    WHENEVER PAGE-FULL TRIPS, SO A NEW PAGE ALWAYS OPENS WITH
059600*    THE SAME TITLE, COLUMN HEADINGS, AND DASHED RULE AS PAGE 1.
059700 210-PRINT-HISTORY-HEADINGS.
059800
059900*    CALLED TWICE FROM TWO DIFFERENT PLACES - ONCE UP FRONT FROM
060000*    200-PRINT-HISTORY-SECTION AND AGAIN FROM INSIDE 230- WHENEVER
060100*    PAGE-FULL TRIPS - BUT THE LOGIC ITSELF DOES NOT CARE WHICH
060200*    CALLER GOT IT THERE.
060300
060400     MOVE SPACES TO PRINTER-RECORD.
060500     WRITE PRINTER-RECORD BEFORE ADVANCING TOP-OF-FORM.
060600     MOVE HISTORY-TITLE TO PRINTER-RECORD.
060700     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
060800     MOVE HISTORY-HEADING-1 TO PRINTER-RECORD.
060900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
061000     MOVE HISTORY-HEADING-2 TO PRINTER-RECORD.
061100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
061200     MOVE 4 TO W-PRINTED-LINES.
061300
061400*    FOUR LINES ARE CHARGED AGAINST THE PAGE HERE - BLANK, TITLE,
061500*    COLUMN HEADING, AND DASHED RULE - SO PAGE-FULL COUNTS ONLY
061600*    THE ROOM LEFT FOR DETAIL LINES ON THE REST OF THE PAGE.
061700
061800 210-EXIT.
061900*    MARKS THE END OF THE HEADING-PRINT PARAGRAPH'S RANGE.
062000     EXIT.
062100*-----------------------------------------------------------------
062200
062300*    220-READ-WORK-NEXT-RECORD - SEPARATE FROM 110- ABOVE EVEN
062400*    THOUGH THE LOGIC IS IDENTICAL, SINCE THE TWO SECTIONS EACH
062500*    OPEN AND CLOSE THEIR OWN PASS OVER WORK-FILE AND THIS SHOP'S
062600*    CONVENTION IS ONE READ PARAGRAPH PER SECTION, NOT A SHARED
062700*    READ PARAGRAPH CROSSING SECTION BOUNDARIES.
062800 220-READ-WORK-NEXT-RECORD.
062900
063000*    IDENTICAL BODY TO 110- ABOVE - KEPT AS ITS OWN PARAGRAPH
063100*    RATHER THAN SHARED SINCE THIS SHOP'S CONVENTION TIES EACH
063200*    READ PARAGRAPH TO THE SECTION THAT OWNS ITS PASS OVER THE
063300*    FILE, NOT TO THE STATEMENT INSIDE IT.
063400
063500     READ WORK-FILE
063600         AT END MOVE "Y" TO W-END-OF-FILE
063700     END-READ.
063800
063900 220-EXIT.
064000*    MARKS THE END OF THE HISTORY READ PARAGRAPH'S RANGE.
064100     EXIT.
064200*-----------------------------------------------------------------
064300
064400*-----------------------------------------------------------------
064500* 230-PRINT-ONE-HISTORY-ROW - THE EXCLUSION TEST NEGATES BOTH
064600* UPSI CONDITIONS TOGETHER SO A ROW ONLY PRINTS WHEN NEITHER
064700* EXCLUSION APPLIES TO IT - A VOIDED ROW STILL PRINTS IF UPSI-0
064800* IS OFF, AND A SUSPENDED ROW STILL PRINTS IF UPSI-1 IS OFF,
064900* REGARDLESS OF THE OTHER SWITCH'S SETTING.
065000*-----------------------------------------------------------------
065100 230-PRINT-ONE-HISTORY-ROW.
065200
065300*    THIS PARAGRAPH DOES DOUBLE DUTY - IT BOTH DECIDES WHETHER A
065400*    ROW IS EXCLUDED AND, IF NOT, HANDLES THE PAGE-BREAK CHECK AND
065500*    THE ACTUAL PRINT - RATHER THAN SPLITTING EXCLUSION OUT TO ITS
065600*    OWN PARAGRAPH FOR WHAT IS A SINGLE IF TEST.
065700
065800     IF NOT ((WORK-VOIDED-SW = 1 AND WS-EXCLUDE-VOIDED)
065900         OR (WORK-SUSPENDED-SW = 1 AND WORK-COMPLETED-SW = 0
066000             AND WS-EXCLUDE-SUSPENDED))
066100
066200*        BOTH HALVES OF THE OR ARE STATED IN FULL RATHER THAN
066300*        FACTORED, SINCE UPSI-0 AND UPSI-1 ARE INDEPENDENT
066400*        SWITCHES, AND FACTORING WOULD MAKE ONE HALF LOOK LIKE IT
066500*        DEPENDS ON THE OTHER WHEN IT DOES NOT.
066600
066700*        PAGE-FULL FIRES AT 30 LINES - THE HEADING REPRINT
066800*        RESETS W-PRINTED-LINES BACK TO 4 SO THE COUNT ONLY
066900*        TRACKS DETAIL LINES SINCE THE LAST HEADING BLOCK.
067000         IF PAGE-FULL
067100             PERFORM 210-PRINT-HISTORY-HEADINGS
067200         END-IF
067300
067400         MOVE WORK-ID TO HD-ID
067500*    SAME ZERO-SUPPRESSING EDIT PICTURE AS SD-ID ABOVE, FOR THE
067600*    SAME REASON - A SHORT ID SHOULD NOT BE PADDED WITH ZEROS.
067700         MOVE WORK-DATE TO HD-DATE
067800         MOVE WORK-SUBTOTAL TO HD-SUBTOTAL
067900         MOVE WORK-TAX TO HD-TAX
068000         MOVE WORK-TOTAL TO HD-TOTAL
068100         MOVE WORK-PAYMENT-TYPE TO HD-PAYMENT-TYPE
068200         PERFORM 240-DERIVE-HISTORY-STATUS
068300
068400*        DISCOUNT IS LEFT OFF THIS ROW ON PURPOSE - HISTORY-DETAIL
068500*        HAS NO DISCOUNT COLUMN, SUBTOTAL/TAX/TOTAL BEING ENOUGH
068600*        RECONCILE A DAY'S TAKE WITHOUT WIDENING THE REPORT LINE.
068700         MOVE HISTORY-DETAIL TO PRINTER-RECORD
068800
068900*    HISTORY-DETAIL IS MOVED WHOLE, NOT FIELD BY FIELD, SINCE
069000*    THE FILLER SPACES BETWEEN ITS COLUMNS WERE ALREADY GIVEN
069100*    THEIR SPACE VALUE BY THE 01-LEVEL'S OWN VALUE CLAUSES.
069200         WRITE PRINTER-RECORD BEFORE ADVANCING 1
069300         ADD 1 TO W-PRINTED-LINES
069400         ADD 1 TO W-HISTORY-COUNT
069500     END-IF.
069600
069700     PERFORM 220-READ-WORK-NEXT-RECORD.
069800
069900 230-EXIT.
070000*    MARKS THE END OF THE PER-ROW HISTORY PRINT RANGE.
070100     EXIT.
070200*-----------------------------------------------------------------
070300
070400*-----------------------------------------------------------------
070500* 240-DERIVE-HISTORY-STATUS - BUSINESS RULE - DERIVED STATUS
070600* PRECEDENCE, VOIDED OVER SUSPENDED OVER COMPLETED OVER IN
070700* PROGRESS.  A TRANSACTION CAN HAVE MORE THAN ONE SWITCH SET AT
070800* ONCE (A VOIDED TRANSACTION MAY ALSO STILL SHOW SUSPENDED FROM
070900* BEFORE IT WAS VOIDED), SO THE ORDER OF THE TESTS BELOW - NOT
071000* JUST WHICH SWITCHES HAPPEN TO BE ON - IS WHAT DECIDES THE ONE
071100* STATUS WORD PRINTED ON THE ROW.
071200*-----------------------------------------------------------------
071300 240-DERIVE-HISTORY-STATUS.
071400
071500*    NESTED IF RATHER THAN EVALUATE HERE, MATCHING THE STYLE
071600*    THIS SHOP USES FOR A SHORT PRIORITY CHAIN LIKE THIS ONE -
071700*    EVALUATE WOULD READ NO CLEARER FOR ONLY FOUR OUTCOMES.
071800
071900     IF WORK-VOIDED-SW = 1
072000         MOVE "VOIDED" TO HD-STATUS
072100     ELSE
072200
072300*    VOIDED WINS EVEN OVER A SALE THAT WAS ALSO SUSPENDED OR EVEN
072400*    COMPLETED BEFORE THE VOID WAS KEYED - LOSS PREVENTION CARES
072500*    MOST ABOUT SEEING EVERY VOID, NO MATTER HOW FAR THE SALE
072600*    GOT BEFORE IT WAS VOIDED.
072700         IF WORK-SUSPENDED-SW = 1
072800             MOVE "SUSPENDED" TO HD-STATUS
072900         ELSE
073000             IF WORK-COMPLETED-SW = 1
073100                 MOVE "COMPLETED" TO HD-STATUS
073200             ELSE
073300                 MOVE "IN PROGRESS" TO HD-STATUS
073400             END-IF
073500         END-IF
073600     END-IF.
073700
073800 240-EXIT.
073900*    MARKS THE END OF THE STATUS-DERIVATION PARAGRAPH'S RANGE.
074000     EXIT.
074100*-----------------------------------------------------------------
