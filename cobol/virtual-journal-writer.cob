000100*-----------------------------------------------------------------
000200* VIRTUAL-JOURNAL-WRITER
000300*-----------------------------------------------------------------
000400* CALLED SUBPROGRAM THAT FORMATS AND APPENDS ONE ENTRY TO THE
000500* REGISTER'S VIRTUAL JOURNAL (REGJRNL) FOR EVERY LIFECYCLE EVENT
000600* THE FRONT END PRODUCES, AND ECHOES THE SAME TEXT TO THE CONSOLE
000700* SO THE OPERATOR SEES WHAT THE AUDIT TRAIL IS RECORDING IN REAL
000800* TIME.  THE JOURNAL IS OPENED, WRITTEN, AND CLOSED ON EVERY
000900* SINGLE CALL SO THAT NO EVENT EVER SITS UNFLUSHED IF THE REGISTER
001000* ABENDS BEFORE THE NEXT EVENT COMES IN.
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. virtual-journal-writer.
001400 AUTHOR. R. CANTU.
001500 INSTALLATION. RETAIL SYSTEMS - FRONT END REGISTER PROJECT.
001600 DATE-WRITTEN. 05/02/1984.
001700 DATE-COMPILED.
001800 SECURITY. CALLED SUBPROGRAM ONLY.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* 01/08/1999 RGC  AP-4471  ORIGINAL PROGRAM.  WRITES EVERY
002300*                 REGISTER LIFECYCLE EVENT TO THE APPEND-ONLY
002400*                 JOURNAL AND ECHOES IT TO THE OPERATOR CONSOLE.
002500* 01/22/1999 RGC  AP-4488  ITEM-VOID AND QTY-CHANGE ANNOTATION
002600*                 LINES ADDED SO THE AUDIT TRAIL SHOWS
002700*                 CORRECTIONS, NOT JUST THE FINAL LINE STATE.
002800* 11/30/1999 RGC  Y2K-119  TRANSACTION BANNER TIMESTAMP WIDENED TO
002900*                 A FULL 4-DIGIT YEAR.
003000* 03/30/2001 DLK  REG-063  SWITCHED TO THE TWO-SIDED JOURNAL-
003100*                 EVENT-REQUEST/RESPONSE CALL CONTRACT IN
003200*                 WSJRNL.CBL SO THE REGISTER ENGINE NO LONGER
003300*                 BUILDS RAW JOURNAL TEXT ITSELF.
003400* 06/14/2003 DLK  REG-108  BLANK LINE AHEAD OF THE SUBTOTAL ROW
003500*                 AND A DASHED RULE AFTER THE TOTAL ROW ADDED SO
003600*                 THE JOURNAL READS THE SAME AS THE PAPER RECEIPT.
003700* 09/02/2004 TMH  REG-140  CHANGE-DUE LINE NOW SUPPRESSED WHEN THE
003800*                 CHANGE AMOUNT IS ZERO (CREDIT TENDERS, EXACT
003900*                 CASH TENDERS).
004000* 04/28/2005 TMH  REG-151  ADDED WS-JOURNAL-LINE-COUNT SO A
004100*                 SUSPICIOUSLY SHORT JOURNAL FOR A GIVEN
004200*                 TRANSACTION SHOWS UP ON THE CONSOLE ECHO
004300*                 RATHER THAN ONLY BEING DISCOVERABLE BY COUNTING
004400*                 LINES IN THE JOURNAL FILE BY HAND.
004500*-----------------------------------------------------------------
004600*    THIS PROGRAM NEVER READS THE JOURNAL BACK - IT IS WRITE
004700*    ONLY, APPEND ONLY.  ANYTHING THAT NEEDS TO REPORT ON PAST
004800*    JOURNAL CONTENT (END-OF-DAY BALANCING, AUDIT REVIEW) READS
004900*    REGJRNL DIRECTLY RATHER THAN CALLING BACK THROUGH HERE.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200     CONFIGURATION SECTION.
005300     SPECIAL-NAMES.
005400         C01 IS TOP-OF-FORM.
005500     INPUT-OUTPUT SECTION.
005600     FILE-CONTROL.
005700
005800*    OPEN EXTEND BELOW DEPENDS ON REGJRNL EXISTING FROM A PRIOR
005900*    RUN OR HAVING BEEN PRE-ALLOCATED BY THE JCL - THIS PROGRAM
006000*    NEVER CREATES THE FILE FROM NOTHING.
006100         COPY "SLJRNL.CBL".
006200
006300 DATA DIVISION.
006400     FILE SECTION.
006500
006600         COPY "FDJRNL.CBL".
006700
006800     WORKING-STORAGE SECTION.
006900
007000*-----------------------------------------------------------------
007100* THREE STOCK RULE LINES - EQUALS FOR TRANSACTION BOUNDARIES,
007200* DASHES FOR THE END OF THE MONEY BLOCK, BLANK FOR VERTICAL
007300* SPACING - REUSED ACROSS EVERY EVENT PARAGRAPH BELOW RATHER THAN
007400* EACH PARAGRAPH BUILDING ITS OWN RULE LINE.
007500*-----------------------------------------------------------------
007600     01  WS-RULE-LINES.
007700         05  WS-EQUALS-LINE         PIC X(60)
007800                 VALUE ALL "=".
007900         05  WS-DASHES-LINE         PIC X(60)
008000                 VALUE ALL "-".
008100         05  WS-BLANK-LINE          PIC X(60) VALUE SPACES.
008200         05  FILLER                 PIC X(10).
008300
008400*    ONE COMMON STAGING AREA EVERY EVENT PARAGRAPH MOVES ITS
008500*    FORMATTED LINE INTO BEFORE HANDING OFF TO 900-EMIT-ONE-LINE -
008600*    KEEPS THE WRITE AND THE CONSOLE DISPLAY DOWN TO ONE PLACE
008700*    IN THE PROGRAM INSTEAD OF ONE PER EVENT TYPE.
008800     01  WS-OUTPUT-LINE             PIC X(120).
008900
009000*-----------------------------------------------------------------
009100* COUNTS HOW MANY LINES THIS CALL WROTE TO THE JOURNAL - ADDED
009200* UNDER REG-151 BELOW.  A CALL THAT WRITES ZERO LINES (WHICH
009300* SHOULD NEVER HAPPEN GIVEN THE EVALUATE IN 000-MAIN-CONTROL
009400* COVERS EVERY DEFINED EVENT CODE) IS A SIGN THE EVENT CODE
009500* PASSED IN DID NOT MATCH ANY OF THE EIGHT THIS PROGRAM KNOWS.
009600*-----------------------------------------------------------------
009700     01  WS-JOURNAL-WRITE-COUNTERS.
009800         05  WS-JOURNAL-LINE-COUNT      PIC 9(03) COMP VALUE 0.
009900         05  FILLER                     PIC X(10).
010000
010100*-----------------------------------------------------------------
010200* HEADER LINE FOR THE START-OF-TRANSACTION BANNER - TRANSACTION
010300* NUMBER AND TIMESTAMP, THE SAME TWO FACTS THE OLD PAPER TAPE
010400* HEADER CARRIED.
010500*-----------------------------------------------------------------
010600     01  WS-HEADER-LINE.
010700         05  FILLER                 PIC X(13)
010800                 VALUE "TRANSACTION #".
010900         05  WS-HL-ID               PIC ZZZZZZZZ9.
011000         05  FILLER                 PIC X(3) VALUE " - ".
011100         05  WS-HL-TIMESTAMP        PIC X(19).
011200         05  FILLER                 PIC X(16) VALUE SPACES.
011300
011400*    FLAT VIEW SO THE WHOLE HEADER CAN BE MOVED INTO THE COMMON
011500*    120-BYTE OUTPUT AREA IN ONE STATEMENT ONCE EVERY SUBFIELD IS
011600*    FILLED IN, RATHER THAN MOVING EACH GROUP SUBFIELD ACROSS
011700*    ONE AT A TIME.
011800     01  WS-HEADER-LINE-FLAT REDEFINES WS-HEADER-LINE
011900                                    PIC X(60).
012000
012100*-----------------------------------------------------------------
012200* ITEM-ADD LINE - UPC, NAME, UNIT PRICE, QUANTITY, AND THE
012300* EXTENDED LINE TOTAL, LAID OUT THE WAY THE PAPER RECEIPT SHOWS
012400* ONE PURCHASED LINE ITEM.
012500*-----------------------------------------------------------------
012600     01  WS-ITEM-LINE.
012700         05  WS-IL-UPC              PIC X(20).
012800         05  FILLER                 PIC X(2) VALUE SPACES.
012900         05  WS-IL-NAME             PIC X(30).
013000         05  FILLER                 PIC X(1) VALUE SPACES.
013100         05  FILLER                 PIC X(1) VALUE "$".
013200         05  WS-IL-PRICE            PIC ZZZ9.99.
013300         05  FILLER                 PIC X(1) VALUE SPACES.
013400         05  FILLER                 PIC X(1) VALUE "X".
013500         05  WS-IL-QTY              PIC ZZ9.
013600         05  FILLER                 PIC X(1) VALUE SPACES.
013700         05  FILLER                 PIC X(1) VALUE "$".
013800         05  WS-IL-TOTAL            PIC ZZZ9.99.
013900         05  FILLER                 PIC X(45) VALUE SPACES.
014000
014100     01  WS-ITEM-LINE-FLAT REDEFINES WS-ITEM-LINE
014200                                    PIC X(120).
014300
014400*-----------------------------------------------------------------
014500* VOID-ITEM AND QTY-CHANGE ANNOTATION LINES - ADDED UNDER
014600* AP-4488 SO A LINE ITEM VOIDED OR RE-QUANTITIED MID-TRANSACTION
014700* SHOWS UP IN THE JOURNAL AS ITS OWN AUDIT LINE RATHER THAN
014800* SIMPLY DISAPPEARING OR SILENTLY CHANGING THE ORIGINAL ITEM
014900* LINE ALREADY WRITTEN.  THE ASTERISK BRACKETING MAKES BOTH
015000* STAND OUT AGAINST THE PLAIN ITEM LINES AROUND THEM WHEN A
015100* HUMAN IS READING THE JOURNAL LATER.
015200*-----------------------------------------------------------------
015300     01  WS-VOID-ITEM-LINE.
015400         05  FILLER                 PIC X(15)
015500                 VALUE "*** VOID ITEM: ".
015600         05  WS-VIL-UPC             PIC X(20).
015700         05  FILLER                 PIC X(1) VALUE SPACES.
015800         05  WS-VIL-NAME            PIC X(30).
015900         05  FILLER                 PIC X(6) VALUE " QTY: ".
016000         05  WS-VIL-QTY             PIC ZZ9.
016100         05  FILLER                 PIC X(4) VALUE " ***".
016200         05  FILLER                 PIC X(41) VALUE SPACES.
016300
016400     01  WS-VOID-ITEM-LINE-FLAT REDEFINES WS-VOID-ITEM-LINE
016500                                    PIC X(120).
016600
016700     01  WS-QTY-CHANGE-LINE.
016800         05  FILLER                 PIC X(17)
016900                 VALUE "*** QTY CHANGE: ".
017000         05  WS-QCL-UPC             PIC X(20).
017100         05  FILLER                 PIC X(1) VALUE SPACES.
017200         05  WS-QCL-NAME            PIC X(30).
017300         05  FILLER                 PIC X(6) VALUE " FROM ".
017400         05  WS-QCL-OLD             PIC ZZ9.
017500         05  FILLER                 PIC X(4) VALUE " TO ".
017600         05  WS-QCL-NEW             PIC ZZ9.
017700         05  FILLER                 PIC X(4) VALUE " ***".
017800         05  FILLER                 PIC X(32) VALUE SPACES.
017900
018000*-----------------------------------------------------------------
018100* THE FOUR MONEY LINES OF THE TOTALS BLOCK - SUBTOTAL, TAX,
018200* TOTAL, AND (IN THE PAYMENT BLOCK BELOW) TENDERED AND CHANGE.
018300* EACH IS ITS OWN 01-LEVEL RATHER THAN ONE GENERIC "MONEY LINE"
018400* GROUP BECAUSE EACH CARRIES ITS OWN FIXED LABEL TEXT AND ITS OWN
018500* COLUMN POSITION FOR THE DOLLAR SIGN AND AMOUNT.
018600*-----------------------------------------------------------------
018700     01  WS-SUBTOTAL-LINE.
018800         05  FILLER                 PIC X(36) VALUE SPACES.
018900         05  FILLER                 PIC X(10) VALUE "SUBTOTAL: ".
019000         05  FILLER                 PIC X(1)  VALUE "$".
019100         05  WS-SL-AMOUNT           PIC ZZZ,ZZ9.99-.
019200
019300*    TAX RATE IS SHOWN IN THE LABEL TEXT ITSELF (7%) SINCE THIS
019400*    JOURNAL LINE ONLY EVER PRINTS THE STORE'S ONE STANDING
019500*    RATE - IT IS NOT COMPUTED HERE, ONLY DISPLAYED.
019600     01  WS-TAX-LINE.
019700         05  FILLER                 PIC X(36) VALUE SPACES.
019800         05  FILLER                 PIC X(10) VALUE "TAX (7%): ".
019900         05  FILLER                 PIC X(1)  VALUE "$".
020000         05  WS-TXL-AMOUNT          PIC ZZZ,ZZ9.99-.
020100
020200     01  WS-TOTAL-LINE.
020300         05  FILLER                 PIC X(39) VALUE SPACES.
020400         05  FILLER                 PIC X(7)  VALUE "TOTAL: ".
020500         05  FILLER                 PIC X(1)  VALUE "$".
020600         05  WS-TL-AMOUNT           PIC ZZZ,ZZ9.99-.
020700
020800     01  WS-PAYMENT-TYPE-LINE.
020900         05  FILLER                 PIC X(14)
021000                 VALUE "PAYMENT TYPE: ".
021100         05  WS-PTL-TYPE            PIC X(20).
021200         05  FILLER                 PIC X(26) VALUE SPACES.
021300
021400     01  WS-TENDERED-LINE.
021500         05  FILLER                 PIC X(30) VALUE SPACES.
021600         05  FILLER                 PIC X(17)
021700                 VALUE "AMOUNT TENDERED: ".
021800         05  FILLER                 PIC X(1)  VALUE "$".
021900         05  WS-TDL-AMOUNT          PIC ZZZ,ZZ9.99-.
022000
022100*    CHANGE-DUE LINE - WRITTEN ONLY WHEN THE AMOUNT IS NONZERO,
022200*    SEE 250-WRITE-PAYMENT-BLOCK AND THE 09/02/2004 CHANGE LOG
022300*    ENTRY.  THE FIELD LAYOUT ITSELF DID NOT CHANGE FOR THAT FIX
022400*    - ONLY THE DECISION TO MOVE INTO IT AND WRITE IT DID.
022500     01  WS-CHANGE-LINE.
022600         05  FILLER                 PIC X(39) VALUE SPACES.
022700         05  FILLER                 PIC X(8)  VALUE "CHANGE: ".
022800         05  FILLER                 PIC X(1)  VALUE "$".
022900         05  WS-CL-AMOUNT           PIC ZZZ,ZZ9.99-.
023000
023100*-----------------------------------------------------------------
023200* THE TX-LEVEL BANNER LINE COVERS THREE DIFFERENT EVENTS (VOID,
023300* SUSPEND, AND THE START BANNER'S CLOSE COUSIN) BY LEAVING THE
023400* VERB TEXT AS A VARIABLE FIELD THE CALLING PARAGRAPH FILLS IN -
023500* " VOIDED ***" OR " SUSPENDED ***" - RATHER THAN DEFINING A
023600* SEPARATE 01-LEVEL FOR EACH VERB.
023700*-----------------------------------------------------------------
023800     01  WS-TX-BANNER-LINE.
023900         05  FILLER                 PIC X(4)  VALUE "*** ".
024000         05  FILLER                 PIC X(13)
024100                 VALUE "TRANSACTION #".
024200         05  WS-TBL-ID              PIC ZZZZZZZZ9.
024300         05  WS-TBL-VERB            PIC X(14).
024400         05  FILLER                 PIC X(28) VALUE SPACES.
024500
024600     01  WS-TX-COMPLETED-LINE.
024700         05  FILLER                 PIC X(13)
024800                 VALUE "TRANSACTION #".
024900         05  WS-TCL-ID              PIC ZZZZZZZZ9.
025000         05  FILLER                 PIC X(10) VALUE " COMPLETED".
025100         05  FILLER                 PIC X(37) VALUE SPACES.
025200
025300*-----------------------------------------------------------------
025400 LINKAGE SECTION.
025500
025600*    ONE REQUEST/RESPONSE PAIR COVERS ALL EIGHT EVENT TYPES -
025700*    SEE THE 03/30/2001 CHANGE LOG ENTRY.  BEFORE THAT CHANGE
025800*    THE REGISTER ENGINE BUILT ITS OWN JOURNAL TEXT AND PASSED
025900*    IT DOWN ALREADY FORMATTED, WHICH MEANT EVERY FORMATTING
026000*    CHANGE TOUCHED TWO PROGRAMS INSTEAD OF ONE.
026100         COPY "wsjrnl.cbl".
026200
026300*-----------------------------------------------------------------
026400 PROCEDURE DIVISION USING JOURNAL-EVENT-REQUEST
026500                           JOURNAL-EVENT-RESPONSE.
026600
026700*-----------------------------------------------------------------
026800* 000-MAIN-CONTROL - DISPATCHES ON THE EIGHT-WAY EVENT CODE THE
026900* CALLER PASSED IN.  EVALUATE TRUE READS BETTER THAN AN EIGHT-
027000* DEEP NESTED IF LADDER WOULD FOR A CODE THIS WIDE, AND THE
027100* WHEN-OTHER ARM MEANS AN EVENT CODE THIS PROGRAM DOES NOT KNOW
027200* ABOUT FAILS THE CALL RATHER THAN SILENTLY WRITING NOTHING AND
027300* RETURNING SUCCESS.
027400*-----------------------------------------------------------------
027500 000-MAIN-CONTROL.
027600
027700     SET JE-WRITE-OK TO TRUE.
027800     MOVE 0 TO WS-JOURNAL-LINE-COUNT.
027900*    EXTEND OPENS THE FILE POSITIONED PAST ITS LAST RECORD SO
028000*    THIS CALL'S LINES ARE APPENDED, NEVER OVERWRITING WHAT AN
028100*    EARLIER CALL ALREADY WROTE THIS RUN OR ON A PRIOR RUN.
028200     OPEN EXTEND VIRTUAL-JOURNAL-FILE.
028300
028400     EVALUATE TRUE
028500         WHEN JE-EVENT-IS-START
028600             PERFORM 200-WRITE-START-BANNER THRU 200-EXIT
028700         WHEN JE-EVENT-IS-ITEM-ADD
028800             PERFORM 210-WRITE-ITEM-ADD-LINE THRU 210-EXIT
028900         WHEN JE-EVENT-IS-ITEM-VOID
029000             PERFORM 220-WRITE-ITEM-VOID-LINE THRU 220-EXIT
029100         WHEN JE-EVENT-IS-QTY-CHANGE
029200             PERFORM 230-WRITE-QTY-CHANGE-LINE THRU 230-EXIT
029300         WHEN JE-EVENT-IS-TOTALS
029400             PERFORM 240-WRITE-TOTALS-BLOCK THRU 240-EXIT
029500         WHEN JE-EVENT-IS-PAYMENT
029600             PERFORM 250-WRITE-PAYMENT-BLOCK THRU 250-EXIT
029700         WHEN JE-EVENT-IS-TX-VOID
029800             PERFORM 260-WRITE-TX-VOID-BANNER THRU 260-EXIT
029900         WHEN JE-EVENT-IS-SUSPEND
030000             PERFORM 270-WRITE-TX-SUSPEND-BANNER THRU 270-EXIT
030100         WHEN JE-EVENT-IS-COMPLETED
030200             PERFORM 280-WRITE-TX-COMPLETED-LINE THRU 280-EXIT
030300         WHEN OTHER
030400*           UNRECOGNIZED EVENT CODE - NOTHING IS WRITTEN AND THE
030500*           CALLER GETS BACK A FAILED STATUS RATHER THAN A
030600*           SILENT NO-OP.
030700             SET JE-WRITE-FAILED TO TRUE
030800     END-EVALUATE.
030900
031000     CLOSE VIRTUAL-JOURNAL-FILE.
031100     EXIT PROGRAM.
031200     STOP RUN.
031300*-----------------------------------------------------------------
031400
031500*-----------------------------------------------------------------
031600* 200-WRITE-START-BANNER - BATCH FLOW - EVERY TRANSACTION OPENS
031700* WITH A RULE, THE BANNER LINE CARRYING THE ID AND TIMESTAMP, AND
031800* A CLOSING RULE, THE SAME THREE-LINE SHAPE THE OLD PAPER TAPE
031900* HEADER USED SO A HUMAN SCANNING THE JOURNAL CAN FIND WHERE ONE
032000* TRANSACTION ENDS AND THE NEXT BEGINS WITHOUT READING EVERY
032100* LINE.
032200*-----------------------------------------------------------------
032300 200-WRITE-START-BANNER.
032400
032500     MOVE WS-EQUALS-LINE TO WS-OUTPUT-LINE.
032600     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
032700
032800     MOVE JE-TRANSACTION-ID TO WS-HL-ID.
032900     MOVE JE-TIMESTAMP TO WS-HL-TIMESTAMP.
033000     MOVE WS-HEADER-LINE-FLAT TO WS-OUTPUT-LINE.
033100     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
033200
033300     MOVE WS-EQUALS-LINE TO WS-OUTPUT-LINE.
033400     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
033500
033600 200-EXIT.
033700     EXIT.
033800*-----------------------------------------------------------------
033900
034000*    210-WRITE-ITEM-ADD-LINE - ONE LINE PER SCANNED ITEM, LAID
034100*    OUT UPC / NAME / UNIT PRICE / QUANTITY / LINE TOTAL SO A
034200*    HUMAN READING THE JOURNAL CAN RECOMPUTE THE LINE TOTAL
034300*    THEMSELVES AND CATCH A PRICING DISCREPANCY WITHOUT PULLING
034400*    PRODUCT-FILE.
034500 210-WRITE-ITEM-ADD-LINE.
034600
034700     MOVE JE-ITEM-UPC TO WS-IL-UPC.
034800     MOVE JE-ITEM-NAME TO WS-IL-NAME.
034900*    UPC AND NAME ARE CARRIED SEPARATELY RATHER THAN LOOKING THE
035000*    NAME UP AGAIN FROM PRODUCT-FILE - BY THE TIME THIS EVENT
035100*    FIRES THE REGISTER ENGINE HAS ALREADY DONE THE LOOKUP, AND
035200*    RE-LOOKING IT UP HERE WOULD RISK PRINTING A DIFFERENT NAME
035300*    IF THE CATALOG CHANGED MID-TRANSACTION.
035400     MOVE JE-ITEM-PRICE TO WS-IL-PRICE.
035500     MOVE JE-ITEM-QTY TO WS-IL-QTY.
035600     MOVE JE-ITEM-TOTAL TO WS-IL-TOTAL.
035700     MOVE WS-ITEM-LINE-FLAT TO WS-OUTPUT-LINE.
035800     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
035900
036000 210-EXIT.
036100     EXIT.
036200*-----------------------------------------------------------------
036300
036400*    220-WRITE-ITEM-VOID-LINE - THE ORIGINAL ITEM-ADD LINE
036500*    WRITTEN EARLIER IN THE JOURNAL IS NEVER ERASED OR REWRITTEN
036600*    - THE JOURNAL IS APPEND ONLY, SO A VOID IS RECORDED AS A
036700*    SECOND, LATER LINE REFERENCING THE SAME UPC RATHER THAN A
036800*    CORRECTION TO THE FIRST.
036900 220-WRITE-ITEM-VOID-LINE.
037000
037100     MOVE JE-ITEM-UPC TO WS-VIL-UPC.
037200     MOVE JE-ITEM-NAME TO WS-VIL-NAME.
037300*    SAME REASONING AS THE ITEM-ADD LINE - THE NAME PRINTED ON
037400*    THE VOID LINE IS WHATEVER NAME WAS SHOWN WHEN THE ITEM WAS
037500*    ADDED, NOT A FRESH CATALOG LOOKUP.
037600     MOVE JE-ITEM-QTY TO WS-VIL-QTY.
037700     MOVE WS-VOID-ITEM-LINE-FLAT TO WS-OUTPUT-LINE.
037800     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
037900
038000 220-EXIT.
038100     EXIT.
038200*-----------------------------------------------------------------
038300
038400*    230-WRITE-QTY-CHANGE-LINE - SAME APPEND-ONLY PRINCIPLE AS
038500*    THE VOID LINE ABOVE - BOTH THE OLD AND NEW QUANTITY ARE
038600*    SHOWN ON ONE LINE SO THE CHANGE ITSELF IS THE AUDIT RECORD,
038700*    NOT JUST THE RESULT.
038800 230-WRITE-QTY-CHANGE-LINE.
038900
039000     MOVE JE-ITEM-UPC TO WS-QCL-UPC.
039100     MOVE JE-ITEM-NAME TO WS-QCL-NAME.
039200*    SAME REASONING AGAIN - THE JOURNAL RECORDS WHAT THE
039300*    OPERATOR SAW ON SCREEN AT THE TIME, NOT A RECOMPUTED VALUE.
039400     MOVE JE-ITEM-OLD-QTY TO WS-QCL-OLD.
039500     MOVE JE-ITEM-QTY TO WS-QCL-NEW.
039600     MOVE WS-QTY-CHANGE-LINE TO WS-OUTPUT-LINE.
039700     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
039800
039900 230-EXIT.
040000     EXIT.
040100*-----------------------------------------------------------------
040200
040300*-----------------------------------------------------------------
040400* 240-WRITE-TOTALS-BLOCK - REG-108 - BLANK LINE AHEAD OF THE
040500* BLOCK AND A DASHED RULE BELOW IT SO THE JOURNAL MATCHES THE
040600* PAPER RECEIPT'S SPACING AROUND THE MONEY LINES.  SUBTOTAL AND
040700* TAX ARE SHOWN SEPARATELY FROM THE TOTAL, WITH A BLANK LINE
040800* BETWEEN TAX AND TOTAL, SO THE ARITHMETIC (SUBTOTAL PLUS TAX
040900* EQUALS TOTAL) IS VISUALLY OBVIOUS ON THE PRINTED JOURNAL.
041000*-----------------------------------------------------------------
041100 240-WRITE-TOTALS-BLOCK.
041200
041300     MOVE WS-BLANK-LINE TO WS-OUTPUT-LINE.
041400     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
041500
041600     MOVE JE-SUBTOTAL-AMOUNT TO WS-SL-AMOUNT.
041700     MOVE WS-SUBTOTAL-LINE TO WS-OUTPUT-LINE.
041800*    SUBTOTAL IS THE PRE-TAX SUM OF ALL LINE ITEMS STILL ON THE
041900*    TRANSACTION AT THE MOMENT TOTALS ARE COMPUTED - VOIDED
042000*    ITEMS HAVE ALREADY BEEN BACKED OUT BY THE REGISTER ENGINE
042100*    BEFORE THIS EVENT IS EVER RAISED.
042200     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
042300
042400     MOVE JE-TAX-AMOUNT TO WS-TXL-AMOUNT.
042500     MOVE WS-TAX-LINE TO WS-OUTPUT-LINE.
042600*    TAX AMOUNT ARRIVES ALREADY COMPUTED - THIS PROGRAM ONLY
042700*    FORMATS IT FOR PRINT, THE SAME AS EVERY OTHER AMOUNT ON
042800*    THIS JOURNAL.
042900     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
043000
043100     MOVE WS-BLANK-LINE TO WS-OUTPUT-LINE.
043200     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
043300
043400     MOVE JE-TOTAL-AMOUNT TO WS-TL-AMOUNT.
043500     MOVE WS-TOTAL-LINE TO WS-OUTPUT-LINE.
043600*    TOTAL IS SUBTOTAL PLUS TAX - THE JOURNAL DOES NOT RECOMPUTE
043700*    THIS SUM, IT TRUSTS THE VALUE THE CALLER PASSED IN, SINCE
043800*    THE ARITHMETIC IS THE REGISTER ENGINE'S JOB, NOT THIS ONE'S.
043900     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
044000
044100     MOVE WS-DASHES-LINE TO WS-OUTPUT-LINE.
044200     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
044300
044400 240-EXIT.
044500     EXIT.
044600*-----------------------------------------------------------------
044700
044800*-----------------------------------------------------------------
044900* 250-WRITE-PAYMENT-BLOCK - REG-140 - THE CHANGE-DUE LINE IS
045000* SUPPRESSED WHEN THE CHANGE AMOUNT IS ZERO, WHICH IS EVERY
045100* CREDIT TENDER AND AN EXACT CASH TENDER.  BEFORE THIS FIX THE
045200* JOURNAL SHOWED "CHANGE: $0.00" ON EVERY CREDIT SALE, WHICH
045300* CONFUSED THE STORE MANAGERS REVIEWING JOURNALS BECAUSE A
045400* CREDIT TENDER HAS NO CHANGE CONCEPT AT ALL.
045500*-----------------------------------------------------------------
045600 250-WRITE-PAYMENT-BLOCK.
045700
045800     MOVE WS-BLANK-LINE TO WS-OUTPUT-LINE.
045900     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
046000
046100     MOVE JE-PAYMENT-TYPE TO WS-PTL-TYPE.
046200     MOVE WS-PAYMENT-TYPE-LINE TO WS-OUTPUT-LINE.
046300*    PAYMENT TYPE IS A SHORT DESCRIPTIVE STRING (CASH, CREDIT,
046400*    CHECK, EBT) RATHER THAN A CODED VALUE - THIS LINE IS FOR A
046500*    HUMAN READER, NOT A DOWNSTREAM PROGRAM, SO THE PLAIN WORD
046600*    IS PRINTED DIRECTLY.
046700     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
046800
046900     MOVE JE-TENDERED-AMOUNT TO WS-TDL-AMOUNT.
047000     MOVE WS-TENDERED-LINE TO WS-OUTPUT-LINE.
047100*    TENDERED AMOUNT IS WHAT THE CUSTOMER HANDED OVER - FOR A
047200*    CREDIT TENDER THIS EQUALS THE TOTAL EXACTLY, SINCE THERE IS
047300*    NO CONCEPT OF OVERPAYING ON A CARD.
047400     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
047500
047600*    ZERO-CHANGE TEST - SEE THE PARAGRAPH BANNER ABOVE.
047700     IF JE-CHANGE-AMOUNT NOT = 0
047800        MOVE JE-CHANGE-AMOUNT TO WS-CL-AMOUNT
047900        MOVE WS-CHANGE-LINE TO WS-OUTPUT-LINE
048000        PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT
048100     END-IF.
048200
048300     MOVE WS-BLANK-LINE TO WS-OUTPUT-LINE.
048400     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
048500
048600 250-EXIT.
048700     EXIT.
048800*-----------------------------------------------------------------
048900
049000*    260-WRITE-TX-VOID-BANNER - A VOIDED TRANSACTION IS NOT
049100*    REMOVED FROM THE JOURNAL - EVERY LINE ALREADY WRITTEN FOR
049200*    IT STAYS, AND THIS BANNER IS APPENDED AFTER THEM SO THE
049300*    JOURNAL SHOWS THE WHOLE TRANSACTION WAS RUNG UP AND THEN
049400*    VOIDED, NOT THAT IT NEVER HAPPENED.
049500 260-WRITE-TX-VOID-BANNER.
049600
049700     MOVE WS-BLANK-LINE TO WS-OUTPUT-LINE.
049800     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
049900
050000     MOVE JE-TRANSACTION-ID TO WS-TBL-ID.
050100     MOVE " VOIDED ***" TO WS-TBL-VERB.
050200*    TRANSACTION ID IS THE SAME NUMBER THAT OPENED THIS
050300*    TRANSACTION'S START BANNER - A READER CAN MATCH THE TWO
050400*    BANNERS UP BY ID EVEN IF OTHER TRANSACTIONS' LINES FALL
050500*    BETWEEN THEM ON A BUSY REGISTER.
050600     MOVE WS-TX-BANNER-LINE TO WS-OUTPUT-LINE.
050700     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
050800
050900     MOVE WS-EQUALS-LINE TO WS-OUTPUT-LINE.
051000     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
051100
051200 260-EXIT.
051300     EXIT.
051400*-----------------------------------------------------------------
051500
051600*    270-WRITE-TX-SUSPEND-BANNER - SAME BANNER LAYOUT AS THE
051700*    VOID BANNER ABOVE WITH A DIFFERENT VERB - A SUSPENDED
051800*    TRANSACTION'S JOURNAL LINES STOP HERE UNTIL IT IS RESUMED,
051900*    AT WHICH POINT THE REGISTER ENGINE STARTS A FRESH RUN OF
052000*    ITEM-ADD EVENTS UNDER THE SAME TRANSACTION ID.
052100 270-WRITE-TX-SUSPEND-BANNER.
052200
052300     MOVE WS-BLANK-LINE TO WS-OUTPUT-LINE.
052400     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
052500
052600     MOVE JE-TRANSACTION-ID TO WS-TBL-ID.
052700     MOVE " SUSPENDED ***" TO WS-TBL-VERB.
052800*    SAME ID-MATCHING PRINCIPLE AS THE VOID BANNER ABOVE.
052900     MOVE WS-TX-BANNER-LINE TO WS-OUTPUT-LINE.
053000     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
053100
053200     MOVE WS-EQUALS-LINE TO WS-OUTPUT-LINE.
053300     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
053400
053500 270-EXIT.
053600     EXIT.
053700*-----------------------------------------------------------------
053800
053900*    280-WRITE-TX-COMPLETED-LINE - THE LAST LINE WRITTEN FOR A
054000*    NORMAL, NON-VOIDED, NON-SUSPENDED TRANSACTION - MARKS WHERE
054100*    A HUMAN SCANNING THE JOURNAL CAN STOP READING THIS
054200*    TRANSACTION AND MOVE ON TO THE NEXT ONE'S OPENING RULE.
054300 280-WRITE-TX-COMPLETED-LINE.
054400
054500     MOVE WS-BLANK-LINE TO WS-OUTPUT-LINE.
054600     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
054700
054800     MOVE JE-TRANSACTION-ID TO WS-TCL-ID.
054900     MOVE WS-TX-COMPLETED-LINE TO WS-OUTPUT-LINE.
055000*    COMPLETED IS THE NORMAL, HAPPY-PATH CLOSE FOR A TRANSACTION
055100*    THAT WAS NEITHER VOIDED NOR LEFT SUSPENDED - MOST
055200*    TRANSACTIONS IN THE JOURNAL END THIS WAY.
055300     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
055400
055500     MOVE WS-EQUALS-LINE TO WS-OUTPUT-LINE.
055600     PERFORM 900-EMIT-ONE-LINE THRU 900-EXIT.
055700
055800 280-EXIT.
055900     EXIT.
056000*-----------------------------------------------------------------
056100
056200*-----------------------------------------------------------------
056300* 900-EMIT-ONE-LINE - THE ONLY PARAGRAPH IN THIS PROGRAM THAT
056400* ACTUALLY WRITES TO THE JOURNAL FILE OR THE CONSOLE.  EVERY
056500* EVENT PARAGRAPH ABOVE FUNNELS THROUGH HERE ONE LINE AT A TIME
056600* SO THE WRITE-PLUS-DISPLAY PAIR AND THE LINE COUNT ONLY HAVE TO
056700* BE CODED ONCE.  THE JOURNAL IS FLUSHED AFTER EVERY SINGLE
056800* EVENT BY VIRTUE OF THE OPEN-EXTEND/CLOSE BRACKETING THE WHOLE
056900* CALL IN 000-MAIN-CONTROL - THERE IS NO BUFFERING LEFT OPEN
057000* ACROSS CALLS FOR AN ABEND TO LOSE.
057100*-----------------------------------------------------------------
057200 900-EMIT-ONE-LINE.
057300
057400     MOVE WS-OUTPUT-LINE TO JOURNAL-LINE-TEXT.
057500     WRITE JOURNAL-LINE-RECORD.
057600     DISPLAY WS-OUTPUT-LINE.
057700     ADD 1 TO WS-JOURNAL-LINE-COUNT.
057800
057900 900-EXIT.
058000     EXIT.
058100*-----------------------------------------------------------------
