000100*-----------------------------------------------------------------
000200* WSCLOCK.CBL
000300* WORKING-STORAGE USED BY PLCLOCK.CBL.
000400*-----------------------------------------------------------------
000500* THIS COPYBOOK USED TO BE WSDATE.CBL, THE FIELDS A PROGRAM FILLED
000600* IN BEFORE ASKING THE OPERATOR TO KEY A DATE AND GETTING ONE
000700* VALIDATED BACK.  A BATCH REGISTER HAS NO OPERATOR TO PROMPT, SO
000800* THE SAME GDTV-STYLE LAYOUT WAS TURNED AROUND: PLCLOCK.CBL NOW
000900* STAMPS THE SYSTEM CLOCK INTO CLK-DATE-TIME INSTEAD OF VALIDATING
001000* WHAT SOMEBODY TYPED.
001100*-----------------------------------------------------------------
001200* VARIABLE RETURNED TO CALLERS OF GET-CURRENT-TIMESTAMP:
001300*
001400*    CLK-FORMATTED-TIMESTAMP (FORMAT CCYY-MM-DD HH:MM:SS)
001500*-----------------------------------------------------------------
001600
001700 01  CLK-DATE-TIME-NUMERIC            PIC 9(14).
001800 01  CLK-DATE-TIME-PARTS REDEFINES CLK-DATE-TIME-NUMERIC.
001900     05  CLK-CCYY                     PIC 9(04).
002000     05  CLK-MM                       PIC 9(02).
002100     05  CLK-DD                       PIC 9(02).
002200     05  CLK-HH                       PIC 9(02).
002300     05  CLK-MIN                      PIC 9(02).
002400     05  CLK-SS                       PIC 9(02).
002500
002600 01  CLK-FORMATTED-TIMESTAMP          PIC X(19).
002700
002800 01  CLK-SYSTEM-DATE                  PIC 9(08).
002900 01  CLK-SYSTEM-DATE-PARTS REDEFINES CLK-SYSTEM-DATE.
003000     05  CLK-SD-CCYY                  PIC 9(04).
003100     05  CLK-SD-MM                    PIC 9(02).
003200     05  CLK-SD-DD                    PIC 9(02).
003300
003400 01  CLK-SYSTEM-TIME                  PIC 9(08).
003500 01  CLK-SYSTEM-TIME-PARTS REDEFINES CLK-SYSTEM-TIME.
003600     05  CLK-ST-HH                    PIC 9(02).
003700     05  CLK-ST-MIN                   PIC 9(02).
003800     05  CLK-ST-SS                    PIC 9(02).
003900     05  FILLER                       PIC 9(02).
004000
004100 77  CLK-DUMMY                        PIC X.
