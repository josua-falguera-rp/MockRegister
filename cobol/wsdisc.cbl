000100*-----------------------------------------------------------------
000200* WSDISC.CBL
000300* DISCOUNT-REQUEST / DISCOUNT-RESPONSE WORKING-STORAGE LAYOUT.
000400* THIS ONE COPYBOOK IS COPYD INTO REGISTER-TRANSACTION-ENGINE'S
000500* WORKING-STORAGE AND AGAIN INTO DISCOUNT-ENGINE'S LINKAGE
000600* SECTION, SO BOTH ENDS OF THE CALL ALWAYS AGREE ON THE SHAPE OF
000700* THE EXCHANGE.
000800*-----------------------------------------------------------------
000900* 2002-11-02 DLK  REG-091  ORIGINAL LAYOUT, MODELED ON THE
001000*                 DISCOUNT REQUEST/RESPONSE THE REGISTER USED TO
001100*                 SEND OFF TO THE PRICING WEB SERVICE BEFORE IT
001200*                 GOT PULLED IN-HOUSE AS A CALLED ROUTINE.
001300*-----------------------------------------------------------------
001400 01  DISCOUNT-REQUEST-RECORD.
001500     05  DR-ITEM-COUNT                PIC 9(02) COMP.
001600     05  DR-ITEM-TABLE OCCURS 50 TIMES
001700                        INDEXED BY DR-ITEM-IDX.
001800         10  DR-ITEM-UPC              PIC X(20).
001900         10  DR-ITEM-NAME             PIC X(40).
002000         10  DR-ITEM-PRICE            PIC S9(7)V99.
002100         10  DR-ITEM-QTY              PIC S9(4).
002200     05  FILLER                       PIC X(20).
002300
002400 01  DISCOUNT-RESPONSE-RECORD.
002500     05  RESP-ORIGINAL-TOTAL          PIC S9(7)V99.
002600     05  RESP-DISCOUNT-AMOUNT         PIC S9(7)V99.
002700     05  RESP-FINAL-TOTAL             PIC S9(7)V99.
002800     05  RESP-APPLIED-DISCOUNT-COUNT  PIC 9(02) COMP.
002900     05  RESP-APPLIED-DISCOUNTS OCCURS 5 TIMES
003000                        PIC X(40).
003100     05  RESP-STATUS                  PIC X(08).
003200         88  RESP-STATUS-SUCCESS          VALUE "SUCCESS ".
003300         88  RESP-STATUS-FALLBACK         VALUE "FALLBACK".
003400         88  RESP-STATUS-DISABLED         VALUE "DISABLED".
003500         88  RESP-STATUS-NOITEMS          VALUE "NOITEMS ".
003600     05  RESP-ERROR-REASON            PIC X(60).
003700     05  FILLER                       PIC X(20).
