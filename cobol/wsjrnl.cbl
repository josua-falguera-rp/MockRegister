000100*-----------------------------------------------------------------
000200* WSJRNL.CBL
000300* JOURNAL-EVENT-REQUEST / JOURNAL-EVENT-RESPONSE WORKING AREAS.
000400* COPYD INTO REGISTER-TRANSACTION-ENGINE'S WORKING-STORAGE AND
000500* AGAIN INTO VIRTUAL-JOURNAL-WRITER'S LINKAGE SECTION - THE SAME
000600* TWO-SIDED CALL ARRANGEMENT WSDISC.CBL USES FOR THE DISCOUNT
000700* ENGINE AND WSPRODLK.CBL USES FOR THE CATALOG LOOKUP.
000800*-----------------------------------------------------------------
000900* 2001-03-30 DLK  REG-063  ORIGINAL LAYOUT, ONE EVENT CODE PER
001000*                 JOURNAL LINE THE REGISTER CAN PRODUCE.
001100*-----------------------------------------------------------------
001200 01  JOURNAL-EVENT-REQUEST.
001300     05  JE-EVENT-CODE              PIC X(10).
001400         88  JE-EVENT-IS-START          VALUE "START     ".
001500         88  JE-EVENT-IS-ITEM-ADD       VALUE "ITEM-ADD  ".
001600         88  JE-EVENT-IS-ITEM-VOID      VALUE "ITEM-VOID ".
001700         88  JE-EVENT-IS-QTY-CHANGE     VALUE "QTY-CHANGE".
001800         88  JE-EVENT-IS-TOTALS         VALUE "TOTALS    ".
001900         88  JE-EVENT-IS-PAYMENT        VALUE "PAYMENT   ".
002000         88  JE-EVENT-IS-TX-VOID        VALUE "TX-VOID   ".
002100         88  JE-EVENT-IS-SUSPEND        VALUE "SUSPEND   ".
002200         88  JE-EVENT-IS-COMPLETED      VALUE "COMPLETED ".
002300     05  JE-TRANSACTION-ID          PIC 9(09).
002400     05  JE-TIMESTAMP               PIC X(19).
002500     05  JE-ITEM-UPC                PIC X(20).
002600     05  JE-ITEM-NAME               PIC X(40).
002700     05  JE-ITEM-PRICE              PIC S9(7)V99.
002800     05  JE-ITEM-QTY                PIC S9(4).
002900     05  JE-ITEM-OLD-QTY            PIC S9(4).
003000     05  JE-ITEM-TOTAL              PIC S9(7)V99.
003100     05  JE-SUBTOTAL-AMOUNT         PIC S9(7)V99.
003200     05  JE-DISCOUNT-AMOUNT         PIC S9(7)V99.
003300     05  JE-TAX-AMOUNT              PIC S9(7)V99.
003400     05  JE-TOTAL-AMOUNT            PIC S9(7)V99.
003500     05  JE-PAYMENT-TYPE            PIC X(20).
003600     05  JE-TENDERED-AMOUNT         PIC S9(7)V99.
003700     05  JE-CHANGE-AMOUNT           PIC S9(7)V99.
003800     05  JE-VOID-REASON             PIC X(80).
003900     05  FILLER                     PIC X(20).
004000
004100 01  JOURNAL-EVENT-RESPONSE.
004200     05  JE-WRITE-STATUS            PIC X.
004300         88  JE-WRITE-OK                VALUE "Y".
004400         88  JE-WRITE-FAILED            VALUE "N".
004500     05  FILLER                     PIC X(19).
