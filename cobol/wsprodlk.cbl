000100*-----------------------------------------------------------------
000200* WSPRODLK.CBL
000300* PRODUCT-LOOKUP-REQUEST / PRODUCT-LOOKUP-RESPONSE WORKING AREAS.
000400* COPYD INTO REGISTER-TRANSACTION-ENGINE'S WORKING-STORAGE AND
000500* AGAIN INTO PRODUCT-CATALOG-LOOKUP'S LINKAGE SECTION, THE SAME
000600* TWO-SIDED ARRANGEMENT WSDISC.CBL USES FOR THE DISCOUNT CALL.
000700*-----------------------------------------------------------------
000800* 1999-04-19 RGC  AP-4471  ORIGINAL LAYOUT - ONE FUNCTION CODE SO
000900*                 ONE SMALL SUBPROGRAM CAN SERVE THE LOOKUP, THE
001000*                 QUICK-KEY ASSIGNMENT, AND THE QUICK-KEY LISTING
001100*                 INSTEAD OF THREE SEPARATE CALLED PROGRAMS.
001200*-----------------------------------------------------------------
001300 01  PRODUCT-LOOKUP-REQUEST.
001400     05  PLR-FUNCTION-CODE          PIC X(10).
001500         88  PLR-FUNCTION-IS-LOOKUP     VALUE "LOOKUP    ".
001600         88  PLR-FUNCTION-IS-ASSIGN-QK  VALUE "ASSIGN-QK ".
001700         88  PLR-FUNCTION-IS-LIST-QK    VALUE "LIST-QK   ".
001800     05  PLR-UPC                    PIC X(20).
001900     05  PLR-QUICK-KEY-POS          PIC 9(02).
002000     05  FILLER                     PIC X(20).
002100
002200 01  PRODUCT-LOOKUP-RESPONSE.
002300     05  PLRS-FOUND-SWITCH          PIC X.
002400         88  PLRS-PRODUCT-FOUND         VALUE "Y".
002500         88  PLRS-PRODUCT-NOT-FOUND     VALUE "N".
002600     05  PLRS-NAME                  PIC X(40).
002700     05  PLRS-PRICE                 PIC S9(7)V99.
002800     05  PLRS-IS-QUICK-KEY          PIC 9(01).
002900     05  PLRS-QUICK-KEY-POS         PIC 9(02).
003000     05  PLRS-QUICK-KEY-COUNT       PIC 9(02) COMP.
003100     05  PLRS-QUICK-KEY-TABLE OCCURS 8 TIMES
003200                        INDEXED BY PLRS-QK-IDX.
003300         10  PLRS-QK-UPC            PIC X(20).
003400         10  PLRS-QK-NAME           PIC X(40).
003500         10  PLRS-QK-PRICE          PIC S9(7)V99.
003600         10  PLRS-QK-POS            PIC 9(02).
003700     05  PLRS-ERROR-REASON          PIC X(40).
003800     05  FILLER                     PIC X(10).
